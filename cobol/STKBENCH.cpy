000100******************************************************************
000200* STKBENCH.CPY
000300* BENCHMARK DAILY ADJUSTED CLOSE PRICE RECORD - SAME SHAPE AS
000400* STKPRICE.CPY BUT KEPT AS ITS OWN MEMBER SINCE THE BENCHMARK
000500* FILE (DEFAULT SYMBOL SPY) IS SELECTED, OPENED AND READ
000600* SEPARATELY FROM THE STOCK PRICE FILE IN EVERY PROGRAM THAT
000700* NEEDS IT.
000800*------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001100* -------- --------------  --------  ------------------------
001200* 03-14-88 S PRAJAPATI     SCR-0119  ORIGINAL COPYBOOK.
001300* 07-02-02 R DAVENPORT     SCR-0201  ADJ-CLOSE WIDENED TO
001400*                                    S9(07)V9(04) TO MATCH
001500*                                    STKPRICE.CPY.
001600******************************************************************
001700 01  STK-BENCH-REC.
001800     05  STK-BCH-SYMBOL              PIC X(08).
001900     05  STK-BCH-TRADE-DATE          PIC 9(08).
002000     05  STK-BCH-ADJ-CLOSE           PIC S9(07)V9(04) COMP-3.
002100     05  FILLER                      PIC X(07).
