000100******************************************************************
000200* STKPRICE.CPY
000300* DAILY ADJUSTED CLOSE PRICE RECORD FOR ONE SYMBOL, ONE TRADING
000400* DAY.  FILE IS SORTED BY SYMBOL THEN BY TRADE-DATE ASCENDING
000500* BEFORE THIS COPYBOOK'S OWNER PROGRAMS EVER SEE IT - SEE THE
000600* PRICE-LOAD JCL. STORED PACKED (COMP-3) SINCE THIS IS A
000700* BETWEEN-STEP WORK FILE, NOT A PRINT OR REPORT FILE.
000800*------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001100* -------- --------------  --------  ------------------------
001200* 03-14-88 S PRAJAPATI     SCR-0119  ORIGINAL COPYBOOK.
001300* 07-02-02 R DAVENPORT     SCR-0201  ADJ-CLOSE WIDENED TO
001400*                                    S9(07)V9(04) FOR HIGH
001500*                                    PRICE GROWTH STOCKS.
001600******************************************************************
001700 01  STK-PRICE-REC.
001800     05  STK-PRC-SYMBOL              PIC X(08).
001900     05  STK-PRC-TRADE-DATE          PIC 9(08).
002000     05  STK-PRC-ADJ-CLOSE           PIC S9(07)V9(04) COMP-3.
002100     05  FILLER                      PIC X(07).
