000100******************************************************************
000200* STKINDR.CPY
000300* TECHNICAL INDICATOR RECORD - ONE PER STOCK. WRITTEN BY STKIND,
000400* READ BY STKRANK. PACKED (COMP-3) WORK FILE BETWEEN JOB STEPS.
000500*------------------------------------------------------------
000600* MAINTENANCE LOG
000700* DATE     PROGRAMMER      REQUEST   DESCRIPTION
000800* -------- --------------  --------  ------------------------
000900* 09-22-89 S PRAJAPATI     SCR-0266  ORIGINAL COPYBOOK, MOMENTUM
001000*                                    AND MOVING AVERAGE FIELDS
001100*                                    ONLY.
001200* 02-11-91 S PRAJAPATI     SCR-0301  ADDED VOLATILITY, MAX
001300*                                    DRAWDOWN, RELATIVE STRENGTH
001400*                                    AND VALID-FLAG FOR THE NEW
001500*                                    RANKING ENGINE.
001600******************************************************************
001700 01  STK-INDICATOR-REC.
001800     05  STK-IND-SYMBOL              PIC X(08).
001900     05  STK-IND-MOMENTUM-6M         PIC S9(03)V9(06) COMP-3.
002000     05  STK-IND-MOMENTUM-12M        PIC S9(03)V9(06) COMP-3.
002100     05  STK-IND-MA50                PIC S9(07)V9(04) COMP-3.
002200     05  STK-IND-MA200               PIC S9(07)V9(04) COMP-3.
002300     05  STK-IND-ABOVE-MA200         PIC 9(01).
002400     05  STK-IND-VOLATILITY          PIC S9(03)V9(06) COMP-3.
002500     05  STK-IND-MAX-DRAWDOWN        PIC S9(03)V9(06) COMP-3.
002600     05  STK-IND-CURRENT-PRICE       PIC S9(07)V9(04) COMP-3.
002700     05  STK-IND-REL-STRENGTH        PIC S9(03)V9(06) COMP-3.
002800     05  STK-IND-VALID-FLAG          PIC 9(01).
002900        88  STK-IND-IS-VALID                  VALUE 1.
003000        88  STK-IND-IS-INVALID                VALUE 0.
003100     05  FILLER                      PIC X(07).
