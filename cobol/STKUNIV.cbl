000100******************************************************************
000200* Author: S PRAJAPATI
000300* Installation: MERIDIAN ASSET MANAGEMENT - MIS DEPT
000400* Purpose: LOAD AND MERGE THE STOCK SCREENING TICKER UNIVERSE(S),
000500*          DEDUP, SORT ASCENDING, AND VALIDATE THE REQUESTED
000600*          TOP-N AGAINST THE ACTUAL UNIVERSE SIZE.
000700* Tectonics: COBC
000800******************************************************************
000900*-----------------------*
001000 IDENTIFICATION DIVISION.
001100*-----------------------*
001200 PROGRAM-ID.    STKUNIV.
001300 AUTHOR.        S PRAJAPATI.
001400 INSTALLATION.  MERIDIAN ASSET MANAGEMENT - MIS DEPT.
001500 DATE-WRITTEN.  03/14/88.
001600 DATE-COMPILED.
001700 SECURITY.      COMPANY CONFIDENTIAL - QUANTITATIVE SYSTEMS GROUP.
001800*----------------------------------------------------------------*
001900* MAINTENANCE LOG
002000* DATE     PROGRAMMER      REQUEST   DESCRIPTION
002100* -------- --------------  --------  ------------------------
002200* 03/14/88 S PRAJAPATI     SCR-0119  ORIGINAL PROGRAM - SINGLE
002300*                                    UNIVERSE LIST LOADER.
002400* 11/30/98 S PRAJAPATI     SCR-0180  Y2K AUDIT OF THIS PROGRAM -
002500*                                    NO CALENDAR DATES CARRIED,
002600*                                    RUN-DATE DISPLAY ONLY. NO
002700*                                    CODE CHANGE REQUIRED.
002800* 09/14/01 S PRAJAPATI     SCR-0184  ADDED SECOND UNIVERSE FILE
002900*                                    AND THE MERGE/DEDUP LOGIC
003000*                                    FOR THE NEW "COMBINED"
003100*                                    WATCH LIST REQUESTED BY
003200*                                    RESEARCH DESK.
003300* 06/08/13 R DAVENPORT     SCR-0455  ADDED THE TOP-N VALIDATION
003400*                                    STEP AND THE LEADING
003500*                                    CONTROL RECORD ON THE WORK
003600*                                    FILE SO STKRANK DOES NOT
003700*                                    HAVE TO GUESS THE EFFECTIVE
003800*                                    TOP-N.
003900* 02/02/09 S PRAJAPATI     SCR-0402  RAISED THE SYMBOL TABLE LIMIT
004000*                                    FROM 500 TO 2000 ENTRIES -
004100*                                    RESEARCH DESK'S SUPPLEMENTAL
004200*                                    WATCH LIST HAD STARTED
004300*                                    PUSHING THE OLD LIMIT.
004400* 07/19/11 S PRAJAPATI     SCR-0430  ADDED THE "ODD LEADING
004500*                                    CHARACTER" DISPLAY WARNING -
004600*                                    A BAD EXPORT FROM THE
004700*                                    RESEARCH DESK'S SPREADSHEET
004800*                                    HAD LET A FORMULA ERROR
004900*                                    STRING ("#N/A...") THROUGH
005000*                                    AS IF IT WERE A TICKER.
005100* 04/22/14 R DAVENPORT     SCR-0461  REVIEWED AGAINST THE MIS
005200*                                    DEPT COMMENTING STANDARD -
005300*                                    ADDED PARAGRAPH-LEVEL AND
005400*                                    FIELD-LEVEL NARRATIVE SO A
005500*                                    NEW PROGRAMMER CAN FOLLOW
005600*                                    THE MERGE/DEDUP/SORT LOGIC
005700*                                    WITHOUT WALKING IT LINE BY
005800*                                    LINE. NO LOGIC CHANGED.
005900******************************************************************
006000*-----------------------*
006100* THIS PROGRAM IS THE FIRST STEP OF THE OVERNIGHT SCREENING RUN.
006200* IT IS INVOKED WITH ONE OR TWO FLAT TICKER LISTS (THE RESEARCH
006300* DESK'S "PRIMARY" LIST AND, OPTIONALLY, A SUPPLEMENTAL WATCH
006400* LIST) AND PRODUCES A SINGLE MERGED, DEDUPED, ASCENDING-SORTED
006500* WORK FILE THAT STKIND AND STKRANK BOTH KEY OFF OF DOWNSTREAM.
006600* THE FIRST RECORD ON THAT WORK FILE IS A CONTROL RECORD CARRYING
006700* THE EFFECTIVE TOP-N SO THE LATER PROGRAMS NEVER HAVE TO
006800* RE-DERIVE IT.
006900*-----------------------*
007000 ENVIRONMENT DIVISION.
007100*-----------------------*
007200 CONFIGURATION SECTION.
007300*    UPSI-0 IS THE OPERATOR'S RUN-TIME VERBOSE SWITCH, SET FROM
007400*    THE JCL UPSI PARM CARD. NOT CURRENTLY READ BY THIS PROGRAM -
007500*    CARRIED FOR CONSISTENCY WITH THE OTHER THREE SCREENING
007600*    PROGRAMS, WHICH DO USE IT.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     CLASS STK-ALPHA-CLASS IS "A" THRU "Z"
008000     UPSI-0 ON STATUS IS WS-UPSI-VERBOSE-ON
008100            OFF STATUS IS WS-UPSI-VERBOSE-OFF.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*    PRIMARY UNIVERSE LIST - RESEARCH DESK'S MASTER TICKER FILE.
008500     SELECT UNIV-FILE-1 ASSIGN TO UNIV1
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS  IS  WS-UNIV1-STATUS.
008900*    SECONDARY (SUPPLEMENTAL) LIST - OPTIONAL. IF THE JCL DOES
009000*    NOT SUPPLY THIS DD THE OPEN BELOW COMES BACK NON-ZERO AND
009100*    100-OPEN-FILES TURNS THE PROGRAM INTO A SINGLE-UNIVERSE RUN.
009200     SELECT UNIV-FILE-2 ASSIGN TO UNIV2
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS  IS  WS-UNIV2-STATUS.
009600*    MERGED, DEDUPED, SORTED WORK FILE - INPUT TO STKIND/STKRANK.
009700     SELECT UNIV-OUT-FILE ASSIGN TO UNIVOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         ACCESS IS SEQUENTIAL
010000         FILE STATUS  IS  WS-UNIVOUT-STATUS.
010100*-----------------------*
010200 DATA DIVISION.
010300*-----------------------*
010400 FILE SECTION.
010500*    RAW TICKER LIST LAYOUT (STKUNIV.CPY) - ONE COMMA-DELIMITED
010600*    SYMBOL PER LINE, AS DELIVERED BY THE RESEARCH DESK'S OWN
010700*    SPREADSHEET EXPORT. THE COPYBOOK IS SHARED BY BOTH INPUT
010800*    FILES SINCE THEY ARE THE SAME LAYOUT.
010900 FD  UNIV-FILE-1.
011000     COPY STKUNIV REPLACING STK-UNIVERSE-REC BY UNIV1-REC
011100                            STK-UNIV-SYMBOL BY UNIV1-SYMBOL.
011200*
011300 FD  UNIV-FILE-2.
011400     COPY STKUNIV REPLACING STK-UNIVERSE-REC BY UNIV2-REC
011500                            STK-UNIV-SYMBOL BY UNIV2-SYMBOL.
011600*    UNIVERSE WORK FILE LAYOUT (STKUNWK.CPY) - SHARED WITH STKIND
011700*    AND STKRANK SO ALL THREE PROGRAMS AGREE ON THE CONTROL
011800*    RECORD/SYMBOL RECORD SHAPE WITHOUT EACH ONE MAINTAINING ITS
011900*    OWN COPY.
012000 FD  UNIV-OUT-FILE.
012100     COPY STKUNWK REPLACING STK-UNVW-REC BY UNIV-OUT-REC
012200                            STK-UNVW-TYPE BY UNIV-OUT-TYPE
012300                            STK-UNVW-SYMBOL BY UNIV-OUT-SYMBOL
012400                            STK-UNVW-TOPN BY UNIV-OUT-TOPN
012500                            STK-UNVW-TOPN-EDIT BY
012600                                    UNIV-OUT-TOPN-EDIT.
012700*
012800 WORKING-STORAGE SECTION.
012900*----------------------------------------------------------------*
013000* 77-LEVEL SCRATCH ITEMS - STANDALONE ELEMENTARY WORK FIELDS THAT
013100* DO NOT NATURALLY BELONG TO ANY OF THE GROUPS BELOW. PER SHOP
013200* CONVENTION THESE ARE DECLARED BEFORE THE FIRST 01-LEVEL ENTRY.
013300*----------------------------------------------------------------*
013400*    THE BUBBLE-SORT SWAP TEMPORARY - HOLDS ONE SYMBOL WHILE TWO
013500*    ADJACENT TABLE ENTRIES ARE EXCHANGED IN 320-COMPARE-ADJACENT.
013600 77  WS-SORT-HOLD                       PIC X(08).
013700*    SET WHEN 230-ADD-SYMBOL-TO-TABLE'S LINEAR SCAN FINDS THE
013800*    INCOMING SYMBOL ALREADY ON THE TABLE - PREVENTS THE SAME
013900*    TICKER FROM APPEARING TWICE WHEN IT IS ON BOTH INPUT LISTS.
014000 77  WS-DUP-FOUND-SW                    PIC X(01) VALUE 'N'.
014100     88  WS-DUP-FOUND                        VALUE 'Y'.
014200*
014300*    RUN-DATE/RUN-TIME STAMP FOR THE BANNER DISPLAYED AT 000-MAIN
014400*    START-UP. CURRENT-DATE-NUM REDEFINES THE MM/DD/YY GROUP AS A
014500*    SINGLE 6-DIGIT NUMERIC FOR ANY FUTURE COMPARISON NEED - NOT
014600*    USED TODAY, KEPT FOR PARITY WITH THE OTHER THREE PROGRAMS.
014700 01  SYSTEM-DATE-AND-TIME.
014800     05  CURRENT-DATE.
014900         10  CURRENT-YEAR               PIC 9(02).
015000         10  CURRENT-MONTH              PIC 9(02).
015100         10  CURRENT-DAY                PIC 9(02).
015200     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
015300                                      PIC 9(06).
015400     05  CURRENT-TIME.
015500         10  CURRENT-HOUR               PIC 9(02).
015600         10  CURRENT-MINUTE             PIC 9(02).
015700         10  CURRENT-SECOND             PIC 9(02).
015800         10  CURRENT-HNDSEC             PIC 9(02).
015900*    GENERAL WORK SWITCHES, FILE STATUS BYTES AND COUNTERS USED
016000*    ACROSS MORE THAN ONE PARAGRAPH.
016100 01  WS-FIELDS.
016200*        FILE STATUS BYTES - CHECKED IMMEDIATELY AFTER EACH OPEN
016300*        IN 100-OPEN-FILES. '00' IS SUCCESSFUL.
016400     05  WS-UNIV1-STATUS                PIC X(02) VALUE SPACES.
016500     05  WS-UNIV2-STATUS                PIC X(02) VALUE SPACES.
016600     05  WS-UNIVOUT-STATUS              PIC X(02) VALUE SPACES.
016700*        UPSI-0 VERBOSE SWITCH TARGETS - SEE SPECIAL-NAMES ABOVE.
016800     05  WS-UPSI-VERBOSE-ON             PIC X(01) VALUE 'N'.
016900     05  WS-UPSI-VERBOSE-OFF            PIC X(01) VALUE 'Y'.
017000*        END-OF-FILE FLAGS FOR EACH INPUT UNIVERSE.
017100     05  WS-UNIV1-EOF-SW                PIC X(01) VALUE 'N'.
017200         88  WS-UNIV1-EOF                        VALUE 'Y'.
017300     05  WS-UNIV2-EOF-SW                PIC X(01) VALUE 'N'.
017400         88  WS-UNIV2-EOF                        VALUE 'Y'.
017500*        TURNED OFF BY 100-OPEN-FILES WHEN THE SECOND UNIVERSE
017600*        DD IS NOT SUPPLIED - THE REST OF THE PROGRAM THEN SKIPS
017700*        THE SECOND-UNIVERSE PASS ENTIRELY.
017800     05  WS-UNIV2-AVAIL-SW              PIC X(01) VALUE 'Y'.
017900         88  WS-UNIV2-IS-AVAILABLE               VALUE 'Y'.
018000         88  WS-UNIV2-NOT-AVAILABLE              VALUE 'N'.
018100*        SET TO SUPPRESS A FALSE "HEADER LINE" SKIP CHECK ON
018200*        EVERY LINE - ONLY THE VERY FIRST LINE OF EACH FILE IS
018300*        EVER TESTED FOR THE WORDS SYMBOL/TICKER.
018400     05  WS-FIRST-REC-1-SW              PIC X(01) VALUE 'Y'.
018500         88  WS-FIRST-REC-1                      VALUE 'Y'.
018600     05  WS-FIRST-REC-2-SW              PIC X(01) VALUE 'Y'.
018700         88  WS-FIRST-REC-2                      VALUE 'Y'.
018800*        RUN COUNTERS ECHOED BACK ON THE END-OF-RUN DISPLAY BLOCK
018900*        SO THE OPERATOR CAN SANITY-CHECK VOLUMES AGAINST THE
019000*        RESEARCH DESK'S EXPECTATIONS.
019100     05  WS-LINES-READ-1                PIC 9(05) COMP VALUE 0.
019200     05  WS-LINES-READ-2                PIC 9(05) COMP VALUE 0.
019300     05  WS-LINES-SKIPPED               PIC 9(05) COMP VALUE 0.
019400*        I/O ERROR DISPLAY FIELDS - LOADED BY WHICHEVER PARAGRAPH
019500*        DETECTS THE PROBLEM, THEN SHOWN BY 900-ERR-HANDLING.
019600     05  WS-ERR-MSG                     PIC X(60) VALUE SPACES.
019700     05  WS-ERR-CDE                     PIC X(02) VALUE SPACES.
019800     05  WS-ERR-PROC                    PIC X(20) VALUE SPACES.
019900*    ONE INPUT LINE, BROKEN OUT INTO ITS COMMA-DELIMITED SYMBOL
020000*    AND WHATEVER TRAILS IT (RESEARCH DESK SOMETIMES APPENDS A
020100*    COMPANY NAME AFTER THE TICKER - WE DO NOT CARE ABOUT IT).
020200 01  WS-LINE-WORK.
020300     05  WS-RAW-LINE                    PIC X(80).
020400*        CHARACTER-LEVEL VIEW OF THE RAW LINE, USED ONLY BY
020500*        230-ADD-SYMBOL-TO-TABLE'S LEADING-CHARACTER EDIT CHECK.
020600     05  WS-RAW-LINE-CHARS REDEFINES WS-RAW-LINE
020700                                      PIC X(01) OCCURS 80 TIMES.
020800*        NOT CURRENTLY SET - RESERVED FOR A FUTURE UNSTRING
020900*        POINTER IF THE COMMA-SCAN IS EVER REWRITTEN TO WALK THE
021000*        LINE CHARACTER BY CHARACTER INSTEAD OF VIA UNSTRING.
021100     05  WS-COMMA-AT                    PIC 9(04) COMP VALUE 0.
021200     05  WS-RAW-SYMBOL                  PIC X(08).
021300     05  WS-TAIL-OF-LINE                PIC X(72).
021400*    IN-MEMORY SYMBOL TABLE - THE MERGED, DEDUPED UNIVERSE BEFORE
021500*    SORTING. 2000 ENTRIES IS WELL ABOVE THE LARGEST UNIVERSE
021600*    THE RESEARCH DESK HAS EVER RUN THROUGH THIS SCREEN.
021700 01  WS-SYMBOL-TABLE.
021800     05  WS-SYM-COUNT                   PIC 9(04) COMP VALUE 0.
021900     05  WS-SYM-ENTRY OCCURS 2000 TIMES
022000             INDEXED BY WS-SYM-IDX.
022100         10  WS-SYM-VALUE                PIC X(08).
022200*            SPLIT OUT SO 230-ADD-SYMBOL-TO-TABLE CAN CHECK THE
022300*            LEADING CHARACTER AGAINST STK-ALPHA-CLASS WITHOUT A
022400*            REFERENCE-MODIFICATION EXPRESSION.
022500         10  WS-SYM-VALUE-CHARS REDEFINES WS-SYM-VALUE.
022600             15  WS-SYM-FIRST-CHAR        PIC X(01).
022700             15  WS-SYM-REST-CHARS        PIC X(07).
022800*    SUBSCRIPT USED BY THE LINEAR DUPLICATE SEARCH ONLY.
022900 01  WS-SEARCH-FIELDS.
023000     05  WS-SRCH-SUB                    PIC 9(04) COMP VALUE 0.
023100*    BUBBLE-SORT CONTROL FIELDS FOR 300/310/320.
023200 01  WS-SORT-FIELDS.
023300     05  WS-SORT-EXCH-SW                PIC X(01) VALUE 'Y'.
023400         88  WS-SORT-EXCHANGED                   VALUE 'Y'.
023500         88  WS-SORT-NOT-EXCHANGED               VALUE 'N'.
023600     05  WS-SORT-SUB                    PIC 9(04) COMP VALUE 0.
023700*    TOP-N REQUEST/RESULT - WS-REQUESTED-TOP-N IS THE SCREEN'S
023800*    STANDING PARAMETER (RESEARCH DESK HAS RUN WITH 20 SINCE THE
023900*    PROGRAM WAS WRITTEN); WS-EFFECTIVE-TOP-N IS WHAT ACTUALLY
024000*    GOES OUT ON THE CONTROL RECORD AFTER 400-VALIDATE-TOP-N HAS
024100*    CLAMPED IT AGAINST THE ACTUAL UNIVERSE SIZE.
024200 01  WS-TOPN-FIELDS.
024300     05  WS-REQUESTED-TOP-N             PIC 9(04) COMP VALUE 20.
024400     05  WS-EFFECTIVE-TOP-N             PIC 9(04) COMP VALUE 0.
024500*    OUTPUT-FILE WRITE SUBSCRIPT.
024600 01  WS-WRITE-FIELDS.
024700     05  WS-WRITE-SUB                   PIC 9(04) COMP VALUE 0.
024800*-----------------------*
024900 PROCEDURE DIVISION.
025000*-----------------------*
025100*----------------------------------------------------------------*
025200* 000-MAIN DRIVES THE ENTIRE RUN TOP TO BOTTOM - OPEN, LOAD BOTH
025300* UNIVERSES (SECOND ONE ONLY IF PRESENT), SORT, VALIDATE TOP-N,
025400* WRITE THE WORK FILE, CLOSE, THEN DISPLAY THE RUN SUMMARY THE
025500* OPERATOR CHECKS EACH NIGHT AGAINST THE RESEARCH DESK'S COUNTS.
025600*----------------------------------------------------------------*
025700 000-MAIN.
025800*    STAMP THE JOB LOG WITH THE ACTUAL RUN DATE - HELPS WHEN A
025900*    RERUN HAPPENS A DAY OR TWO LATE AND SOMEONE IS TRYING TO
026000*    FIGURE OUT WHICH NIGHT'S UNIVERSE THIS ACTUALLY IS.
026100     ACCEPT CURRENT-DATE FROM DATE.
026200     ACCEPT CURRENT-TIME FROM TIME.
026300*
026400*        BANNER LINE FOR THE JOB LOG - THE OPERATIONS DESK SCANS
026500*        FOR THIS EXACT STRING WHEN CONFIRMING THE OVERNIGHT
026600*        SCREENING CHAIN STARTED.
026700     DISPLAY '**********************************************'.
026800     DISPLAY 'STKUNIV - UNIVERSE LOADER RUN DATE ' CURRENT-MONTH
026900             '/' CURRENT-DAY '/' CURRENT-YEAR ' (MM/DD/YY)'.
027000     DISPLAY '**********************************************'.
027100*
027200*        OPEN, THEN LOAD EACH UNIVERSE IN TURN. THE ORDER MATTERS
027300*        ONLY FOR THE READ COUNTS DISPLAYED AT THE END - THE
027400*        FINAL SORTED TABLE DOES NOT CARE WHICH FILE A SYMBOL
027500*        CAME FROM.
027600     PERFORM 100-OPEN-FILES.
027700     PERFORM 200-LOAD-UNIVERSE-1.
027800*        SECOND UNIVERSE IS OPTIONAL - IF THE DD WAS NOT SUPPLIED
027900*        100-OPEN-FILES ALREADY TURNED OFF THE AVAILABILITY
028000*        SWITCH, SO WE JUST NOTE IT AND MOVE ON.
028100     IF WS-UNIV2-IS-AVAILABLE
028200         PERFORM 210-LOAD-UNIVERSE-2
028300     ELSE
028400         DISPLAY 'STKUNIV - SECOND UNIVERSE FILE NOT PRESENT, '
028500                 'SINGLE-UNIVERSE RUN.'
028600     END-IF.
028700*
028800*        ONCE BOTH UNIVERSES ARE LOADED AND DEDUPED, SORT INTO
028900*        ASCENDING TICKER ORDER, CLAMP THE TOP-N REQUEST AGAINST
029000*        WHATEVER SURVIVED, THEN WRITE THE WORK FILE.
029100     PERFORM 300-SORT-SYMBOL-TABLE.
029200     PERFORM 400-VALIDATE-TOP-N.
029300     PERFORM 500-WRITE-OUTPUT-FILE.
029400     PERFORM 600-CLOSE-FILES.
029500*        END-OF-RUN OPERATOR SUMMARY - THE COUNTS THE OPERATIONS
029600*        DESK RECONCILES AGAINST THE RESEARCH DESK'S EXPECTED
029700*        UNIVERSE SIZE BEFORE SIGNING OFF ON THE OVERNIGHT RUN.
029800     DISPLAY '----------------------------------------------'.
029900     DISPLAY 'LINES READ  UNIVERSE 1 : ' WS-LINES-READ-1.
030000     DISPLAY 'LINES READ  UNIVERSE 2 : ' WS-LINES-READ-2.
030100     DISPLAY 'BLANK/HEADER LINES SKIPPED : ' WS-LINES-SKIPPED.
030200     DISPLAY 'DISTINCT SYMBOLS IN UNIVERSE : ' WS-SYM-COUNT.
030300     DISPLAY 'REQUESTED TOP-N : ' WS-REQUESTED-TOP-N.
030400     DISPLAY 'EFFECTIVE TOP-N : ' WS-EFFECTIVE-TOP-N.
030500     DISPLAY '----------------------------------------------'.
030600*
030700     STOP RUN.
030800*----------------------------------------------------------------*
030900* 100-OPEN-FILES OPENS ALL THREE FILES. THE SECOND UNIVERSE FILE
031000* IS TREATED AS OPTIONAL - A NON-ZERO STATUS THERE ONLY TURNS OFF
031100* WS-UNIV2-AVAIL-SW, IT DOES NOT ABORT THE RUN, SINCE MANY
031200* OVERNIGHT RUNS ARE SINGLE-UNIVERSE.
031300*----------------------------------------------------------------*
031400 100-OPEN-FILES.
031500     OPEN INPUT UNIV-FILE-1.
031600*        THE PRIMARY UNIVERSE IS MANDATORY - IF IT WILL NOT OPEN
031700*        THERE IS NOTHING TO SCREEN, SO THE RUN ABORTS HERE.
031800     IF WS-UNIV1-STATUS NOT EQUAL '00'
031900         MOVE 'ERROR OPENING UNIV-FILE-1'  TO WS-ERR-MSG
032000         MOVE WS-UNIV1-STATUS              TO WS-ERR-CDE
032100         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC
032200         PERFORM 900-ERR-HANDLING THRU 900-EXIT
032300     END-IF.
032400*
032500     OPEN INPUT UNIV-FILE-2.
032600*        UNLIKE UNIV-FILE-1, A BAD STATUS HERE IS NOT AN ERROR -
032700*        IT SIMPLY MEANS NO SUPPLEMENTAL LIST WAS SUPPLIED FOR
032800*        TONIGHT'S RUN.
032900     IF WS-UNIV2-STATUS NOT EQUAL '00'
033000         MOVE 'N' TO WS-UNIV2-AVAIL-SW
033100     END-IF.
033200*
033300*        THE WORK FILE IS OUTPUT-ONLY - IF IT WILL NOT OPEN THERE
033400*        IS NOWHERE TO PUT THE MERGED UNIVERSE, SO THIS IS FATAL
033500*        THE SAME AS A BAD OPEN ON THE PRIMARY UNIVERSE.
033600     OPEN OUTPUT UNIV-OUT-FILE.
033700     IF WS-UNIVOUT-STATUS NOT EQUAL '00'
033800         MOVE 'ERROR OPENING UNIV-OUT-FILE' TO WS-ERR-MSG
033900         MOVE WS-UNIVOUT-STATUS             TO WS-ERR-CDE
034000         MOVE '100-OPEN-FILES'              TO WS-ERR-PROC
034100         PERFORM 900-ERR-HANDLING THRU 900-EXIT
034200     END-IF.
034300 100-EXIT.
034400     EXIT.
034500*----------------------------------------------------------------*
034600* 200-LOAD-UNIVERSE-1 DRIVES THE READ LOOP OVER THE PRIMARY
034700* UNIVERSE UNTIL END OF FILE. THE ACTUAL PER-LINE WORK IS IN
034800* 205-READ-UNIVERSE-1 BELOW.
034900*----------------------------------------------------------------*
035000 200-LOAD-UNIVERSE-1.
035100*        LOOP CONDITION IS THE 88-LEVEL SET BY THE AT END CLAUSE
035200*        IN 205-READ-UNIVERSE-1 - NOT A RECORD COUNT, SINCE THE
035300*        FILE SIZE IS NOT KNOWN IN ADVANCE.
035400     PERFORM 205-READ-UNIVERSE-1
035500         UNTIL WS-UNIV1-EOF.
035600 200-EXIT.
035700     EXIT.
035800*    READS ONE LINE, EDITS OUT THE SYMBOL, SKIPS BLANK LINES AND
035900*    A LEADING "SYMBOL"/"TICKER" COLUMN HEADING IF THE RESEARCH
036000*    DESK LEFT ONE IN THEIR EXPORT, THEN ADDS WHATEVER IS LEFT TO
036100*    THE SYMBOL TABLE.
036200 205-READ-UNIVERSE-1.
036300*        LINE SEQUENTIAL READ - AT END SIMPLY SETS THE SWITCH
036400*        THAT 200-LOAD-UNIVERSE-1'S PERFORM ... UNTIL IS WATCHING,
036500*        SO NO GO TO IS NEEDED TO BREAK THE LOOP.
036600     READ UNIV-FILE-1
036700         AT END
036800             MOVE 'Y' TO WS-UNIV1-EOF-SW
036900     END-READ.
037000     IF NOT WS-UNIV1-EOF
037100*            COUNT EVERY LINE READ, WHETHER OR NOT IT SURVIVES
037200*            THE EDIT BELOW - THE END-OF-RUN DISPLAY WANTS THE
037300*            RAW READ COUNT, NOT THE SURVIVING SYMBOL COUNT.
037400         ADD 1 TO WS-LINES-READ-1
037500         MOVE UNIV1-REC TO WS-RAW-LINE
037600         PERFORM 220-EDIT-SYMBOL-LINE
037700         IF WS-RAW-SYMBOL NOT = SPACES
037800*                ONLY THE VERY FIRST LINE OF THE FILE IS EVER
037900*                CHECKED FOR A COLUMN HEADING - A REAL TICKER
038000*                THAT HAPPENS TO SPELL "TICKER" IS NOT SOMETHING
038100*                THE RESEARCH DESK HAS EVER USED.
038200             IF WS-FIRST-REC-1 AND
038300                (WS-RAW-SYMBOL = 'SYMBOL' OR
038400                 WS-RAW-SYMBOL = 'TICKER')
038500                 ADD 1 TO WS-LINES-SKIPPED
038600             ELSE
038700                 PERFORM 230-ADD-SYMBOL-TO-TABLE
038800             END-IF
038900         ELSE
039000             ADD 1 TO WS-LINES-SKIPPED
039100         END-IF
039200         MOVE 'N' TO WS-FIRST-REC-1-SW
039300     END-IF.
039400*----------------------------------------------------------------*
039500* 210-LOAD-UNIVERSE-2 IS THE MIRROR OF 200-LOAD-UNIVERSE-1 FOR
039600* THE OPTIONAL SUPPLEMENTAL LIST - ONLY EVER PERFORMED WHEN
039700* 100-OPEN-FILES FOUND THE SECOND UNIVERSE DD PRESENT.
039800*----------------------------------------------------------------*
039900 210-LOAD-UNIVERSE-2.
040000*        SAME LOOP SHAPE AS 200-LOAD-UNIVERSE-1 ABOVE, AGAINST
040100*        THE SECOND FILE'S OWN EOF SWITCH.
040200     PERFORM 215-READ-UNIVERSE-2
040300         UNTIL WS-UNIV2-EOF.
040400 210-EXIT.
040500     EXIT.
040600*    SAME EDIT/SKIP/ADD LOGIC AS 205-READ-UNIVERSE-1 - KEPT AS A
040700*    SEPARATE PARAGRAPH RATHER THAN A SHARED ONE SINCE THE TWO
040800*    FILES HAVE THEIR OWN EOF SWITCHES AND READ COUNTERS.
040900 215-READ-UNIVERSE-2.
041000*        SAME AT-END TREATMENT AS 205-READ-UNIVERSE-1 - SEE THE
041100*        NOTE THERE.
041200     READ UNIV-FILE-2
041300         AT END
041400             MOVE 'Y' TO WS-UNIV2-EOF-SW
041500     END-READ.
041600     IF NOT WS-UNIV2-EOF
041700*            SAME RAW-READ COUNTING RATIONALE AS
041800*            205-READ-UNIVERSE-1.
041900         ADD 1 TO WS-LINES-READ-2
042000         MOVE UNIV2-REC TO WS-RAW-LINE
042100         PERFORM 220-EDIT-SYMBOL-LINE
042200         IF WS-RAW-SYMBOL NOT = SPACES
042300             IF WS-FIRST-REC-2 AND
042400                (WS-RAW-SYMBOL = 'SYMBOL' OR
042500                 WS-RAW-SYMBOL = 'TICKER')
042600                 ADD 1 TO WS-LINES-SKIPPED
042700             ELSE
042800                 PERFORM 230-ADD-SYMBOL-TO-TABLE
042900             END-IF
043000         ELSE
043100             ADD 1 TO WS-LINES-SKIPPED
043200         END-IF
043300         MOVE 'N' TO WS-FIRST-REC-2-SW
043400     END-IF.
043500*----------------------------------------------------------------*
043600* 220-EDIT-SYMBOL-LINE
043700*    TAKE THE FIRST COMMA-DELIMITED FIELD, TRIM, UPPERCASE.
043800*    SHARED BY BOTH UNIVERSE FILES SINCE THE EXPORT FORMAT IS
043900*    IDENTICAL - COMMA, THEN WHATEVER ELSE THE RESEARCH DESK'S
044000*    SPREADSHEET DECIDED TO EXPORT AFTER THE TICKER.
044100*----------------------------------------------------------------*
044200 220-EDIT-SYMBOL-LINE.
044300*        ANYTHING PAST THE FIRST COMMA IS DISCARDED INTO
044400*        WS-TAIL-OF-LINE AND NEVER LOOKED AT AGAIN - THIS SCREEN
044500*        ONLY CARES ABOUT THE TICKER COLUMN.
044600     UNSTRING WS-RAW-LINE DELIMITED BY ','
044700         INTO WS-RAW-SYMBOL WS-TAIL-OF-LINE
044800     END-UNSTRING.
044900*        UPPERCASE THE SYMBOL - RESEARCH DESK EXPORTS ARE NOT
045000*        CONSISTENT ABOUT CASE.
045100     INSPECT WS-RAW-SYMBOL
045200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
045300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045400 220-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700* 230-ADD-SYMBOL-TO-TABLE
045800*    LINEAR DUPLICATE CHECK, THEN APPEND IF NEW. A LINEAR SCAN IS
045900*    FINE HERE - EVEN A FEW HUNDRED SYMBOLS FROM BOTH LISTS SCAN
046000*    IN NO TIME, AND THE TABLE IS NOT YET SORTED AT THIS POINT
046100*    SO A BINARY SEARCH IS NOT AN OPTION ANYWAY.
046200*----------------------------------------------------------------*
046300 230-ADD-SYMBOL-TO-TABLE.
046400     MOVE 'N' TO WS-DUP-FOUND-SW
046500     IF WS-SYM-COUNT > 0
046600         PERFORM 235-CHECK-ONE-ENTRY
046700             VARYING WS-SRCH-SUB FROM 1 BY 1
046800                 UNTIL WS-SRCH-SUB > WS-SYM-COUNT
046900                    OR WS-DUP-FOUND
047000     END-IF.
047100     IF NOT WS-DUP-FOUND
047200*            NOT A DUPLICATE - FALL THROUGH AND APPEND IT BELOW.
047300*            2000 IS THE HARD TABLE LIMIT - SEE WS-SYMBOL-TABLE.
047400*            THE RESEARCH DESK HAS NEVER COME CLOSE TO IT, BUT
047500*            THE CHECK IS HERE SO A RUNAWAY EXPORT FILE CANNOT
047600*            OVERRUN THE TABLE.
047700         IF WS-SYM-COUNT < 2000
047800             ADD 1 TO WS-SYM-COUNT
047900             MOVE WS-RAW-SYMBOL TO WS-SYM-VALUE(WS-SYM-COUNT)
048000*                A SANITY CHECK ONLY - DOES NOT REJECT THE
048100*                SYMBOL, JUST FLAGS SOMETHING THAT LOOKS ODD SO
048200*                THE OPERATIONS DESK CAN EYEBALL THE JOB LOG.
048300             IF WS-SYM-FIRST-CHAR(WS-SYM-COUNT) IS NOT
048400                     STK-ALPHA-CLASS
048500                 DISPLAY 'STKUNIV - SYMBOL LEADS WITH ODD CHAR '
048600                         WS-SYM-VALUE(WS-SYM-COUNT)
048700             END-IF
048800         ELSE
048900             DISPLAY 'STKUNIV - SYMBOL TABLE FULL, DISCARDING '
049000                     WS-RAW-SYMBOL
049100         END-IF
049200     END-IF.
049300 230-EXIT.
049400     EXIT.
049500*    ONE COMPARISON OF THE INCOMING SYMBOL AGAINST ONE TABLE
049600*    ENTRY - PERFORMED REPEATEDLY BY 230 ABOVE UNTIL A MATCH IS
049700*    FOUND OR THE TABLE IS EXHAUSTED.
049800 235-CHECK-ONE-ENTRY.
049900*        WS-SRCH-SUB IS DRIVEN BY THE VARYING CLAUSE IN 230
050000*        ABOVE - THIS PARAGRAPH ONLY EVER LOOKS AT ONE ENTRY.
050100*        KEPT AS ITS OWN PARAGRAPH RATHER THAN AN IN-LINE
050200*        COMPARE SO THE VARYING/UNTIL IN 230 READS CLEANLY.
050300     IF WS-SYM-VALUE(WS-SRCH-SUB) = WS-RAW-SYMBOL
050400*            EXACT MATCH ON THE FULL 8-BYTE TICKER FIELD -
050500*            NO PARTIAL OR WILDCARD MATCHING IS DONE HERE.
050600         MOVE 'Y' TO WS-DUP-FOUND-SW
050700     END-IF.
050800*        FALLS THROUGH WITH THE SWITCH STILL 'N' WHEN NO
050900*        MATCH IS FOUND ON THIS PASS.
051000 235-EXIT.
051100     EXIT.
051200*----------------------------------------------------------------*
051300* 300-SORT-SYMBOL-TABLE
051400*    CLASSIC BUBBLE SORT ASCENDING - UNIVERSE IS A FEW HUNDRED
051500*    SYMBOLS AT MOST, PERFORMANCE IS NOT A CONCERN HERE.
051600*----------------------------------------------------------------*
051700 300-SORT-SYMBOL-TABLE.
051800*        A ONE-ENTRY (OR EMPTY) TABLE IS ALREADY SORTED BY
051900*        DEFINITION - SKIP THE SORT ENTIRELY RATHER THAN RUN A
052000*        BUBBLE PASS THAT WOULD NEVER FIND ANYTHING TO EXCHANGE.
052100     IF WS-SYM-COUNT > 1
052200         PERFORM 310-BUBBLE-PASS
052300             UNTIL WS-SORT-NOT-EXCHANGED
052400     END-IF.
052500 300-EXIT.
052600     EXIT.
052700*    ONE FULL PASS OVER THE TABLE. IF NO EXCHANGE HAPPENS DURING
052800*    A PASS THE TABLE IS ALREADY IN ORDER AND 300 ABOVE STOPS
052900*    LOOPING.
053000 310-BUBBLE-PASS.
053100*        RESET THE EXCHANGE SWITCH AT THE START OF EVERY PASS -
053200*        IF 320 BELOW NEVER TURNS IT BACK ON, THIS WAS THE LAST
053300*        PASS NEEDED.
053400     MOVE 'N' TO WS-SORT-EXCH-SW
053500     PERFORM 320-COMPARE-ADJACENT
053600         VARYING WS-SORT-SUB FROM 1 BY 1
053700             UNTIL WS-SORT-SUB NOT LESS THAN WS-SYM-COUNT.
053800 310-EXIT.
053900     EXIT.
054000*    COMPARES ONE ADJACENT PAIR AND SWAPS THEM THROUGH
054100*    WS-SORT-HOLD IF THEY ARE OUT OF ORDER.
054200 320-COMPARE-ADJACENT.
054300*        WS-SORT-SUB IS DRIVEN BY THE VARYING CLAUSE IN 310
054400*        ABOVE - COMPARES ENTRY WS-SORT-SUB AGAINST THE ONE
054500*        RIGHT AFTER IT.
054600     IF WS-SYM-VALUE(WS-SORT-SUB) > WS-SYM-VALUE(WS-SORT-SUB + 1)
054700         MOVE WS-SYM-VALUE(WS-SORT-SUB)     TO WS-SORT-HOLD
054800         MOVE WS-SYM-VALUE(WS-SORT-SUB + 1)
054900                                 TO WS-SYM-VALUE(WS-SORT-SUB)
055000         MOVE WS-SORT-HOLD
055100                          TO WS-SYM-VALUE(WS-SORT-SUB + 1)
055200         MOVE 'Y' TO WS-SORT-EXCH-SW
055300     END-IF.
055400 320-EXIT.
055500     EXIT.
055600*----------------------------------------------------------------*
055700* 400-VALIDATE-TOP-N
055800*    CLAMP THE REQUESTED TOP-N TO THE ACTUAL UNIVERSE SIZE. A
055900*    REQUEST FOR MORE NAMES THAN THE UNIVERSE ACTUALLY HOLDS IS
056000*    NOT AN ERROR - IT JUST MEANS STKRANK WILL RANK EVERY NAME
056100*    THAT SURVIVES.
056200*----------------------------------------------------------------*
056300 400-VALIDATE-TOP-N.
056400*        COMPARE THE STANDING REQUEST AGAINST THE FINAL, DEDUPED
056500*        SYMBOL COUNT - MUST RUN AFTER 300-SORT-SYMBOL-TABLE SO
056600*        WS-SYM-COUNT REFLECTS THE MERGED UNIVERSE, NOT JUST
056700*        WHATEVER CAME OFF UNIVERSE 1.
056800     IF WS-SYM-COUNT < WS-REQUESTED-TOP-N
056900         MOVE WS-SYM-COUNT TO WS-EFFECTIVE-TOP-N
057000         DISPLAY 'STKUNIV - WARNING - UNIVERSE SIZE '
057100                 WS-SYM-COUNT ' IS SMALLER THAN REQUESTED '
057200                 'TOP-N ' WS-REQUESTED-TOP-N
057300                 ' - TOP-N CLAMPED TO ' WS-EFFECTIVE-TOP-N '.'
057400     ELSE
057500         MOVE WS-REQUESTED-TOP-N TO WS-EFFECTIVE-TOP-N
057600     END-IF.
057700 400-EXIT.
057800     EXIT.
057900*----------------------------------------------------------------*
058000* 500-WRITE-OUTPUT-FILE
058100*    WRITES THE LEADING CONTROL RECORD (TYPE 'C', CARRYING THE
058200*    EFFECTIVE TOP-N) FOLLOWED BY ONE TYPE 'S' RECORD PER SORTED
058300*    SYMBOL.
058400*----------------------------------------------------------------*
058500 500-WRITE-OUTPUT-FILE.
058600*        THE CONTROL RECORD ALWAYS GOES OUT FIRST, EVEN ON A
058700*        ZERO-SYMBOL RUN, SO STKIND AND STKRANK CAN ALWAYS COUNT
058800*        ON READING IT BEFORE ANY SYMBOL RECORD.
058900     MOVE 'C' TO UNIV-OUT-TYPE
059000     MOVE SPACES TO UNIV-OUT-SYMBOL
059100     MOVE WS-EFFECTIVE-TOP-N TO UNIV-OUT-TOPN
059200     WRITE UNIV-OUT-REC.
059300     IF WS-SYM-COUNT > 0
059400         PERFORM 510-WRITE-ONE-SYMBOL
059500             VARYING WS-WRITE-SUB FROM 1 BY 1
059600                 UNTIL WS-WRITE-SUB > WS-SYM-COUNT
059700     END-IF.
059800 500-EXIT.
059900     EXIT.
060000*    WRITES ONE TYPE 'S' SYMBOL RECORD. THE TOPN FIELD IS ZERO ON
060100*    EVERY SYMBOL RECORD - IT ONLY CARRIES A VALUE ON THE LEADING
060200*    CONTROL RECORD.
060300 510-WRITE-ONE-SYMBOL.
060400*        PERFORMED ONCE PER SORTED TABLE ENTRY BY 500 ABOVE - THE
060500*        SYMBOLS THEREFORE HIT THE WORK FILE IN THE SAME ASCENDING
060600*        ORDER STKIND AND STKRANK WILL PROCESS THEM IN.
060700     MOVE 'S' TO UNIV-OUT-TYPE
060800     MOVE WS-SYM-VALUE(WS-WRITE-SUB) TO UNIV-OUT-SYMBOL
060900     MOVE 0 TO UNIV-OUT-TOPN
061000     WRITE UNIV-OUT-REC.
061100 510-EXIT.
061200     EXIT.
061300*----------------------------------------------------------------*
061400* 600-CLOSE-FILES - NORMAL END-OF-RUN CLOSE OF ALL THREE FILES.
061500*----------------------------------------------------------------*
061600 600-CLOSE-FILES.
061700*        UNIV-FILE-2 IS CLOSED UNCONDITIONALLY EVEN ON A
061800*        SINGLE-UNIVERSE RUN - CLOSING A FILE THAT WAS NEVER
061900*        SUCCESSFULLY OPENED IS HARMLESS ON THIS COMPILER.
062000     CLOSE UNIV-FILE-1.
062100     CLOSE UNIV-FILE-2.
062200*        THIS IS THE ONLY PLACE THE OUTPUT WORK FILE IS CLOSED -
062300*        NO SEPARATE ERROR-PATH CLOSE IS NEEDED SINCE 900-ERR-
062400*        HANDLING PERFORMS THIS SAME PARAGRAPH BEFORE IT ABENDS.
062500     CLOSE UNIV-OUT-FILE.
062600 600-EXIT.
062700     EXIT.
062800*----------------------------------------------------------------*
062900* 900-ERR-HANDLING - COMMON FATAL I/O ERROR ROUTINE. DISPLAYS
063000* WHAT WAS BEING DONE AND THE STATUS CODE RETURNED, CLOSES
063100* WHATEVER IS OPEN, AND ABENDS THE RUN. THE OPERATIONS DESK KEYS
063200* OFF THE PROCEDURE NAME IN THE MESSAGE TO OPEN THE RIGHT TICKET.
063300*----------------------------------------------------------------*
063400 900-ERR-HANDLING.
063500*        ANY PARAGRAPH THAT DETECTS A BAD FILE STATUS LOADS
063600*        WS-ERR-MSG/WS-ERR-CDE/WS-ERR-PROC AND PERFORMS THIS
063700*        PARAGRAPH THRU 900-EXIT RATHER THAN JUST FALLING INTO
063800*        IT - THERE IS NO OTHER CALLER IN THIS PROGRAM.
063900     DISPLAY '*** STKUNIV I/O ERROR ***'.
064000     DISPLAY 'PROCEDURE : ' WS-ERR-PROC.
064100     DISPLAY 'MESSAGE   : ' WS-ERR-MSG.
064200     DISPLAY 'STATUS    : ' WS-ERR-CDE.
064300     CLOSE UNIV-FILE-1.
064400     CLOSE UNIV-FILE-2.
064500     CLOSE UNIV-OUT-FILE.
064600     STOP RUN.
064700 900-EXIT.
064800     EXIT.
