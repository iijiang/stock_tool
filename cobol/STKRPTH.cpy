000100******************************************************************
000200* STKRPTH.CPY
000300* COMMON PRINT-LINE SHAPES SHARED BY THE SCREENING REPORT
000400* (STKRANK) AND THE BACKTEST REPORT (STKBTEST) - THE 80-BYTE
000500* RULE LINE AND A GENERIC LABEL/VALUE LINE FOR THE PARAMETER
000600* AND METRIC BLOCKS. SECTION-SPECIFIC COLUMN HEADINGS AND DETAIL
000700* LINES ARE DEFINED DIRECTLY IN EACH PROGRAM'S OWN FILE SECTION,
000800* IN THE HOUSE STYLE (SEE COVIDHD/COVIDBD).
000900*------------------------------------------------------------
001000* MAINTENANCE LOG
001100* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001200* -------- --------------  --------  ------------------------
001300* 02-11-91 S PRAJAPATI     SCR-0301  ORIGINAL RULE LINE, LIFTED
001400*                                    OUT OF STKRANK SO STKBTEST
001500*                                    COULD SHARE IT.
001600* 06-08-13 R DAVENPORT     SCR-0455  ADDED THE LABEL/VALUE LINE
001700*                                    FOR THE BACKTEST SUMMARY'S
001800*                                    40-CHARACTER METRIC NAMES.
001900******************************************************************
002000 01  STK-RPT-RULE-LINE.
002100     05  STK-RPT-RULE                PIC X(80) VALUE ALL '='.
002200*
002300 01  STK-RPT-LABEL-VALUE-LINE.
002400     05  STK-RPT-LV-LABEL            PIC X(40).
002500     05  STK-RPT-LV-VALUE            PIC X(20).
002600     05  FILLER                      PIC X(20).
