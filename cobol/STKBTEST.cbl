000100******************************************************************
000200* Author: S PRAJAPATI
000300* Installation: MERIDIAN ASSET MANAGEMENT - MIS DEPT
000400* Purpose: MONTHLY ROTATION BACKTEST OF THE MOMENTUM/TREND MODEL.
000500*          REPLAYS THE RANKING ENGINE POINT-IN-TIME AT EVERY
000600*          BENCHMARK MONTH-END, HOLDS THE TOP-N SURVIVORS TO THE
000700*          NEXT MONTH-END, APPLIES THE CASH REGIME FILTER AND A
000800*          FLAT TRANSACTION COST, AND REPORTS RETURN, RISK AND
000900*          BENCHMARK-RELATIVE PERFORMANCE STATISTICS.
001000* Tectonics: COBC
001100******************************************************************
001200*-----------------------*
001300 IDENTIFICATION DIVISION.
001400*-----------------------*
001500 PROGRAM-ID.    STKBTEST.
001600 AUTHOR.        S PRAJAPATI.
001700 INSTALLATION.  MERIDIAN ASSET MANAGEMENT - MIS DEPT.
001800 DATE-WRITTEN.  06/19/93.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - QUANTITATIVE SYSTEMS GROUP.
002100*----------------------------------------------------------------*
002200* MAINTENANCE LOG
002300* DATE     PROGRAMMER      REQUEST   DESCRIPTION
002400* -------- --------------  --------  ------------------------
002500* 06/19/93 S PRAJAPATI     SCR-0310  ORIGINAL PROGRAM - MONTHLY
002600*                                    ROTATION BACKTEST OF THE
002700*                                    RANKING ENGINE'S TOP-N MODEL,
002800*                                    REGIME FILTER, TRANSACTION
002900*                                    COST AND PERFORMANCE REPORT.
003000* 11/03/95 S PRAJAPATI     SCR-0319  MOVED THE COMPOUND-RATE MATH
003100*                                    (CAGR) TO A HOME-GROWN NTH
003200*                                    ROOT PARAGRAPH - THE COMPILER
003300*                                    ON THE 4381 HAS NO **
003400*                                    OPERATOR WITH A FRACTIONAL
003500*                                    EXPONENT.
003600* 12/14/98 S PRAJAPATI     SCR-0334  Y2K AUDIT - ALL DATE FIELDS
003700*                                    HERE ARE ALREADY 4-DIGIT-
003800*                                    YEAR YYYYMMDD. NO CHANGE
003900*                                    REQUIRED. RAN THE 1999-2001
004000*                                    BENCHMARK FILE THROUGH THE
004100*                                    ROTATION LOOP AS A CENTURY
004200*                                    ROLLOVER TEST - CLEAN.
004300* 06/08/13 R DAVENPORT     SCR-0455  POINT-IN-TIME RE-RANK NOW
004400*                                    SHARES STKRANKD.CPY AND
004500*                                    STKPTBL.CPY WITH THE OTHER
004600*                                    TWO PROGRAMS INSTEAD OF
004700*                                    CARRYING ITS OWN COPIES.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000*-----------------------*
005100 CONFIGURATION SECTION.
005200*    SAME THREE SPECIAL-NAMES CLAUSES AS THE OTHER PROGRAMS IN
005300*    THIS SUITE - CARRIED HERE FOR PARITY EVEN THOUGH THIS
005400*    PROGRAM DRIVES NO LIVE CHANNEL-1 PRINTER OF ITS OWN.
005500 SPECIAL-NAMES.
005600*        C01 IS DECLARED FOR PARITY WITH STKRANK'S REPORT WRITER
005700*        BUT THIS PROGRAM NEVER ISSUES A WRITE ... AFTER
005800*        ADVANCING C01 OF ITS OWN.
005900     C01 IS TOP-OF-FORM
006000*        NOT REFERENCED DIRECTLY IN THIS PROGRAM'S OWN LOGIC BUT
006100*        KEPT FOR PARITY WITH THE REST OF THE SUITE.
006200     CLASS STK-ALPHA-CLASS IS "A" THRU "Z"
006300*        SAME STANDING VERBOSE-TRACE SWITCH AS STKUNIV, STKIND
006400*        AND STKRANK - OPERATIONS FLIPS IT ON VIA JCL PARM WHEN
006500*        THE RESEARCH DESK QUESTIONS A BACKTEST RESULT.
006600     UPSI-0 ON STATUS IS WS-UPSI-VERBOSE-ON
006700            OFF STATUS IS WS-UPSI-VERBOSE-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*    THE UNIVERSE CONTROL RECORD ONLY - SAME FILE STKRANK READS,
007100*    THIS PROGRAM ALSO WANTS ONLY THE LEADING CONTROL RECORD FOR
007200*    ITS STANDING TOP-N.
007300     SELECT UNIV-IN-FILE ASSIGN TO UNIVIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-UNIVIN-STATUS.
007700*    RAW DAILY PRICE HISTORY, ONE RECORD PER SYMBOL PER TRADING
007800*    DAY - RE-READ FROM THE TOP FOR EVERY CANDIDATE, EVERY PERIOD,
007900*    SO NO STALE PRICE ROW EVER LEAKS ACROSS A REBALANCE DATE.
008000     SELECT PRICE-FILE ASSIGN TO PRICEIN
008100         ACCESS IS SEQUENTIAL
008200         FILE STATUS  IS  WS-PRICE-STATUS.
008300*    BENCHMARK DAILY CLOSE HISTORY - LOADED ONCE, IN FULL, INTO
008400*    STK-BENCH-TABLE, SINCE THE MONTH-END CALENDAR AND THE
008500*    REGIME FILTER BOTH NEED RANDOM ACCESS TO IT BY SUBSCRIPT.
008600     SELECT BENCH-FILE ASSIGN TO BENCHIN
008700         ACCESS IS SEQUENTIAL
008800         FILE STATUS  IS  WS-BENCH-STATUS.
008900*    ONE OUTPUT RECORD PER REBALANCE PERIOD - THE MONTHLY DETAIL
009000*    RESULTS FILE 700-WRITE-MONTHLY-RESULTS BUILDS.
009100     SELECT BTMR-OUT-FILE ASSIGN TO BTMROUT
009200         ACCESS IS SEQUENTIAL
009300         FILE STATUS  IS  WS-BTMROUT-STATUS.
009400*    ONE SINGLE OUTPUT RECORD FOR THE WHOLE RUN - THE SUMMARY
009500*    STATISTICS FILE 800-WRITE-SUMMARY-REC BUILDS.
009600     SELECT BTSM-OUT-FILE ASSIGN TO BTSMOUT
009700         ACCESS IS SEQUENTIAL
009800         FILE STATUS  IS  WS-BTSMOUT-STATUS.
009900*    THE HUMAN-READABLE BACKTEST REPORT - FIVE SECTIONS, SEE
010000*    850-PRINT-REPORT BELOW.
010100     SELECT RPT-OUT-FILE ASSIGN TO RPTOUT
010200         ACCESS IS SEQUENTIAL
010300         FILE STATUS  IS  WS-RPTOUT-STATUS.
010400*-----------------------*
010500 DATA DIVISION.
010600*-----------------------*
010700 FILE SECTION.
010800*
010900*    SAME REPLACING STYLE AS STKIND AND STKRANK - RENAMES THE
011000*    SHARED COPYBOOK'S GENERIC STK-UNVW- PREFIX TO THIS
011100*    PROGRAM'S OWN UNIV-IN- PREFIX SO NONE OF THE THREE
011200*    PROGRAMS' WORKING-STORAGE COLLIDE.
011300 FD  UNIV-IN-FILE.
011400     COPY STKUNWK REPLACING STK-UNVW-REC BY UNIV-IN-REC
011500                            STK-UNVW-TYPE BY UNIV-IN-TYPE
011600                            STK-UNVW-SYMBOL BY UNIV-IN-SYMBOL
011700                            STK-UNVW-TOPN BY UNIV-IN-TOPN
011800                            STK-UNVW-TOPN-EDIT BY
011900                                    UNIV-IN-TOPN-EDIT.
012000*    RAW DAILY PRICE RECORDS - SAME LAYOUT STKIND READS, SHARED
012100*    HERE VIA COPYBOOK RATHER THAN RETYPED.
012200 FD  PRICE-FILE RECORDING MODE F.
012300     COPY STKPRICE.
012400*    RAW BENCHMARK DAILY CLOSE RECORDS - SAME SHOP-STANDARD
012500*    LAYOUT AS THE PRICE FILE ABOVE, ONE INDEX INSTEAD OF MANY
012600*    SYMBOLS.
012700 FD  BENCH-FILE RECORDING MODE F.
012800     COPY STKBENCH.
012900*    MONTHLY BACKTEST DETAIL OUTPUT - ONE RECORD PER REBALANCE
013000*    PERIOD, BUILT BY 701-WRITE-ONE-MONTHLY-REC.
013100 FD  BTMR-OUT-FILE RECORDING MODE F.
013200     COPY STKBTMO.
013300*    WHOLE-RUN SUMMARY STATISTICS OUTPUT - ONE RECORD PER RUN,
013400*    BUILT BY 800-WRITE-SUMMARY-REC.
013500 FD  BTSM-OUT-FILE RECORDING MODE F.
013600     COPY STKBTSM.
013700*    BACKTEST REPORT OUTPUT - 133-BYTE LINE, THE SAME PRINT-CLASS
013800*    WIDTH AS THE OTHER PROGRAMS IN THIS SUITE.
013900 FD  RPT-OUT-FILE.
014000     01  RPT-OUT-REC                    PIC X(133).
014100*
014200 WORKING-STORAGE SECTION.
014300*----------------------------------------------------------------*
014400* WORKING-STORAGE NOTE (R DAVENPORT, 03/11/16) -
014500*   THE TWO SWITCHES BELOW WERE PULLED OUT OF THEIR OLD 01-LEVEL
014600*   HOMES (WS-BT-SORT-FIELDS AND WS-DRIVER-FIELDS FURTHER DOWN)
014700*   AND MADE STANDALONE 77-LEVEL ITEMS SINCE NEITHER ONE BELONGS
014800*   TO A GROUP MOVE - EACH IS TESTED AND SET ONE BYTE AT A TIME,
014900*   NEVER AS PART OF A WIDER MOVE OF ITS FORMER PARENT GROUP.
015000*----------------------------------------------------------------*
015100*    'Y' ONCE 501-SORT-PASS COMPLETES A FULL PASS WITH NO SWAP -
015200*    SAME BUBBLE-SORT CONVENTION AS THE RANKING ENGINE (STKRANK).
015300 77  WS-BT-SORT-DONE-SW             PIC X(01) VALUE 'N'.
015400     88  WS-BT-SORT-IS-DONE                  VALUE 'Y'.
015500*    'Y' ONLY WHILE 362-LOAD-ONE-PRICE-REC HAS A CANDIDATE PRICE
015600*    RECORD BUFFERED AND UNCONSUMED - GUARDS 360-PROCESS-ONE-
015700*    CANDIDATE AGAINST READING PAST WHAT IT ACTUALLY LOADED.
015800 77  WS-PRICE-BUFFER-VALID-SW       PIC X(01) VALUE 'N'.
015900     88  WS-PRICE-BUFFER-VALID               VALUE 'Y'.
016000*
016100 01  SYSTEM-DATE-AND-TIME.
016200     05  CURRENT-DATE.
016300         10  CURRENT-YEAR               PIC 9(02).
016400         10  CURRENT-MONTH              PIC 9(02).
016500         10  CURRENT-DAY                PIC 9(02).
016600     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
016700                                      PIC 9(06).
016800     05  CURRENT-TIME.
016900         10  CURRENT-HOUR               PIC 9(02).
017000         10  CURRENT-MINUTE             PIC 9(02).
017100         10  CURRENT-SECOND             PIC 9(02).
017200         10  CURRENT-HNDSEC             PIC 9(02).
017300*
017400*    ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE - '00' MEANS
017500*    SUCCESSFUL, ANYTHING ELSE ROUTES TO 999-ERR-HANDLING.
017600 01  WS-FIELDS.
017700     05  WS-UNIVIN-STATUS               PIC X(02) VALUE SPACES.
017800     05  WS-PRICE-STATUS                PIC X(02) VALUE SPACES.
017900     05  WS-BENCH-STATUS                PIC X(02) VALUE SPACES.
018000     05  WS-BTMROUT-STATUS              PIC X(02) VALUE SPACES.
018100     05  WS-BTSMOUT-STATUS              PIC X(02) VALUE SPACES.
018200     05  WS-RPTOUT-STATUS               PIC X(02) VALUE SPACES.
018300*        UPSI-0 VERBOSE SWITCH TARGETS - SEE SPECIAL-NAMES ABOVE.
018400     05  WS-UPSI-VERBOSE-ON             PIC X(01) VALUE 'N'.
018500     05  WS-UPSI-VERBOSE-OFF            PIC X(01) VALUE 'Y'.
018600*        THREE INDEPENDENT END-OF-FILE SWITCHES - ONE PER INPUT
018700*        FILE, SINCE ALL THREE CAN BE OPEN AT ONCE DURING THE
018800*        ROTATION LOOP.
018900     05  WS-UNIVIN-EOF-SW               PIC X(01) VALUE 'N'.
019000         88  WS-UNIVIN-EOF                       VALUE 'Y'.
019100     05  WS-PRICE-EOF-SW                PIC X(01) VALUE 'N'.
019200         88  WS-PRICE-EOF                        VALUE 'Y'.
019300     05  WS-BENCH-EOF-SW                PIC X(01) VALUE 'N'.
019400         88  WS-BENCH-EOF                        VALUE 'Y'.
019500*        FATAL I/O ERROR WORK AREA - FILLED BY WHOEVER DETECTS
019600*        THE ERROR, DISPLAYED BY 999-ERR-HANDLING.
019700     05  WS-ERR-MSG                     PIC X(60) VALUE SPACES.
019800     05  WS-ERR-CDE                     PIC X(02) VALUE SPACES.
019900     05  WS-ERR-PROC                    PIC X(20) VALUE SPACES.
020000     05  FILLER                         PIC X(05) VALUE SPACES.
020100*
020200* BACKTEST RUN PARAMETERS - THIS SHOP CARRIES THESE AS COMPILE
020300* TIME CONSTANTS, THE SAME AS THE ORIGINAL SCR-0310 REQUEST
020400* SPECIFIED. A CHANGE OF PORTFOLIO SIZE, REGIME SWITCH OR
020500* TRANSACTION COST REQUIRES A NEW SOURCE MEMBER AND A RECOMPILE.
020600 01  WS-BT-PARAMETERS.
020700*        RECOVERED FROM THE UNIVERSE CONTROL RECORD IN 150-READ-
020800*        TOPN-CONTROL-REC, THE SAME AS THE RANKING ENGINE'S OWN
020900*        TOP-N - THIS BACKTEST ALWAYS RUNS AGAINST THE STANDING
021000*        PRODUCTION TOP-N, NEVER A HYPOTHETICAL ONE.
021100     05  WS-BT-TOPN                     PIC 9(04) COMP VALUE 0.
021200*        THE CASH-REGIME FILTER DEFAULTS ON - SEE 310-CHECK-
021300*        REGIME BELOW FOR WHAT IT ACTUALLY TESTS.
021400     05  WS-BT-REGIME-ON-SW             PIC X(01) VALUE 'Y'.
021500         88  WS-BT-REGIME-IS-ON                  VALUE 'Y'.
021600*        FLAT ROUND-TRIP TRANSACTION COST IN BASIS POINTS,
021700*        CHARGED AGAINST EVERY PERIOD'S RETURN IN 550-COMPUTE-
021800*        PERIOD-RETURN REGARDLESS OF HOW MANY POSITIONS TURNED
021900*        OVER - 10 BASIS POINTS IS THE DESK'S STANDING ESTIMATE.
022000     05  WS-BT-TXCOST-BPS               PIC 9(04) COMP
022100                                         VALUE 10.
022200     05  FILLER                         PIC X(05) VALUE SPACES.
022300*
022400*    WS-PRICE-BUFFER-VALID-SW MOVED TO A STANDALONE 77-LEVEL
022500*    ABOVE, TOP OF WORKING-STORAGE - SEE THE 03/11/16 NOTE THERE.
022600 01  WS-DRIVER-FIELDS.
022700     05  WS-CURR-UNIV-SYMBOL            PIC X(08) VALUE SPACES.
022800     05  FILLER                         PIC X(05) VALUE SPACES.
022900*
023000* BENCHMARK PRICE TABLE - LOADED ONCE, FULL HISTORY, ASCENDING.
023100 COPY STKPTBL REPLACING STK-PRICE-TABLE BY STK-BENCH-TABLE
023200                        STK-PRICE-COUNT BY STK-BENCH-COUNT
023300                        STK-PRICE-ENTRY BY STK-BENCH-ENTRY
023400                        STK-PRICE-IDX BY STK-BENCH-IDX
023500                        STK-PRICE-ENTRY-DATE BY
023600                                STK-BENCH-ENTRY-DATE
023700                        STK-PRICE-ENTRY-DATE-YMD BY
023800                                STK-BENCH-ENTRY-DATE-YMD
023900                        STK-PRICE-ENTRY-YEAR BY
024000                                STK-BENCH-ENTRY-YEAR
024100                        STK-PRICE-ENTRY-MONTH BY
024200                                STK-BENCH-ENTRY-MONTH
024300                        STK-PRICE-ENTRY-DAY BY
024400                                STK-BENCH-ENTRY-DAY
024500                        STK-PRICE-ENTRY-CLOSE BY
024600                                STK-BENCH-ENTRY-CLOSE
024700                        STK-PRICE-ENTRY-RETURN BY
024800                                STK-BENCH-ENTRY-RETURN.
024900*
025000* CANDIDATE PRICE TABLE - RELOADED FOR EACH SYMBOL, EACH PERIOD,
025100* FROM SCRATCH SO THE POINT-IN-TIME RULE (NO LOOK-AHEAD PAST D1
025200* WHEN SCORING) IS ENFORCED BY CONSTRUCTION.
025300 COPY STKPTBL.
025400*
025500* SHARED MOMENTUM/MOVING-AVERAGE/VOLATILITY/DRAWDOWN ARITHMETIC.
025600 COPY STKCALCW.
025700*
025800* MONTH-END CALENDAR, BUILT ONCE FROM THE BENCHMARK TABLE. THE
025900* REBALANCE DATES ARE THE LAST TRADING DATE OF EACH CALENDAR
026000* YEAR-MONTH. WS-MTH-END-BIDX IS THAT DATE'S SUBSCRIPT INTO
026100* STK-BENCH-ENTRY, KEPT SO THE REGIME CHECK AND THE BENCHMARK
026200* RETURN CAN BE READ STRAIGHT OUT OF THE BENCHMARK TABLE.
026300 01  WS-MTH-END-TABLE.
026400     05  WS-MTH-END-COUNT               PIC 9(04) COMP VALUE 0.
026500     05  WS-MTH-END-ENTRY OCCURS 400 TIMES
026600             INDEXED BY WS-MTH-END-IDX.
026700         10  WS-MTH-END-DATE            PIC 9(08).
026800         10  WS-MTH-END-YMD REDEFINES
026900                 WS-MTH-END-DATE.
027000             15  WS-MTH-END-YEAR         PIC 9(04).
027100             15  WS-MTH-END-MONTH        PIC 9(02).
027200             15  WS-MTH-END-DAY          PIC 9(02).
027300         10  WS-MTH-END-BIDX            PIC 9(04) COMP.
027400         10  FILLER                     PIC X(04).
027500*
027600* POINT-IN-TIME RE-RANK WORK TABLE - SAME LAYOUT THE SCREENING
027700* PASS USES, SO THE NORMALIZE/SCORE/SORT ARITHMETIC BELOW IS
027800* THE RANKING ENGINE'S OWN LOGIC RE-RUN AS OF D1.
027900 COPY STKRANKD.
028000*
028100* PARALLEL RETURN-CALC TABLES, INDEXED IN LOCKSTEP WITH
028200* STK-RANK-ENTRY. NOT PART OF STKRANKD.CPY - THE SCREENING RUN
028300* HAS NO NEED OF A FORWARD PRICE, ONLY THE BACKTEST DOES.
028400*    P1 IS THE PRICE AS OF THE REBALANCE DATE ITSELF (D1) -
028500*    LOADED WHILE SCORING THE CANDIDATE, BEFORE THE NEXT MONTH-
028600*    END (D2) IS EVEN KNOWN.
028700 01  WS-BT-P1-TABLE.
028800     05  WS-BT-P1-ENTRY OCCURS 2000 TIMES
028900             INDEXED BY WS-BT-P1-IDX.
029000         10  WS-BT-P1-PRICE             PIC S9(07)V9(04)
029100                                         COMP-3.
029200         10  FILLER                     PIC X(04).
029300*    P2 IS THE PRICE AS OF THE FOLLOWING MONTH-END (D2) - ONLY
029400*    LOOKED UP FOR SYMBOLS THAT ACTUALLY MADE THE TOP-N, IN
029500*    550-COMPUTE-PERIOD-RETURN.
029600 01  WS-BT-P2-TABLE.
029700     05  WS-BT-P2-ENTRY OCCURS 2000 TIMES
029800             INDEXED BY WS-BT-P2-IDX.
029900         10  WS-BT-P2-PRICE             PIC S9(07)V9(04)
030000                                         COMP-3.
030100         10  FILLER                     PIC X(04).
030200*
030300* ONE MONTHLY RESULT ROW PER REBALANCE PERIOD, ACCUMULATED
030400* DURING THE ROTATION LOOP AND WRITTEN OUT AFTER IT ENDS.
030500 COPY STKBTMR.
030600*
030700*    SAME MIN-MAX NORMALIZATION FIELDS THE RANKING ENGINE CARRIES
030800*    - RESET AND RECOMPUTED FRESH AT EVERY REBALANCE DATE SINCE
030900*    THE CANDIDATE POOL'S FACTOR RANGE CHANGES PERIOD TO PERIOD.
031000 01  WS-NORM-FIELDS.
031100     05  WS-NORM-MIN-6M                 PIC S9(03)V9(06)
031200                                         COMP-3.
031300     05  WS-NORM-MAX-6M                 PIC S9(03)V9(06)
031400                                         COMP-3.
031500     05  WS-NORM-MIN-12M                PIC S9(03)V9(06)
031600                                         COMP-3.
031700     05  WS-NORM-MAX-12M                PIC S9(03)V9(06)
031800                                         COMP-3.
031900     05  WS-NORM-MIN-VOL                PIC S9(03)V9(06)
032000                                         COMP-3.
032100     05  WS-NORM-MAX-VOL                PIC S9(03)V9(06)
032200                                         COMP-3.
032300*        ONE SHARED RANGE WORK FIELD, REUSED FOR ALL THREE
032400*        FACTORS IN TURN INSIDE 451-COMPUTE-ONE-SCORE - NOT THREE
032500*        SEPARATE FIELDS SINCE NONE OF THE THREE RANGES IS EVER
032600*        NEEDED AT THE SAME TIME AS ANOTHER.
032700     05  WS-NORM-RANGE                  PIC S9(03)V9(06)
032800                                         COMP-3.
032900     05  FILLER                         PIC X(05) VALUE SPACES.
033000*    ONE REBALANCE PERIOD'S WORTH OF DATES, SUBSCRIPTS AND
033100*    RETURNS - RESET AT THE TOP OF EACH PASS THROUGH
033200*    300-ROTATION-LOOP, NEVER CARRIED ACROSS PERIODS.
033300 01  WS-BT-PERIOD-FIELDS.
033400*        WS-BT-PER-IDX WALKS WS-MTH-END-ENTRY - THE CURRENT
033500*        REBALANCE (D1) MONTH-END POSITION.
033600     05  WS-BT-PER-IDX                  PIC 9(04) COMP VALUE 0.
033700     05  WS-BT-D1-MEIDX                 PIC 9(04) COMP VALUE 0.
033800     05  WS-BT-D2-MEIDX                 PIC 9(04) COMP VALUE 0.
033900*        D1 IS THE REBALANCE (SCORING) DATE, D2 IS THE FOLLOWING
034000*        MONTH-END THE PORTFOLIO IS HELD TO.
034100     05  WS-BT-D1-DATE                  PIC 9(08) VALUE 0.
034200     05  WS-BT-D2-DATE                  PIC 9(08) VALUE 0.
034300*        SAME TWO DATES, AS SUBSCRIPTS INTO STK-BENCH-ENTRY
034400*        RATHER THAN AS 8-DIGIT NUMBERS.
034500     05  WS-BT-D1-BIDX                  PIC 9(04) COMP VALUE 0.
034600     05  WS-BT-D2-BIDX                  PIC 9(04) COMP VALUE 0.
034700*        'Y' WHEN 310-CHECK-REGIME DETERMINED THIS PERIOD SHOULD
034800*        SIT IN CASH RATHER THAN HOLD THE TOP-N PORTFOLIO.
034900     05  WS-BT-IN-CASH-SW               PIC X(01) VALUE 'N'.
035000         88  WS-BT-IN-CASH                       VALUE 'Y'.
035100*        HOW MANY BENCHMARK ROWS FALL ON OR BEFORE D1 - USED TO
035200*        TEMPORARILY NARROW STK-PRICE-COUNT FOR THE POINT-IN-TIME
035300*        INDICATOR CALCULATION, PER THE NOTE ON WS-BT-CANDIDATE-
035400*        FIELDS BELOW.
035500     05  WS-BT-D1-CUTOFF-COUNT          PIC 9(04) COMP VALUE 0.
035600*        PORTFOLIO AND BENCHMARK RETURN FOR THIS ONE PERIOD -
035700*        BOTH FEED THE RUNNING WEALTH INDEX IN 751/753 BELOW.
035800     05  WS-BT-PERIOD-RETURN            PIC S9(03)V9(06)
035900                                         COMP-3 VALUE 0.
036000     05  WS-BT-BENCH-PERIOD-RETURN      PIC S9(03)V9(06)
036100                                         COMP-3 VALUE 0.
036200*        HOW MANY SYMBOLS ACTUALLY MADE THE TOP-N THIS PERIOD -
036300*        MAY BE FEWER THAN WS-BT-TOPN IF THE CANDIDATE POOL RAN
036400*        SHORT.
036500     05  WS-BT-N-SELECTED               PIC 9(04) COMP VALUE 0.
036600     05  FILLER                         PIC X(05) VALUE SPACES.
036700*
036800* PER-CANDIDATE SCRATCH - HOLDS THE FULL (D2-BOUNDED) PRICE
036900* COUNT WHILE STK-PRICE-COUNT IS TEMPORARILY NARROWED TO THE
037000* D1 CUTOFF FOR THE POINT-IN-TIME INDICATOR CALCULATION, AND
037100* THE THREE UNCOMPUTABLE-FLAG SWITCHES CAPTURED RIGHT AFTER
037200* EACH STOCKCMP CALL (STOCKCMP OVERWRITES ITS OWN SWITCH ON
037300* EVERY CALL, SO EACH ONE MUST BE READ BEFORE THE NEXT RUNS).
037400 01  WS-BT-CANDIDATE-FIELDS.
037500*        SAVES STK-PRICE-COUNT'S TRUE (D2-BOUNDED) VALUE WHILE
037600*        400-COMPUTE-CANDIDATE-INDICATORS TEMPORARILY SHRINKS
037700*        THE LIVE COUNT TO THE D1 CUTOFF - RESTORED AFTERWARD SO
037800*        THE NEXT CANDIDATE'S RELOAD STARTS FROM A CLEAN COUNT.
037900     05  WS-BT-FULL-COUNT-HOLD          PIC 9(04) COMP VALUE 0.
038000*        ONE SWITCH PER STOCKCMP-COMPUTED FACTOR - CAPTURED
038100*        IMMEDIATELY AFTER EACH CALL SINCE STOCKCMP REUSES ONE
038200*        SHARED "COMPUTABLE" FLAG ACROSS ALL ITS ENTRY POINTS.
038300     05  WS-BT-VALID-6M-SW              PIC X(01) VALUE 'N'.
038400         88  WS-BT-VALID-6M                      VALUE 'Y'.
038500     05  WS-BT-VALID-12M-SW             PIC X(01) VALUE 'N'.
038600         88  WS-BT-VALID-12M                     VALUE 'Y'.
038700     05  WS-BT-VALID-VOL-SW             PIC X(01) VALUE 'N'.
038800         88  WS-BT-VALID-VOL                     VALUE 'Y'.
038900     05  FILLER                         PIC X(05) VALUE SPACES.
039000*    WS-BT-SORT-DONE-SW MOVED TO A STANDALONE 77-LEVEL ABOVE, TOP
039100*    OF WORKING-STORAGE - SEE THE 03/11/16 NOTE THERE. THE THREE
039200*    FIELDS REMAINING HERE ARE ALL WHOLE-ROW OR WIDE COMP-3 SWAP
039300*    HOLD AREAS FOR 501-SORT-PASS, TOO WIDE TO GO 77-LEVEL.
039400 01  WS-BT-SORT-FIELDS.
039500*        WHOLE-ROW SWAP HOLD FOR THE DIRECT SORT ON STK-RANK-
039600*        ENTRY - AN 80-BYTE GROUP MOVE, SAME IDEA AS STKRANK'S
039700*        OWN WS-SORT-HOLD-ENTRY.
039800     05  WS-BT-SORT-HOLD-ENTRY          PIC X(80).
039900*        THE TWO PARALLEL P1/P2 FORWARD-PRICE TABLES MUST BE
040000*        SWAPPED IN LOCKSTEP WITH STK-RANK-ENTRY ABOVE OR THE
040100*        FORWARD PRICES WOULD DRIFT OUT OF SYNC WITH THEIR
040200*        CANDIDATE ROW.
040300     05  WS-BT-SORT-HOLD-P1             PIC S9(07)V9(04)
040400                                         COMP-3.
040500     05  WS-BT-SORT-HOLD-P2             PIC S9(07)V9(04)
040600                                         COMP-3.
040700     05  FILLER                         PIC X(05) VALUE SPACES.
040800*
040900* HOME-GROWN COMPOUND RATE MATH - THIS COMPILER'S ** OPERATOR
041000* ONLY TAKES AN INTEGER EXPONENT, SO CAGR (A FRACTIONAL-YEAR
041100* COMPOUNDING RATE) IS BUILT FROM AN INTEGER NTH ROOT (N =
041200* WHOLE MONTHS HELD) FOLLOWED BY AN INTEGER 12TH POWER, WHICH
041300* IS ALGEBRAICALLY THE SAME THING SINCE YEARS = MONTHS / 12.
041400 01  WS-BT-ROOT-FIELDS.
041500*        X IS THE RADICAND (1 PLUS TOTAL RETURN), N IS THE WHOLE
041600*        MONTHS HELD - 760-NTH-ROOT SOLVES FOR THE VALUE THAT,
041700*        RAISED TO THE NTH POWER, REPRODUCES X.
041800     05  WS-BT-ROOT-X                   PIC S9(03)V9(06)
041900                                         COMP-3.
042000     05  WS-BT-ROOT-N                   PIC 9(04) COMP.
042100*        NEWTON'S-METHOD-STYLE ITERATIVE GUESS, REFINED BY
042200*        763-ROOT-ITERATE UNTIL IT STOPS MOVING (OR THE ITERATION
042300*        CAP BELOW IS HIT).
042400     05  WS-BT-ROOT-GUESS               PIC S9(03)V9(06)
042500                                         COMP-3.
042600     05  WS-BT-ROOT-RESULT              PIC S9(03)V9(06)
042700                                         COMP-3.
042800*        HARD ITERATION CAP - GUARANTEES 763-ROOT-ITERATE
042900*        TERMINATES EVEN IF THE GUESS OSCILLATES RATHER THAN
043000*        CONVERGES.
043100     05  WS-BT-ROOT-ITER                PIC 9(02) COMP.
043200     05  FILLER                         PIC X(05) VALUE SPACES.
043300*    INTEGER EXPONENTIATION BY REPEATED MULTIPLICATION - USED TO
043400*    RAISE THE NTH-ROOT RESULT ABOVE TO THE 12TH POWER FOR CAGR,
043500*    SINCE THE COMPILER'S ** OPERATOR WANTS A WHOLE EXPONENT.
043600 01  WS-BT-POWER-FIELDS.
043700     05  WS-BT-POW-BASE                 PIC S9(03)V9(06)
043800                                         COMP-3.
043900     05  WS-BT-POW-EXP                  PIC 9(04) COMP.
044000     05  WS-BT-POW-RESULT               PIC S9(03)V9(06)
044100                                         COMP-3.
044200     05  WS-BT-POW-STEP                 PIC 9(04) COMP.
044300     05  FILLER                         PIC X(05) VALUE SPACES.
044400*    WHOLE-RUN PERFORMANCE STATISTICS - ACCUMULATED PERIOD BY
044500*    PERIOD THROUGH 300-ROTATION-LOOP, THEN TURNED INTO THE
044600*    FINAL METRICS BY 750-COMPUTE-SUMMARY-METRICS AFTER THE LOOP
044700*    ENDS. NONE OF THESE RESETS MID-RUN.
044800 01  WS-BT-METRIC-FIELDS.
044900*        RUNNING PORTFOLIO WEALTH INDEX, STARTING AT 1.000000 -
045000*        COMPOUNDED PERIOD BY PERIOD IN 751-PORT-WEALTH-AND-
045100*        STATS. WS-BT-RUN-MAX IS THE HIGH-WATER MARK USED TO
045200*        DERIVE THE DRAWDOWN BELOW.
045300     05  WS-BT-WEALTH                   PIC S9(05)V9(06)
045400                                         COMP-3 VALUE 1.
045500     05  WS-BT-RUN-MAX                  PIC S9(05)V9(06)
045600                                         COMP-3 VALUE 1.
045700*        CURRENT DRAWDOWN OFF THE HIGH-WATER MARK, AND THE
045800*        WORST ONE SEEN SO FAR - SEE 757-DRAWDOWN-STEP.
045900     05  WS-BT-DD-NOW                   PIC S9(03)V9(06)
046000                                         COMP-3.
046100     05  WS-BT-MAX-DRAWDOWN             PIC S9(03)V9(06)
046200                                         COMP-3 VALUE 0.
046300*        SAME WEALTH-INDEX IDEA AS WS-BT-WEALTH ABOVE, BUT FOR
046400*        THE BENCHMARK'S OWN BUY-AND-HOLD RETURN - NO DRAWDOWN
046500*        IS TRACKED FOR THE BENCHMARK SIDE.
046600     05  WS-BT-BENCH-WEALTH             PIC S9(05)V9(06)
046700                                         COMP-3 VALUE 1.
046800*        ONE-PERIOD SCRATCH FOR 551-ACCUM-ONE-STOCK-RETURN.
046900     05  WS-BT-STOCK-RET                PIC S9(03)V9(06)
047000                                         COMP-3.
047100*        RUNNING SUM AND MEAN OF THE PER-PERIOD PORTFOLIO
047200*        RETURNS - FEEDS THE STANDARD-DEVIATION CALCULATION
047300*        BELOW IN 752-COMPUTE-PORT-MEAN-STDDEV.
047400     05  WS-BT-SUM                      PIC S9(05)V9(06)
047500                                         COMP-3.
047600     05  WS-BT-MEAN                     PIC S9(03)V9(06)
047700                                         COMP-3.
047800*        ONE PERIOD'S DEVIATION FROM THE MEAN, AND THE RUNNING
047900*        SUM OF ITS SQUARE - THE USUAL TWO-PASS VARIANCE METHOD.
048000     05  WS-BT-DEV                      PIC S9(03)V9(06)
048100                                         COMP-3.
048200     05  WS-BT-SUMSQ                    PIC S9(05)V9(06)
048300                                         COMP-3.
048400     05  WS-BT-VARIANCE                 PIC S9(03)V9(06)
048500                                         COMP-3.
048600     05  WS-BT-STDDEV                   PIC S9(03)V9(06)
048700                                         COMP-3.
048800*        HOW MANY PERIODS HAD A POSITIVE PORTFOLIO RETURN, AND
048900*        HOW MANY SAT OUT IN CASH - BOTH DRIVE A PERCENT OF
049000*        TOTAL PERIODS BELOW.
049100     05  WS-BT-WIN-COUNT                PIC 9(04) COMP VALUE 0.
049200     05  WS-BT-CASH-COUNT               PIC 9(04) COMP VALUE 0.
049300     05  WS-BT-WIN-RATE                 PIC S9(03)V9(06)
049400                                         COMP-3.
049500     05  WS-BT-PCT-CASH                 PIC S9(03)V9(06)
049600                                         COMP-3.
049700*        BEST AND WORST SINGLE-PERIOD PORTFOLIO RETURN SEEN
049800*        ACROSS THE WHOLE RUN.
049900     05  WS-BT-BEST-MONTH               PIC S9(03)V9(06)
050000                                         COMP-3.
050100     05  WS-BT-WORST-MONTH              PIC S9(03)V9(06)
050200                                         COMP-3.
050300*        TOTAL RETURN AND ANNUALIZED CAGR - THE LATTER VIA THE
050400*        NTH-ROOT/12TH-POWER MATH IN 760/770 BELOW SINCE THE
050500*        HOLDING PERIOD IS RARELY A WHOLE NUMBER OF YEARS.
050600     05  WS-BT-TOTAL-RETURN             PIC S9(03)V9(06)
050700                                         COMP-3.
050800     05  WS-BT-CAGR                     PIC S9(03)V9(06)
050900                                         COMP-3.
051000*        ANNUALIZED VOLATILITY (STDDEV SCALED BY THE MONTHLY-
051100*        TO-ANNUAL FACTOR) AND THE SHARPE RATIO DERIVED FROM IT
051200*        - SEE 756-ANN-VOL-AND-SHARPE.
051300     05  WS-BT-ANN-VOL                  PIC S9(03)V9(06)
051400                                         COMP-3.
051500     05  WS-BT-SHARPE                   PIC S9(03)V9(06)
051600                                         COMP-3.
051700*        WHOLE-RUN HOLDING PERIOD IN YEARS (MONTHS HELD DIVIDED
051800*        BY 12) - THE EXPONENT FOR THE CAGR NTH ROOT.
051900     05  WS-BT-YEARS                    PIC S9(03)V9(04)
052000                                         COMP-3.
052100*        SAME TOTAL-RETURN/CAGR PAIR AS ABOVE, COMPUTED FOR THE
052200*        BENCHMARK'S OWN WEALTH INDEX INSTEAD OF THE PORTFOLIO'S.
052300     05  WS-BT-BENCH-TOTAL-RETURN       PIC S9(03)V9(06)
052400                                         COMP-3.
052500     05  WS-BT-BENCH-CAGR               PIC S9(03)V9(06)
052600                                         COMP-3.
052700*        PORTFOLIO CAGR MINUS BENCHMARK CAGR - THE HEADLINE
052800*        NUMBER OF REPORT SECTION 5 (855-PRINT-BENCH-COMPARISON-
052900*        SECTION).
053000     05  WS-BT-OUTPERFORMANCE           PIC S9(03)V9(06)
053100                                         COMP-3.
053200     05  FILLER                         PIC X(05) VALUE SPACES.
053300*    EDITED DISPLAY FIELDS FOR THE BACKTEST REPORT - EVERY
053400*    COMP-3 METRIC ABOVE PASSES THROUGH ONE OF THESE BEFORE IT
053500*    IS STRING'D INTO A REPORT LINE.
053600 01  WS-BT-REPORT-FIELDS.
053700     05  WS-BT-RPT-PCT                  PIC S9(03)V99.
053800     05  WS-BT-RPT-PCT-EDIT             PIC -ZZ9.99.
053900     05  WS-BT-RPT-SHARPE-EDIT          PIC -Z9.99.
054000     05  WS-BT-RPT-COUNT-EDIT           PIC ZZZ9.
054100     05  WS-BT-RPT-DATE-EDIT            PIC 9999/99/99.
054200     05  WS-BT-RPT-YEARS-EDIT           PIC ZZ9.99.
054300     05  FILLER                         PIC X(05) VALUE SPACES.
054400*    COMMON RULE AND LABEL/VALUE LINES SHARED WITH STKRANK.
054500     COPY STKRPTH.
054600*    WORKING POINTER INTO A MONTHLY RESULT RECORD'S SYMBOL-LIST
054700*    TEXT FIELD WHILE 651-APPEND-ONE-SYMBOL-NAME BUILDS IT UP
054800*    ONE TICKER AT A TIME.
054900 01  WS-BT-SYM-LIST-FIELDS.
055000     05  WS-BT-SYM-LIST-PTR             PIC 9(03) COMP VALUE 1.
055100     05  FILLER                         PIC X(05) VALUE SPACES.
055200*-----------------------*
055300 PROCEDURE DIVISION.
055400*-----------------------*
055500*----------------------------------------------------------------*
055600* 000-MAIN DRIVES THE WHOLE BACKTEST TOP TO BOTTOM - LOAD THE
055700* BENCHMARK AND BUILD THE MONTH-END CALENDAR, WALK THE ROTATION
055800* LOOP ONE REBALANCE PERIOD AT A TIME, THEN COMPUTE AND PUBLISH
055900* THE SUMMARY STATISTICS. THE UNIVERSE FILE AND THE PRICE FILE
056000* ARE NOT OPENED HERE - EACH IS OPENED AND CLOSED WITHIN
056100* 350-RANK-UNIVERSE-AT-D1 SO THE UNIVERSE LIST AND EVERY
056200* CANDIDATE'S PRICE HISTORY CAN BE RE-READ FROM THE TOP AT EVERY
056300* REBALANCE DATE.
056400*----------------------------------------------------------------*
056500 000-MAIN.
056600*        RUN-DATE FOR THE START-UP BANNER ONLY.
056700     ACCEPT CURRENT-DATE FROM DATE.
056800     ACCEPT CURRENT-TIME FROM TIME.
056900*
057000     DISPLAY '**********************************************'.
057100     DISPLAY 'STKBTEST - ROTATION BACKTEST RUN DATE '
057200             CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YEAR
057300             ' (MM/DD/YY)'.
057400     DISPLAY '**********************************************'.
057500*        OPENS THE THREE FILES THIS PROGRAM HOLDS OPEN FOR THE
057600*        WHOLE RUN (BENCHMARK IN, BOTH BACKTEST OUTPUTS, THE
057700*        REPORT) - SEE THE BANNER COMMENT ABOVE FOR WHY THE
057800*        UNIVERSE AND PRICE FILES ARE NOT AMONG THEM.
057900     PERFORM 100-OPEN-FILES.
058000*        RECOVERS THE STANDING TOP-N FROM THE UNIVERSE CONTROL
058100*        RECORD - OPENS AND CLOSES UNIV-IN-FILE ITSELF.
058200     PERFORM 150-READ-TOPN-CONTROL-REC.
058300*        LOADS THE FULL BENCHMARK DAILY-CLOSE HISTORY INTO
058400*        WORKING STORAGE - EVERYTHING DOWNSTREAM NEEDS RANDOM
058500*        ACCESS TO IT BY SUBSCRIPT.
058600     PERFORM 160-LOAD-BENCHMARK-TABLE.
058700*        DERIVES THE REBALANCE CALENDAR (ONE ENTRY PER CALENDAR
058800*        MONTH-END) FROM THE BENCHMARK TABLE JUST LOADED.
058900     PERFORM 200-BUILD-MONTH-END-TABLE.
059000*        ZEROES THE WHOLE-RUN ACCUMULATORS BEFORE THE FIRST
059100*        PERIOD RUNS.
059200     PERFORM 250-INIT-BACKTEST-FIELDS.
059300*
059400*        THE ROTATION LOOP NEEDS AT LEAST TWO MONTH-ENDS - ONE TO
059500*        SCORE FROM (D1) AND ONE TO MARK THE HOLDING PERIOD'S END
059600*        (D2) - SO A ONE-MONTH OR EMPTY BENCHMARK HISTORY SKIPS
059700*        THE LOOP ENTIRELY RATHER THAN UNDERFLOWING THE VARYING
059800*        LIMIT BELOW.
059900     IF WS-MTH-END-COUNT > 1
060000         PERFORM 300-ROTATION-LOOP THRU 300-EXIT
060100             VARYING WS-BT-PER-IDX FROM 1 BY 1
060200             UNTIL WS-BT-PER-IDX > WS-MTH-END-COUNT - 1
060300     ELSE
060400         DISPLAY
060500             'STKBTEST - FEWER THAN 2 BENCHMARK MONTH-ENDS, '
060600             'NOTHING TO BACKTEST'
060700     END-IF.
060800*        ONE DETAIL RECORD PER PERIOD THE LOOP ABOVE ACCUMULATED.
060900     PERFORM 700-WRITE-MONTHLY-RESULTS.
061000*        TURNS THE PERIOD-BY-PERIOD RESULTS INTO THE FINAL
061100*        WHOLE-RUN RETURN, RISK AND BENCHMARK-RELATIVE METRICS.
061200     PERFORM 750-COMPUTE-SUMMARY-METRICS.
061300     PERFORM 800-WRITE-SUMMARY-REC.
061400*        THE FIVE-SECTION HUMAN-READABLE BACKTEST REPORT.
061500     PERFORM 850-PRINT-REPORT.
061600*
061700     PERFORM 950-CLOSE-FILES.
061800*
061900     DISPLAY '----------------------------------------------'.
062000     DISPLAY 'REBALANCE PERIODS PROCESSED: ' STK-BTM-COUNT.
062100     DISPLAY '----------------------------------------------'.
062200*
062300     STOP RUN.
062400*----------------------------------------------------------------*
062500* 100-OPEN-FILES OPENS THE THREE FILES HELD OPEN FOR THE WHOLE
062600* RUN - THE OUTPUT FILES ARE STILL STATUS-CHECKED SINCE A FAILED
062700* OUTPUT OPEN LEAVES THE WHOLE BACKTEST WITH NOWHERE TO WRITE ITS
062800* RESULTS.
062900*----------------------------------------------------------------*
063000 100-OPEN-FILES.
063100     OPEN INPUT BENCH-FILE.
063200     IF WS-BENCH-STATUS NOT EQUAL '00'
063300         MOVE 'ERROR OPENING BENCH-FILE'     TO WS-ERR-MSG
063400         MOVE WS-BENCH-STATUS                 TO WS-ERR-CDE
063500         MOVE '100-OPEN-FILES'                TO WS-ERR-PROC
063600         PERFORM 999-ERR-HANDLING THRU 999-EXIT
063700     END-IF.
063800*
063900     OPEN OUTPUT BTMR-OUT-FILE.
064000     IF WS-BTMROUT-STATUS NOT EQUAL '00'
064100         MOVE 'ERROR OPENING BTMR-OUT-FILE'  TO WS-ERR-MSG
064200         MOVE WS-BTMROUT-STATUS                TO WS-ERR-CDE
064300         MOVE '100-OPEN-FILES'                 TO WS-ERR-PROC
064400         PERFORM 999-ERR-HANDLING THRU 999-EXIT
064500     END-IF.
064600*
064700     OPEN OUTPUT BTSM-OUT-FILE.
064800     IF WS-BTSMOUT-STATUS NOT EQUAL '00'
064900         MOVE 'ERROR OPENING BTSM-OUT-FILE'  TO WS-ERR-MSG
065000         MOVE WS-BTSMOUT-STATUS                TO WS-ERR-CDE
065100         MOVE '100-OPEN-FILES'                 TO WS-ERR-PROC
065200         PERFORM 999-ERR-HANDLING THRU 999-EXIT
065300     END-IF.
065400*
065500     OPEN OUTPUT RPT-OUT-FILE.
065600     IF WS-RPTOUT-STATUS NOT EQUAL '00'
065700         MOVE 'ERROR OPENING RPT-OUT-FILE'   TO WS-ERR-MSG
065800         MOVE WS-RPTOUT-STATUS                 TO WS-ERR-CDE
065900         MOVE '100-OPEN-FILES'                 TO WS-ERR-PROC
066000         PERFORM 999-ERR-HANDLING THRU 999-EXIT
066100     END-IF.
066200 100-EXIT.
066300     EXIT.
066400*----------------------------------------------------------------*
066500 150-READ-TOPN-CONTROL-REC.
066600*    THE UNIVERSE FILE'S FIRST RECORD IS A CONTROL RECORD
066700*    CARRYING THE ALREADY-CLAMPED TOP-N. READ IT ONCE HERE AND
066800*    CLOSE - THE SYMBOL LIST ITSELF IS RE-READ FROM SCRATCH ONCE
066900*    PER REBALANCE PERIOD BY 350-RANK-UNIVERSE-AT-D1.
067000*----------------------------------------------------------------*
067100     OPEN INPUT UNIV-IN-FILE.
067200     IF WS-UNIVIN-STATUS NOT EQUAL '00'
067300         MOVE 'ERROR OPENING UNIV-IN-FILE'  TO WS-ERR-MSG
067400         MOVE WS-UNIVIN-STATUS                TO WS-ERR-CDE
067500         MOVE '150-READ-TOPN-CONTROL-REC'     TO WS-ERR-PROC
067600         PERFORM 999-ERR-HANDLING THRU 999-EXIT
067700     END-IF.
067800     READ UNIV-IN-FILE
067900         AT END
068000             MOVE 'Y' TO WS-UNIVIN-EOF-SW
068100     END-READ.
068200     IF NOT WS-UNIVIN-EOF
068300         MOVE UNIV-IN-TOPN TO WS-BT-TOPN
068400         DISPLAY 'STKBTEST - PORTFOLIO SIZE FROM UNIVERSE STEP: '
068500                 WS-BT-TOPN
068600     END-IF.
068700     CLOSE UNIV-IN-FILE.
068800 150-EXIT.
068900     EXIT.
069000*----------------------------------------------------------------*
069100 160-LOAD-BENCHMARK-TABLE.
069200*    FULL BENCHMARK HISTORY, ASCENDING BY DATE, READ ONCE.
069300*----------------------------------------------------------------*
069400     MOVE 0 TO STK-BENCH-COUNT.
069500     PERFORM 165-READ-ONE-BENCH-REC
069600         UNTIL WS-BENCH-EOF.
069700     CLOSE BENCH-FILE.
069800 160-EXIT.
069900     EXIT.
070000*    ONE BENCHMARK DAILY-CLOSE ROW PER CALL - THE 3025 CEILING
070100*    MATCHES ROUGHLY 12 YEARS OF TRADING DAYS, THE SAME SIZING
070200*    RULE THE RANKING PROGRAMS APPLY TO THEIR OWN TABLES.
070300*    STK-BENCH-ENTRY-RETURN IS ZEROED HERE AND NEVER RECOMPUTED -
070400*    NOTHING IN THIS PROGRAM ACTUALLY USES IT, IT RIDES ALONG IN
070500*    THE TABLE ENTRY FOR SYMMETRY WITH THE OTHER PROGRAMS' TABLES.
070600 165-READ-ONE-BENCH-REC.
070700     READ BENCH-FILE
070800         AT END
070900             MOVE 'Y' TO WS-BENCH-EOF-SW
071000     END-READ.
071100     IF NOT WS-BENCH-EOF
071200         IF STK-BENCH-COUNT < 3025
071300             ADD 1 TO STK-BENCH-COUNT
071400             MOVE STK-BCH-TRADE-DATE
071500                 TO STK-BENCH-ENTRY-DATE(STK-BENCH-COUNT)
071600             MOVE STK-BCH-ADJ-CLOSE
071700                 TO STK-BENCH-ENTRY-CLOSE(STK-BENCH-COUNT)
071800             MOVE 0 TO STK-BENCH-ENTRY-RETURN(STK-BENCH-COUNT)
071900         END-IF
072000     END-IF.
072100*----------------------------------------------------------------*
072200 200-BUILD-MONTH-END-TABLE.
072300*    A MONTH-END IS THE LAST TRADING DATE OF EACH CALENDAR
072400*    YEAR-MONTH. THE BENCHMARK TABLE IS ASCENDING BY DATE, SO A
072500*    ROW IS A MONTH-END WHEN IT IS THE LAST ROW OR THE NEXT ROW
072600*    FALLS IN A DIFFERENT YEAR-MONTH.
072700*----------------------------------------------------------------*
072800     MOVE 0 TO WS-MTH-END-COUNT.
072900     PERFORM 205-SCAN-ONE-BENCH-ENTRY
073000         VARYING STK-BENCH-IDX FROM 1 BY 1
073100         UNTIL STK-BENCH-IDX > STK-BENCH-COUNT.
073200 200-EXIT.
073300     EXIT.
073400*    THE LAST ROW OF THE WHOLE TABLE IS ALWAYS A MONTH-END EVEN
073500*    IF THE BENCHMARK HISTORY STOPS MID-MONTH - THAT LAST TRADING
073600*    DATE ON FILE IS THE BEST MONTH-END SUBSTITUTE AVAILABLE.
073700 205-SCAN-ONE-BENCH-ENTRY.
073800     IF STK-BENCH-IDX = STK-BENCH-COUNT
073900         PERFORM 206-ADD-MONTH-END-ROW
074000     ELSE
074100         IF STK-BENCH-ENTRY-YEAR(STK-BENCH-IDX) NOT =
074200                 STK-BENCH-ENTRY-YEAR(STK-BENCH-IDX + 1)
074300            OR STK-BENCH-ENTRY-MONTH(STK-BENCH-IDX) NOT =
074400                 STK-BENCH-ENTRY-MONTH(STK-BENCH-IDX + 1)
074500             PERFORM 206-ADD-MONTH-END-ROW
074600         END-IF
074700     END-IF.
074800*    WS-MTH-END-BIDX SAVES THE BENCHMARK TABLE SUBSCRIPT ALONGSIDE
074900*    THE DATE SO 300-ROTATION-LOOP CAN JUMP STRAIGHT TO THE RIGHT
075000*    BENCHMARK PRICE WITHOUT RE-SEARCHING THE TABLE BY DATE. THE
075100*    400-ROW CEILING IS 33+ YEARS OF MONTHLY REBALANCE DATES.
075200 206-ADD-MONTH-END-ROW.
075300     IF WS-MTH-END-COUNT < 400
075400         ADD 1 TO WS-MTH-END-COUNT
075500         MOVE STK-BENCH-ENTRY-DATE(STK-BENCH-IDX)
075600             TO WS-MTH-END-DATE(WS-MTH-END-COUNT)
075700         MOVE STK-BENCH-IDX
075800             TO WS-MTH-END-BIDX(WS-MTH-END-COUNT)
075900     END-IF.
076000*----------------------------------------------------------------*
076100 250-INIT-BACKTEST-FIELDS.
076200*    WEALTH INDEXES START AT 1.00000000 (100% OF STARTING
076300*    CAPITAL) - EVERY SUBSEQUENT PERIOD MULTIPLIES THIS FIGURE BY
076400*    (1 + PERIOD RETURN) IN 751/753 BELOW, SO A WEALTH INDEX OF
076500*    1.25 AT THE END OF THE RUN MEANS A 25% CUMULATIVE GAIN.
076600*----------------------------------------------------------------*
076700     MOVE 0 TO STK-BTM-COUNT.
076800     MOVE 1 TO WS-BT-WEALTH.
076900     MOVE 1 TO WS-BT-RUN-MAX.
077000     MOVE 1 TO WS-BT-BENCH-WEALTH.
077100 250-EXIT.
077200     EXIT.
077300*----------------------------------------------------------------*
077400 300-ROTATION-LOOP.
077500*    ONE PASS PER CONSECUTIVE MONTH-END PAIR (D1, D2). D1 IS
077600*    THE REBALANCE DATE, D2 IS THE HOLDING PERIOD'S END.
077700*----------------------------------------------------------------*
077800*        D1/D2 DATES AND THEIR BENCHMARK-TABLE SUBSCRIPTS ARE
077900*        PULLED OFF THE MONTH-END TABLE ONCE, UP FRONT, SO
078000*        EVERYTHING BELOW THIS POINT REFERS TO THEM AS SIMPLE
078100*        WORKING-STORAGE FIELDS RATHER THAN RE-INDEXING TWICE.
078200     MOVE WS-BT-PER-IDX TO WS-BT-D1-MEIDX.
078300     COMPUTE WS-BT-D2-MEIDX = WS-BT-PER-IDX + 1.
078400     MOVE WS-MTH-END-DATE(WS-BT-D1-MEIDX) TO WS-BT-D1-DATE.
078500     MOVE WS-MTH-END-DATE(WS-BT-D2-MEIDX) TO WS-BT-D2-DATE.
078600     MOVE WS-MTH-END-BIDX(WS-BT-D1-MEIDX) TO WS-BT-D1-BIDX.
078700     MOVE WS-MTH-END-BIDX(WS-BT-D2-MEIDX) TO WS-BT-D2-BIDX.
078800*        DECIDES CASH OR INVESTED FOR THIS PERIOD BEFORE ANY
078900*        RANKING WORK IS DONE - A CASH PERIOD SKIPS THE ENTIRE
079000*        RANK/SCORE/SELECT/RETURN CHAIN BELOW.
079100     PERFORM 310-CHECK-REGIME.
079200*        FRESH SLATE FOR THIS PERIOD - NONE OF THESE THREE CARRY
079300*        A VALUE OVER FROM THE PRIOR PASS THROUGH THE LOOP.
079400     MOVE 0 TO WS-BT-N-SELECTED.
079500     MOVE 0 TO STK-RANK-COUNT.
079600     MOVE 0 TO WS-BT-PERIOD-RETURN.
079700*        WHEN INVESTED: RANK THE UNIVERSE AS OF D1, THEN (ONLY IF
079800*        AT LEAST TWO SURVIVORS EXIST TO NORMALIZE AGAINST) SCORE
079900*        AND SELECT THE TOP-N, THEN TURN THE SELECTIONS INTO A
080000*        PERIOD RETURN. A SINGLE SURVIVOR SKIPS SCORING ENTIRELY
080100*        AND IS HELD OUTRIGHT (STK-RANK-COUNT > 0 STILL TRUE).
080200     IF NOT WS-BT-IN-CASH
080300         PERFORM 350-RANK-UNIVERSE-AT-D1
080400         IF STK-RANK-COUNT > 1
080500             PERFORM 420-COMPUTE-MIN-MAX
080600             PERFORM 450-COMPUTE-SCORES
080700             PERFORM 500-SORT-AND-SELECT-TOPN
080800         END-IF
080900         IF STK-RANK-COUNT > 0
081000             PERFORM 550-COMPUTE-PERIOD-RETURN
081100         END-IF
081200     END-IF.
081300*        THE BENCHMARK'S OWN RETURN OVER D1-TO-D2 IS COMPUTED
081400*        EVERY PERIOD REGARDLESS OF CASH/INVESTED STATUS - IT IS
081500*        WHAT THE FINAL REPORT MEASURES THE STRATEGY AGAINST.
081600     PERFORM 600-COMPUTE-BENCH-PERIOD-RETURN.
081700     PERFORM 650-STORE-MONTHLY-RESULT.
081800 300-EXIT.
081900     EXIT.
082000*----------------------------------------------------------------*
082100 310-CHECK-REGIME.
082200*    CASH WHEN THE BENCHMARK'S LATEST PRICE AS OF D1 IS BELOW
082300*    THE 200-DAY MEAN ENDING AT D1; STAY INVESTED IF FEWER THAN
082400*    200 BENCHMARK PRICES EXIST AS OF D1, OR IF THE FILTER IS
082500*    SWITCHED OFF.
082600*----------------------------------------------------------------*
082700     MOVE 'N' TO WS-BT-IN-CASH-SW.
082800     IF WS-BT-REGIME-IS-ON AND WS-BT-D1-BIDX >= 200
082900         MOVE 0 TO WS-BT-SUM
083000         PERFORM 315-SUM-REGIME-WINDOW
083100             VARYING WS-CALC-SUB-1 FROM WS-BT-D1-BIDX BY -1
083200             UNTIL WS-CALC-SUB-1 < WS-BT-D1-BIDX - 199
083300         COMPUTE WS-BT-MEAN ROUNDED = WS-BT-SUM / 200
083400         IF STK-BENCH-ENTRY-CLOSE(WS-BT-D1-BIDX) < WS-BT-MEAN
083500             MOVE 'Y' TO WS-BT-IN-CASH-SW
083600         END-IF
083700     END-IF.
083800 310-EXIT.
083900     EXIT.
084000*    ACCUMULATES ONE OF THE 200 TRADING-DAY CLOSES ENDING AT D1
084100*    INTO WS-BT-SUM - 310-CHECK-REGIME DIVIDES THE FINAL SUM BY
084200*    200 TO GET THE MOVING AVERAGE.
084300 315-SUM-REGIME-WINDOW.
084400     ADD STK-BENCH-ENTRY-CLOSE(WS-CALC-SUB-1) TO WS-BT-SUM.
084500*----------------------------------------------------------------*
084600 350-RANK-UNIVERSE-AT-D1.
084700*    RE-OPENS THE UNIVERSE LIST AND THE PRICE FILE FROM
084800*    SCRATCH SO EVERY REBALANCE SEES ONLY PRICES ON OR BEFORE
084900*    D2 - AND, WITHIN THAT, ONLY THOSE ON OR BEFORE D1 GO INTO
085000*    THE SCORING ARITHMETIC. NO LOOK-AHEAD PAST D1 IS POSSIBLE
085100*    BY CONSTRUCTION.
085200*----------------------------------------------------------------*
085300     MOVE 0 TO STK-RANK-COUNT.
085400     MOVE 'N' TO WS-UNIVIN-EOF-SW.
085500     MOVE 'N' TO WS-PRICE-EOF-SW.
085600*
085700     OPEN INPUT UNIV-IN-FILE.
085800     IF WS-UNIVIN-STATUS NOT EQUAL '00'
085900         MOVE 'ERROR OPENING UNIV-IN-FILE'  TO WS-ERR-MSG
086000         MOVE WS-UNIVIN-STATUS                TO WS-ERR-CDE
086100         MOVE '350-RANK-UNIVERSE-AT-D1'       TO WS-ERR-PROC
086200         PERFORM 999-ERR-HANDLING THRU 999-EXIT
086300     END-IF.
086400     OPEN INPUT PRICE-FILE.
086500     IF WS-PRICE-STATUS NOT EQUAL '00'
086600         MOVE 'ERROR OPENING PRICE-FILE'     TO WS-ERR-MSG
086700         MOVE WS-PRICE-STATUS                 TO WS-ERR-CDE
086800         MOVE '350-RANK-UNIVERSE-AT-D1'       TO WS-ERR-PROC
086900         PERFORM 999-ERR-HANDLING THRU 999-EXIT
087000     END-IF.
087100*
087200     READ UNIV-IN-FILE
087300         AT END
087400             MOVE 'Y' TO WS-UNIVIN-EOF-SW
087500     END-READ.
087600*
087700     PERFORM 352-READ-NEXT-CANDIDATE-SYMBOL.
087800     PERFORM 355-READ-FIRST-PRICE-REC.
087900     PERFORM 360-PROCESS-ONE-CANDIDATE
088000         UNTIL WS-UNIVIN-EOF.
088100*
088200     CLOSE UNIV-IN-FILE.
088300     CLOSE PRICE-FILE.
088400 350-EXIT.
088500     EXIT.
088600*    ADVANCES THE UNIVERSE-SIDE POINTER OF THE MATCH-MERGE. THE
088700*    FIRST CALL COMES FROM 350 ITSELF BEFORE THE LOOP STARTS; ALL
088800*    LATER CALLS COME FROM THE TAIL OF 360-PROCESS-ONE-CANDIDATE.
088900 352-READ-NEXT-CANDIDATE-SYMBOL.
089000     READ UNIV-IN-FILE
089100         AT END
089200             MOVE 'Y' TO WS-UNIVIN-EOF-SW
089300     END-READ.
089400     IF NOT WS-UNIVIN-EOF
089500         MOVE UNIV-IN-SYMBOL TO WS-CURR-UNIV-SYMBOL
089600     END-IF.
089700*    PRIMES THE ONE-RECORD PRICE-FILE LOOK-AHEAD BUFFER BEFORE
089800*    THE MATCH-MERGE LOOP IN 360 BEGINS CONSUMING IT.
089900 355-READ-FIRST-PRICE-REC.
090000     READ PRICE-FILE
090100         AT END
090200             MOVE 'Y' TO WS-PRICE-EOF-SW
090300     END-READ.
090400     IF NOT WS-PRICE-EOF
090500         MOVE 'Y' TO WS-PRICE-BUFFER-VALID-SW
090600     ELSE
090700         MOVE 'N' TO WS-PRICE-BUFFER-VALID-SW
090800     END-IF.
090900*----------------------------------------------------------------*
091000 360-PROCESS-ONE-CANDIDATE.
091100*    MATCH-MERGE AGAINST THE PRICE FILE, THE SAME WAY STKIND
091200*    DOES IT, EXCEPT LOADING STOPS ONCE A PRICE IS DATED PAST
091300*    D2 - THIS SYMBOL'S HISTORY FOR THIS PERIOD IS COMPLETE.
091400*----------------------------------------------------------------*
091500     MOVE 0 TO STK-PRICE-COUNT.
091600     MOVE 0 TO WS-BT-D1-CUTOFF-COUNT.
091700*
091800     PERFORM 361-SKIP-STRAY-PRICE-RECS
091900         UNTIL NOT WS-PRICE-BUFFER-VALID
092000            OR STK-PRC-SYMBOL NOT LESS THAN WS-CURR-UNIV-SYMBOL.
092100*
092200     PERFORM 362-LOAD-ONE-PRICE-REC
092300         UNTIL NOT WS-PRICE-BUFFER-VALID
092400            OR STK-PRC-SYMBOL NOT EQUAL WS-CURR-UNIV-SYMBOL
092500            OR STK-PRC-TRADE-DATE > WS-BT-D2-DATE.
092600*
092700     PERFORM 400-COMPUTE-CANDIDATE-INDICATORS.
092800*
092900     PERFORM 352-READ-NEXT-CANDIDATE-SYMBOL.
093000 360-EXIT.
093100     EXIT.
093200*    DISCARDS ANY PRICE ROWS FOR A SYMBOL THAT PRECEDES THE
093300*    CURRENT UNIVERSE ENTRY - A GAP IN THE PRICE FILE (A SYMBOL
093400*    PRESENT IN PRICES BUT DROPPED FROM THE UNIVERSE SINCE) WOULD
093500*    OTHERWISE STALL THE MERGE.
093600 361-SKIP-STRAY-PRICE-RECS.
093700     READ PRICE-FILE
093800         AT END
093900             MOVE 'N' TO WS-PRICE-BUFFER-VALID-SW
094000     END-READ.
094100*    LOADS ONE MATCHING PRICE ROW INTO THE WORKING TABLE AND
094200*    NOTES WHERE THE D1 CUTOFF FALLS WITHIN IT - SEE THE
094300*    400-COMPUTE-CANDIDATE-INDICATORS BANNER FOR HOW THAT CUTOFF
094400*    IS USED TO KEEP D1 SCORING BLIND TO ANYTHING AFTER D1.
094500 362-LOAD-ONE-PRICE-REC.
094600     IF STK-PRICE-COUNT < 3025
094700         ADD 1 TO STK-PRICE-COUNT
094800         MOVE STK-PRC-TRADE-DATE
094900             TO STK-PRICE-ENTRY-DATE(STK-PRICE-COUNT)
095000         MOVE STK-PRC-ADJ-CLOSE
095100             TO STK-PRICE-ENTRY-CLOSE(STK-PRICE-COUNT)
095200         MOVE 0 TO STK-PRICE-ENTRY-RETURN(STK-PRICE-COUNT)
095300         IF STK-PRC-TRADE-DATE NOT > WS-BT-D1-DATE
095400             MOVE STK-PRICE-COUNT TO WS-BT-D1-CUTOFF-COUNT
095500         END-IF
095600     END-IF.
095700     READ PRICE-FILE
095800         AT END
095900             MOVE 'N' TO WS-PRICE-BUFFER-VALID-SW
096000     END-READ.
096100*----------------------------------------------------------------*
096200 400-COMPUTE-CANDIDATE-INDICATORS.
096300*    RUNS STOCKCMP.CPY'S SHARED ARITHMETIC AGAINST ONLY THE
096400*    PORTION OF THE PRICE TABLE DATED <= D1 BY TEMPORARILY
096500*    NARROWING STK-PRICE-COUNT, THEN RESTORES THE FULL
096600*    D2-BOUNDED COUNT SO P2 CAN BE READ OFF THE END OF THE
096700*    TABLE.
096800*----------------------------------------------------------------*
096900*        252 TRADING DAYS IS ONE FULL YEAR - A CANDIDATE WITH
097000*        FEWER PRICE ROWS THAN THAT AS OF D1 CANNOT SUPPORT THE
097100*        12-MONTH MOMENTUM FIGURE AND IS SILENTLY DROPPED (THE
097200*        ELSE BRANCH BELOW JUST RESTORES THE COUNT AND MOVES ON).
097300     IF WS-BT-D1-CUTOFF-COUNT >= 252
097400         MOVE STK-PRICE-COUNT TO WS-BT-FULL-COUNT-HOLD
097500         MOVE WS-BT-D1-CUTOFF-COUNT TO STK-PRICE-COUNT
097600*        DAY-OVER-DAY RETURNS FIRST - EVERY OTHER CALL BELOW
097700*        (MOMENTUM, MOVING AVERAGE, VOLATILITY, DRAWDOWN) READS
097800*        OFF THIS DAILY-RETURN SERIES RATHER THAN RAW CLOSES.
097900         PERFORM 920-DAILY-RETURNS THRU 920-EXIT
098000*
098100         MOVE 126 TO WS-CALC-L
098200         PERFORM 900-MOMENTUM-L THRU 900-EXIT
098300         MOVE WS-CALC-MOM-SW TO WS-BT-VALID-6M-SW
098400*
098500         MOVE 252 TO WS-CALC-L
098600         PERFORM 900-MOMENTUM-L THRU 900-EXIT
098700         MOVE WS-CALC-MOM-SW TO WS-BT-VALID-12M-SW
098800*
098900*        50-DAY SIMPLE MOVING AVERAGE, FOR THE ABOVE-MA200
099000*        COMPARISON THAT FOLLOWS BELOW.
099100         MOVE 50 TO WS-CALC-P
099200         PERFORM 910-SIMPLE-MOVING-AVG THRU 910-EXIT
099300*
099400*        200-DAY SIMPLE MOVING AVERAGE - THE LONGER TREND LINE
099500*        USED FOR THE ABOVE-MA200 SCREEN.
099600         MOVE 200 TO WS-CALC-P
099700         PERFORM 910-SIMPLE-MOVING-AVG THRU 910-EXIT
099800*
099900*        ANNUALIZED VOLATILITY OFF THE DAILY RETURN SERIES.
100000         PERFORM 930-VOLATILITY THRU 930-EXIT
100100         MOVE WS-CALC-VOL-SW TO WS-BT-VALID-VOL-SW
100200*
100300         PERFORM 940-MAX-DRAWDOWN THRU 940-EXIT
100400*        A CANDIDATE ONLY SURVIVES INTO THE SCORING TABLE IF ALL
100500*        THREE INDICATORS COULD BE COMPUTED (SEE THE VALIDITY
100600*        SWITCHES ABOVE) AND THE 2000-ROW TABLE STILL HAS ROOM -
100700*        THE SAME SHARED CEILING THE STANDALONE RANKING PROGRAM
100800*        ENFORCES ON ITS OWN SURVIVOR TABLE.
100900         IF WS-BT-VALID-6M AND WS-BT-VALID-12M AND
101000            WS-BT-VALID-VOL AND STK-RANK-COUNT < 2000
101100             ADD 1 TO STK-RANK-COUNT
101200             MOVE WS-CURR-UNIV-SYMBOL
101300                 TO STK-RANK-SYMBOL(STK-RANK-COUNT)
101400*             MOMENTUM-6M IS STALE AT THIS POINT (THE 252-DAY
101500*             CALL OVERWROTE IT) SO IT IS RECOMPUTED BELOW.
101600             MOVE 126 TO WS-CALC-L
101700             PERFORM 900-MOMENTUM-L THRU 900-EXIT
101800             MOVE WS-CALC-MOMENTUM
101900                 TO STK-RANK-MOMENTUM-6M(STK-RANK-COUNT)
102000             MOVE 252 TO WS-CALC-L
102100             PERFORM 900-MOMENTUM-L THRU 900-EXIT
102200             MOVE WS-CALC-MOMENTUM
102300                 TO STK-RANK-MOMENTUM-12M(STK-RANK-COUNT)
102400             MOVE 50 TO WS-CALC-P
102500             PERFORM 910-SIMPLE-MOVING-AVG THRU 910-EXIT
102600             MOVE WS-CALC-MOVING-AVG
102700                 TO STK-RANK-MA50(STK-RANK-COUNT)
102800             MOVE 200 TO WS-CALC-P
102900             PERFORM 910-SIMPLE-MOVING-AVG THRU 910-EXIT
103000             MOVE WS-CALC-MOVING-AVG
103100                 TO STK-RANK-MA200(STK-RANK-COUNT)
103200*             CURRENT PRICE, AS OF D1, IS THE LAST ROW OF THE
103300*             NARROWED (D1-CUTOFF) PRICE TABLE.
103400             MOVE STK-PRICE-ENTRY-CLOSE(STK-PRICE-COUNT)
103500                 TO STK-RANK-CURR-PRICE(STK-RANK-COUNT)
103600*             ABOVE-MA200 FLAG ONLY SET WHEN THE 200-DAY AVERAGE
103700*             ITSELF WAS COMPUTABLE - OTHERWISE TREATED AS BELOW.
103800             IF WS-CALC-MA-OK AND
103900                STK-RANK-CURR-PRICE(STK-RANK-COUNT) >
104000                    STK-RANK-MA200(STK-RANK-COUNT)
104100                 MOVE 1 TO STK-RANK-ABOVE-MA200(STK-RANK-COUNT)
104200             ELSE
104300                 MOVE 0 TO STK-RANK-ABOVE-MA200(STK-RANK-COUNT)
104400             END-IF
104500             PERFORM 930-VOLATILITY THRU 930-EXIT
104600             MOVE WS-CALC-VOLATILITY
104700                 TO STK-RANK-VOLATILITY(STK-RANK-COUNT)
104800*             MAX DRAWDOWN COMES BACK NEGATIVE OR ZERO FROM
104900*             940-MAX-DRAWDOWN; FLIPPED POSITIVE HERE SINCE THE
105000*             RANK TABLE STORES IT AS A MAGNITUDE.
105100             PERFORM 940-MAX-DRAWDOWN THRU 940-EXIT
105200             IF WS-CALC-DRAWDOWN < 0
105300                 COMPUTE STK-RANK-MAX-DRAWDOWN(STK-RANK-COUNT) =
105400                     WS-CALC-DRAWDOWN * -1
105500             ELSE
105600                 MOVE WS-CALC-DRAWDOWN
105700                     TO STK-RANK-MAX-DRAWDOWN(STK-RANK-COUNT)
105800             END-IF
105900*             RELATIVE-STRENGTH AND THE TWO RANK-ORDER FIELDS
106000*             ARE STANDALONE-PROGRAM-ONLY COLUMNS - THE BACKTEST
106100*             NEVER SCORES OR PRINTS THEM, SO THEY ARE ZEROED
106200*             RATHER THAN LEFT WITH WHATEVER THE PRIOR CANDIDATE
106300*             LEFT BEHIND AT THIS TABLE SLOT.
106400             MOVE 0 TO STK-RANK-REL-STRENGTH(STK-RANK-COUNT)
106500             MOVE 0 TO STK-RANK-MOM-RANK(STK-RANK-COUNT)
106600             MOVE 0 TO STK-RANK-TREND-RANK(STK-RANK-COUNT)
106700*             P1 (THE ENTRY PRICE) IS SIMPLY THE D1 CURRENT
106800*             PRICE JUST COMPUTED ABOVE.
106900             MOVE STK-RANK-CURR-PRICE(STK-RANK-COUNT)
107000                 TO WS-BT-P1-PRICE(STK-RANK-COUNT)
107100*             STK-PRICE-COUNT IS WIDENED BACK OUT TO THE FULL
107200*             D2-BOUNDED TABLE SO THE VERY LAST ROW - THE PRICE
107300*             ON OR BEFORE D2 - CAN BE READ OFF AS P2.
107400             MOVE WS-BT-FULL-COUNT-HOLD TO STK-PRICE-COUNT
107500             MOVE STK-PRICE-ENTRY-CLOSE(STK-PRICE-COUNT)
107600                 TO WS-BT-P2-PRICE(STK-RANK-COUNT)
107700         ELSE
107800*             CANDIDATE DID NOT SURVIVE - STILL WIDEN THE COUNT
107900*             BACK OUT SO 360-PROCESS-ONE-CANDIDATE'S CALLER SEES
108000*             THE FULL D2-BOUNDED PRICE COUNT, NOT THE NARROWED
108100*             D1-ONLY COUNT USED JUST FOR THIS CANDIDATE'S SCORE.
108200             MOVE WS-BT-FULL-COUNT-HOLD TO STK-PRICE-COUNT
108300         END-IF
108400     END-IF.
108500 400-EXIT.
108600     EXIT.
108700*----------------------------------------------------------------*
108800 420-COMPUTE-MIN-MAX.
108900*    MIRRORS THE RANKING ENGINE'S OWN MIN/MAX PASS SO THE
109000*    NORMALIZATION BELOW SCORES THIS PERIOD'S SURVIVORS THE
109100*    SAME WAY THE SCREENING RUN WOULD.
109200*----------------------------------------------------------------*
109300     MOVE STK-RANK-MOMENTUM-6M(1)  TO WS-NORM-MIN-6M.
109400     MOVE STK-RANK-MOMENTUM-6M(1)  TO WS-NORM-MAX-6M.
109500     MOVE STK-RANK-MOMENTUM-12M(1) TO WS-NORM-MIN-12M.
109600     MOVE STK-RANK-MOMENTUM-12M(1) TO WS-NORM-MAX-12M.
109700     MOVE STK-RANK-VOLATILITY(1)   TO WS-NORM-MIN-VOL.
109800     MOVE STK-RANK-VOLATILITY(1)   TO WS-NORM-MAX-VOL.
109900     IF STK-RANK-COUNT > 1
110000         PERFORM 421-UPDATE-ONE-MIN-MAX
110100             VARYING STK-RANK-IDX FROM 2 BY 1
110200             UNTIL STK-RANK-IDX > STK-RANK-COUNT
110300     END-IF.
110400 420-EXIT.
110500     EXIT.
110600*    SIX COMPARISONS PER SURVIVOR - ONE MIN AND ONE MAX CHECK
110700*    APIECE FOR THE THREE FACTORS THAT GET NORMALIZED (6-MONTH
110800*    MOMENTUM, 12-MONTH MOMENTUM, VOLATILITY). THE ABOVE-MA200
110900*    FLAG NEEDS NO MIN/MAX SINCE IT IS ALREADY 0 OR 1.
111000 421-UPDATE-ONE-MIN-MAX.
111100*    6-MONTH MOMENTUM LOW WATER MARK FOR THIS PERIOD'S SURVIVOR
111200*    SET.
111300     IF STK-RANK-MOMENTUM-6M(STK-RANK-IDX) < WS-NORM-MIN-6M
111400         MOVE STK-RANK-MOMENTUM-6M(STK-RANK-IDX)
111500             TO WS-NORM-MIN-6M
111600     END-IF.
111700*    6-MONTH MOMENTUM HIGH WATER MARK.
111800     IF STK-RANK-MOMENTUM-6M(STK-RANK-IDX) > WS-NORM-MAX-6M
111900         MOVE STK-RANK-MOMENTUM-6M(STK-RANK-IDX)
112000             TO WS-NORM-MAX-6M
112100     END-IF.
112200*    12-MONTH MOMENTUM LOW WATER MARK.
112300     IF STK-RANK-MOMENTUM-12M(STK-RANK-IDX) < WS-NORM-MIN-12M
112400         MOVE STK-RANK-MOMENTUM-12M(STK-RANK-IDX)
112500             TO WS-NORM-MIN-12M
112600     END-IF.
112700*    12-MONTH MOMENTUM HIGH WATER MARK.
112800     IF STK-RANK-MOMENTUM-12M(STK-RANK-IDX) > WS-NORM-MAX-12M
112900         MOVE STK-RANK-MOMENTUM-12M(STK-RANK-IDX)
113000             TO WS-NORM-MAX-12M
113100     END-IF.
113200*    VOLATILITY LOW WATER MARK - THE LEAST-VOLATILE SURVIVOR.
113300     IF STK-RANK-VOLATILITY(STK-RANK-IDX) < WS-NORM-MIN-VOL
113400         MOVE STK-RANK-VOLATILITY(STK-RANK-IDX)
113500             TO WS-NORM-MIN-VOL
113600     END-IF.
113700*    VOLATILITY HIGH WATER MARK - THE MOST-VOLATILE SURVIVOR,
113800*    WHICH WILL NORMALIZE TO THE WORST (LOWEST) SCORE SINCE LOW
113900*    VOLATILITY IS THE DESIRED DIRECTION.
114000     IF STK-RANK-VOLATILITY(STK-RANK-IDX) > WS-NORM-MAX-VOL
114100         MOVE STK-RANK-VOLATILITY(STK-RANK-IDX)
114200             TO WS-NORM-MAX-VOL
114300     END-IF.
114400*----------------------------------------------------------------*
114500 450-COMPUTE-SCORES.
114600*----------------------------------------------------------------*
114700     PERFORM 451-COMPUTE-ONE-SCORE
114800         VARYING STK-RANK-IDX FROM 1 BY 1
114900         UNTIL STK-RANK-IDX > STK-RANK-COUNT.
115000 450-EXIT.
115100     EXIT.
115200*    SAME 40/30/20/10 SCORE WEIGHTING (6-MONTH MOMENTUM, 12-MONTH
115300*    MOMENTUM, ABOVE-200-DAY-MOVING-AVERAGE FLAG, LOW VOLATILITY)
115400*    AS THE STANDALONE RANKING PROGRAM - THE BACKTEST MUST SCORE
115500*    CANDIDATES THE SAME WAY THE PRODUCTION RUN WOULD OR THE
115600*    HISTORICAL RESULTS BELOW ARE MEANINGLESS.
115700 451-COMPUTE-ONE-SCORE.
115800*    IF EVERY SURVIVOR HAS THE SAME 6-MONTH MOMENTUM (RANGE OF
115900*    ZERO) THERE IS NOTHING TO NORMALIZE - SPLIT THE DIFFERENCE
116000*    AT .5 RATHER THAN DIVIDE BY ZERO.
116100     COMPUTE WS-NORM-RANGE = WS-NORM-MAX-6M - WS-NORM-MIN-6M.
116200     IF WS-NORM-RANGE = 0
116300         MOVE .5 TO STK-RANK-NORM-6M(STK-RANK-IDX)
116400     ELSE
116500         COMPUTE STK-RANK-NORM-6M(STK-RANK-IDX) ROUNDED =
116600             (STK-RANK-MOMENTUM-6M(STK-RANK-IDX) -
116700                 WS-NORM-MIN-6M) / WS-NORM-RANGE
116800     END-IF.
116900*    SAME ZERO-RANGE GUARD FOR THE 12-MONTH MOMENTUM FACTOR.
117000     COMPUTE WS-NORM-RANGE = WS-NORM-MAX-12M - WS-NORM-MIN-12M.
117100     IF WS-NORM-RANGE = 0
117200         MOVE .5 TO STK-RANK-NORM-12M(STK-RANK-IDX)
117300     ELSE
117400         COMPUTE STK-RANK-NORM-12M(STK-RANK-IDX) ROUNDED =
117500             (STK-RANK-MOMENTUM-12M(STK-RANK-IDX) -
117600                 WS-NORM-MIN-12M) / WS-NORM-RANGE
117700     END-IF.
117800*    VOLATILITY NORMALIZES INVERTED (1 MINUS THE RATIO) SINCE
117900*    LOWER VOLATILITY IS THE FAVORABLE DIRECTION FOR THE SCORE.
118000     COMPUTE WS-NORM-RANGE = WS-NORM-MAX-VOL - WS-NORM-MIN-VOL.
118100     IF WS-NORM-RANGE = 0
118200         MOVE .5 TO STK-RANK-NORM-VOL(STK-RANK-IDX)
118300     ELSE
118400         COMPUTE STK-RANK-NORM-VOL(STK-RANK-IDX) ROUNDED =
118500             1 - ((STK-RANK-VOLATILITY(STK-RANK-IDX) -
118600                 WS-NORM-MIN-VOL) / WS-NORM-RANGE)
118700     END-IF.
118800*    FINAL BLENDED SCORE - 40 PERCENT 6-MONTH MOMENTUM, 30
118900*    PERCENT 12-MONTH MOMENTUM, 20 PERCENT ABOVE-MA200 FLAG, 10
119000*    PERCENT LOW VOLATILITY.
119100     COMPUTE STK-RANK-SCORE(STK-RANK-IDX) ROUNDED =
119200         (.40 * STK-RANK-NORM-6M(STK-RANK-IDX)) +
119300         (.30 * STK-RANK-NORM-12M(STK-RANK-IDX)) +
119400         (.20 * STK-RANK-ABOVE-MA200(STK-RANK-IDX)) +
119500         (.10 * STK-RANK-NORM-VOL(STK-RANK-IDX)).
119600*----------------------------------------------------------------*
119700 500-SORT-AND-SELECT-TOPN.
119800*    STABLE DESCENDING BUBBLE SORT ON SCORE - THE PARALLEL
119900*    P1/P2 TABLES RIDE ALONG SO THE RETURN CALCULATION BELOW
120000*    STILL LINES UP WITH THE RIGHT SYMBOL AFTER THE SORT.
120100*----------------------------------------------------------------*
120200     MOVE 'N' TO WS-BT-SORT-DONE-SW.
120300     PERFORM 501-SORT-PASS THRU 501-EXIT
120400         UNTIL WS-BT-SORT-IS-DONE.
120500 500-EXIT.
120600     EXIT.
120700 501-SORT-PASS.
120800     MOVE 'Y' TO WS-BT-SORT-DONE-SW.
120900     PERFORM 502-COMPARE-ADJACENT
121000         VARYING STK-RANK-IDX FROM 1 BY 1
121100         UNTIL STK-RANK-IDX > STK-RANK-COUNT - 1.
121200 501-EXIT.
121300     EXIT.
121400*    THREE PARALLEL SWAPS PER EXCHANGE - THE 80-BYTE RANK ENTRY,
121500*    THEN THE TWO FORWARD-PRICE FIELDS THAT WERE STASHED OUTSIDE
121600*    THE ENTRY BY 400-COMPUTE-CANDIDATE-INDICATORS. ALL THREE
121700*    MUST MOVE TOGETHER OR A STOCK'S SCORE STOPS MATCHING ITS
121800*    OWN FORWARD RETURN AFTER THE SORT REORDERS THE TABLE.
121900 502-COMPARE-ADJACENT.
122000     IF STK-RANK-SCORE(STK-RANK-IDX) <
122100             STK-RANK-SCORE(STK-RANK-IDX + 1)
122200         MOVE STK-RANK-ENTRY(STK-RANK-IDX)
122300             TO WS-BT-SORT-HOLD-ENTRY
122400         MOVE STK-RANK-ENTRY(STK-RANK-IDX + 1)
122500             TO STK-RANK-ENTRY(STK-RANK-IDX)
122600         MOVE WS-BT-SORT-HOLD-ENTRY
122700             TO STK-RANK-ENTRY(STK-RANK-IDX + 1)
122800         MOVE WS-BT-P1-PRICE(STK-RANK-IDX)
122900             TO WS-BT-SORT-HOLD-P1
123000         MOVE WS-BT-P1-PRICE(STK-RANK-IDX + 1)
123100             TO WS-BT-P1-PRICE(STK-RANK-IDX)
123200         MOVE WS-BT-SORT-HOLD-P1
123300             TO WS-BT-P1-PRICE(STK-RANK-IDX + 1)
123400         MOVE WS-BT-P2-PRICE(STK-RANK-IDX)
123500             TO WS-BT-SORT-HOLD-P2
123600         MOVE WS-BT-P2-PRICE(STK-RANK-IDX + 1)
123700             TO WS-BT-P2-PRICE(STK-RANK-IDX)
123800         MOVE WS-BT-SORT-HOLD-P2
123900             TO WS-BT-P2-PRICE(STK-RANK-IDX + 1)
124000         MOVE 'N' TO WS-BT-SORT-DONE-SW
124100     END-IF.
124200*----------------------------------------------------------------*
124300 550-COMPUTE-PERIOD-RETURN.
124400*    EQUAL-WEIGHT MEAN OF THE TOP-N PER-STOCK RETURNS, LESS THE
124500*    FLAT TRANSACTION COST WHEN ONE IS IN EFFECT. IF THE
124600*    UNIVERSE HAS FEWER SURVIVORS THAN THE REQUESTED PORTFOLIO
124700*    SIZE, THE HOLDING IS CLAMPED TO WHAT SURVIVED.
124800*----------------------------------------------------------------*
124900*    CLAMP TO WHATEVER SURVIVED SCREENING WHEN THE UNIVERSE CAME
125000*    UP SHORT OF THE REQUESTED PORTFOLIO SIZE.
125100     IF STK-RANK-COUNT < WS-BT-TOPN
125200         MOVE STK-RANK-COUNT TO WS-BT-N-SELECTED
125300     ELSE
125400         MOVE WS-BT-TOPN TO WS-BT-N-SELECTED
125500     END-IF.
125600*
125700     MOVE 0 TO WS-BT-SUM.
125800     PERFORM 551-ACCUM-ONE-STOCK-RETURN
125900         VARYING STK-RANK-IDX FROM 1 BY 1
126000         UNTIL STK-RANK-IDX > WS-BT-N-SELECTED.
126100*
126200*    EQUAL-WEIGHT AVERAGE OF THE SELECTED STOCKS' RETURNS, THEN
126300*    THE FLAT PER-REBALANCE TRANSACTION COST (IN BASIS POINTS)
126400*    IS SUBTRACTED WHEN THE CONTROL RECORD TURNED ONE ON.
126500     IF WS-BT-N-SELECTED > 0
126600         COMPUTE WS-BT-PERIOD-RETURN ROUNDED =
126700             WS-BT-SUM / WS-BT-N-SELECTED
126800         IF WS-BT-TXCOST-BPS > 0
126900             COMPUTE WS-BT-PERIOD-RETURN ROUNDED =
127000                 WS-BT-PERIOD-RETURN -
127100                     (WS-BT-TXCOST-BPS / 10000)
127200         END-IF
127300     END-IF.
127400 550-EXIT.
127500     EXIT.
127600*    P1 IS THE PRICE ON OR BEFORE D1 (WHEN THE SHARE WAS BOUGHT),
127700*    P2 IS THE PRICE ON OR BEFORE D2 (WHEN IT WOULD BE SOLD AT
127800*    THE NEXT REBALANCE) - A ZERO P1 MEANS THE CANDIDATE NEVER
127900*    GOT A CURRENT PRICE STORED AND IS SKIPPED RATHER THAN
128000*    DIVIDING BY ZERO.
128100 551-ACCUM-ONE-STOCK-RETURN.
128200     IF WS-BT-P1-PRICE(STK-RANK-IDX) NOT = 0
128300         COMPUTE WS-BT-STOCK-RET ROUNDED =
128400             (WS-BT-P2-PRICE(STK-RANK-IDX) -
128500                 WS-BT-P1-PRICE(STK-RANK-IDX))
128600                     / WS-BT-P1-PRICE(STK-RANK-IDX)
128700         ADD WS-BT-STOCK-RET TO WS-BT-SUM
128800     END-IF.
128900*----------------------------------------------------------------*
129000 600-COMPUTE-BENCH-PERIOD-RETURN.
129100*    SAME P1/P2 RULE APPLIED TO THE BENCHMARK - D1 AND D2 ARE
129200*    THEMSELVES BENCHMARK TRADING DATES SO THE PRICES ARE READ
129300*    STRAIGHT OFF THE MONTH-END TABLE'S SAVED SUBSCRIPTS.
129400*----------------------------------------------------------------*
129500     IF STK-BENCH-ENTRY-CLOSE(WS-BT-D1-BIDX) NOT = 0
129600         COMPUTE WS-BT-BENCH-PERIOD-RETURN ROUNDED =
129700             (STK-BENCH-ENTRY-CLOSE(WS-BT-D2-BIDX) -
129800                 STK-BENCH-ENTRY-CLOSE(WS-BT-D1-BIDX))
129900                     / STK-BENCH-ENTRY-CLOSE(WS-BT-D1-BIDX)
130000     ELSE
130100         MOVE 0 TO WS-BT-BENCH-PERIOD-RETURN
130200     END-IF.
130300 600-EXIT.
130400     EXIT.
130500*----------------------------------------------------------------*
130600 650-STORE-MONTHLY-RESULT.
130700*    ONE ROW PER REBALANCE PERIOD, WHETHER OR NOT THE PORTFOLIO
130800*    WAS ACTUALLY INVESTED - A CASH PERIOD STILL GETS A ROW WITH
130900*    WS-BT-N-SELECTED AT ZERO AND AN EMPTY SYMBOL LIST SO THE
131000*    MONTHLY DETAIL REPORT SHOWS AN UNBROKEN TIMELINE. THE 360
131100*    CEILING IS 30 YEARS OF MONTHLY REBALANCES.
131200*----------------------------------------------------------------*
131300     IF STK-BTM-COUNT < 360
131400         ADD 1 TO STK-BTM-COUNT
131500*            PERIOD-END DATE IS D2 - THE HOLDING PERIOD'S CLOSE,
131600*            NOT THE D1 REBALANCE DATE THE PERIOD STARTED FROM.
131700         MOVE WS-BT-D2-DATE TO STK-BTM-PERIOD-END(STK-BTM-COUNT)
131800         MOVE WS-BT-PERIOD-RETURN
131900             TO STK-BTM-PORT-RETURN(STK-BTM-COUNT)
132000         MOVE WS-BT-BENCH-PERIOD-RETURN
132100             TO STK-BTM-BENCH-RETURN(STK-BTM-COUNT)
132200*            IN-CASH INDICATOR AS A ONE/ZERO FLAG - MATCHES THE
132300*            OUTPUT RECORD'S OWN 88-LEVEL CONVENTION.
132400         IF WS-BT-IN-CASH
132500             MOVE 1 TO STK-BTM-IN-CASH(STK-BTM-COUNT)
132600         ELSE
132700             MOVE 0 TO STK-BTM-IN-CASH(STK-BTM-COUNT)
132800         END-IF
132900         MOVE WS-BT-N-SELECTED
133000             TO STK-BTM-N-SELECTED(STK-BTM-COUNT)
133100*            SYMBOL LIST STARTS BLANK AND EMPTY FOR A CASH PERIOD
133200*            - THE STRING BELOW ONLY RUNS WHEN SOMETHING WAS
133300*            ACTUALLY SELECTED.
133400         MOVE SPACES TO STK-BTM-SEL-SYMBOLS(STK-BTM-COUNT)
133500         MOVE 1 TO WS-BT-SYM-LIST-PTR
133600         IF WS-BT-N-SELECTED > 0
133700             PERFORM 651-APPEND-ONE-SYMBOL-NAME
133800                 VARYING STK-RANK-IDX FROM 1 BY 1
133900                 UNTIL STK-RANK-IDX > WS-BT-N-SELECTED
134000         END-IF
134100     END-IF.
134200 650-EXIT.
134300     EXIT.
134400*    BUILDS A COMMA-SEPARATED SYMBOL LIST IN-PLACE, ONE STOCKCMP
134500*    SYMBOL AT A TIME - THE COMMA GOES IN FIRST FOR EVERY ENTRY
134600*    AFTER THE FIRST, THEN THE TRADING SYMBOL ITSELF.
134700 651-APPEND-ONE-SYMBOL-NAME.
134800     IF STK-RANK-IDX > 1
134900         STRING ',' DELIMITED BY SIZE
135000             INTO STK-BTM-SEL-SYMBOLS(STK-BTM-COUNT)
135100             WITH POINTER WS-BT-SYM-LIST-PTR
135200         END-STRING
135300     END-IF.
135400     STRING STK-RANK-SYMBOL(STK-RANK-IDX) DELIMITED BY SPACE
135500         INTO STK-BTM-SEL-SYMBOLS(STK-BTM-COUNT)
135600         WITH POINTER WS-BT-SYM-LIST-PTR
135700     END-STRING.
135800*----------------------------------------------------------------*
135900 700-WRITE-MONTHLY-RESULTS.
136000*----------------------------------------------------------------*
136100     PERFORM 701-WRITE-ONE-MONTHLY-REC
136200         VARYING STK-BTM-IDX FROM 1 BY 1
136300         UNTIL STK-BTM-IDX > STK-BTM-COUNT.
136400 700-EXIT.
136500     EXIT.
136600*    ONE FLAT MOVE-AND-WRITE PER TABLE ROW - NO EDITING OR
136700*    CONVERSION NEEDED SINCE STK-BTMO-REC'S LAYOUT MIRRORS THE
136800*    WORKING-STORAGE TABLE FIELD FOR FIELD.
136900 701-WRITE-ONE-MONTHLY-REC.
137000     MOVE STK-BTM-PERIOD-END(STK-BTM-IDX)
137100         TO STK-BTMO-PERIOD-END-DATE.
137200     MOVE STK-BTM-PORT-RETURN(STK-BTM-IDX)
137300         TO STK-BTMO-PORTFOLIO-RETURN.
137400     MOVE STK-BTM-BENCH-RETURN(STK-BTM-IDX)
137500         TO STK-BTMO-BENCH-RETURN.
137600     MOVE STK-BTM-IN-CASH(STK-BTM-IDX) TO STK-BTMO-IN-CASH.
137700     MOVE STK-BTM-N-SELECTED(STK-BTM-IDX)
137800         TO STK-BTMO-N-SELECTED.
137900     MOVE STK-BTM-SEL-SYMBOLS(STK-BTM-IDX)
138000         TO STK-BTMO-SELECTED-SYMBOLS.
138100     WRITE STK-BTMO-REC.
138200     IF WS-BTMROUT-STATUS NOT EQUAL '00'
138300         MOVE 'ERROR WRITING BTMR-OUT-FILE'  TO WS-ERR-MSG
138400         MOVE WS-BTMROUT-STATUS                TO WS-ERR-CDE
138500         MOVE '701-WRITE-ONE-MONTHLY-REC'      TO WS-ERR-PROC
138600         PERFORM 999-ERR-HANDLING THRU 999-EXIT
138700     END-IF.
138800*----------------------------------------------------------------*
138900 750-COMPUTE-SUMMARY-METRICS.
139000*----------------------------------------------------------------*
139100     IF STK-BTM-COUNT = 0
139200         PERFORM 759-ZERO-ALL-METRICS
139300     ELSE
139400         PERFORM 751-PORT-WEALTH-AND-STATS.
139500         PERFORM 752-COMPUTE-PORT-MEAN-STDDEV.
139600         PERFORM 753-BENCH-WEALTH-AND-TOTAL.
139700         PERFORM 755-YEARS-AND-CAGR.
139800         PERFORM 756-ANN-VOL-AND-SHARPE.
139900         COMPUTE WS-BT-WIN-RATE ROUNDED =
140000             WS-BT-WIN-COUNT / STK-BTM-COUNT.
140100         COMPUTE WS-BT-PCT-CASH ROUNDED =
140200             WS-BT-CASH-COUNT / STK-BTM-COUNT.
140300         COMPUTE WS-BT-OUTPERFORMANCE ROUNDED =
140400             WS-BT-TOTAL-RETURN - WS-BT-BENCH-TOTAL-RETURN
140500     END-IF.
140600 750-EXIT.
140700     EXIT.
140800*    NO REBALANCE PERIODS RAN AT ALL (WS-MTH-END-COUNT WAS 1 OR
140900*    LESS) - RATHER THAN LET DIVISION-BY-ZERO BLOW UP 751-756
141000*    BELOW, EVERY SUMMARY FIGURE IS FORCED TO ZERO AND THE REPORT
141100*    PRINTS A CLEAN ALL-ZERO SUMMARY SECTION.
141200 759-ZERO-ALL-METRICS.
141300     MOVE 0 TO WS-BT-TOTAL-RETURN     WS-BT-CAGR
141400               WS-BT-ANN-VOL          WS-BT-SHARPE
141500               WS-BT-MAX-DRAWDOWN     WS-BT-WIN-RATE
141600               WS-BT-BEST-MONTH       WS-BT-WORST-MONTH
141700               WS-BT-PCT-CASH         WS-BT-BENCH-TOTAL-RETURN
141800               WS-BT-BENCH-CAGR       WS-BT-OUTPERFORMANCE
141900               WS-BT-YEARS.
142000*----------------------------------------------------------------*
142100 751-PORT-WEALTH-AND-STATS.
142200*    ONE PASS OVER THE MONTHLY RESULT TABLE BUILDS THE
142300*    CUMULATIVE WEALTH CURVE, THE RUNNING MAXIMUM, THE WORST
142400*    DRAWDOWN, THE WIN COUNT, THE BEST/WORST MONTH AND THE
142500*    CASH-MONTH COUNT ALL TOGETHER.
142600*----------------------------------------------------------------*
142700     MOVE 1 TO WS-BT-WEALTH.
142800     MOVE 1 TO WS-BT-RUN-MAX.
142900     MOVE 0 TO WS-BT-MAX-DRAWDOWN.
143000     MOVE 0 TO WS-BT-WIN-COUNT.
143100     MOVE 0 TO WS-BT-CASH-COUNT.
143200     MOVE STK-BTM-PORT-RETURN(1) TO WS-BT-BEST-MONTH.
143300     MOVE STK-BTM-PORT-RETURN(1) TO WS-BT-WORST-MONTH.
143400     PERFORM 757-DRAWDOWN-STEP
143500         VARYING STK-BTM-IDX FROM 1 BY 1
143600         UNTIL STK-BTM-IDX > STK-BTM-COUNT.
143700     COMPUTE WS-BT-TOTAL-RETURN ROUNDED = WS-BT-WEALTH - 1.
143800 751-EXIT.
143900     EXIT.
144000*    ONE MONTH'S WORTH OF EVERY RUNNING FIGURE AT ONCE - WEALTH,
144100*    RUN-TO-DATE PEAK, CURRENT DRAWDOWN OFF THAT PEAK, WIN COUNT,
144200*    BEST/WORST MONTH AND CASH-MONTH COUNT ALL UPDATE TOGETHER SO
144300*    THE TABLE IS WALKED ONLY ONCE.
144400 757-DRAWDOWN-STEP.
144500*    COMPOUND THIS MONTH'S RETURN INTO THE RUNNING WEALTH INDEX.
144600     COMPUTE WS-BT-WEALTH ROUNDED =
144700         WS-BT-WEALTH * (1 + STK-BTM-PORT-RETURN(STK-BTM-IDX)).
144800*    NEW RUN-TO-DATE PEAK, IF THIS MONTH SET ONE.
144900     IF WS-BT-WEALTH > WS-BT-RUN-MAX
145000         MOVE WS-BT-WEALTH TO WS-BT-RUN-MAX
145100     END-IF.
145200*    CURRENT DRAWDOWN OFF THE PEAK - ALWAYS ZERO OR NEGATIVE.
145300     COMPUTE WS-BT-DD-NOW ROUNDED =
145400         (WS-BT-WEALTH - WS-BT-RUN-MAX) / WS-BT-RUN-MAX.
145500*    DEEPEST DRAWDOWN SEEN SO FAR, KEPT AS THE MOST NEGATIVE
145600*    VALUE OBSERVED.
145700     IF WS-BT-DD-NOW < WS-BT-MAX-DRAWDOWN
145800         MOVE WS-BT-DD-NOW TO WS-BT-MAX-DRAWDOWN
145900     END-IF.
146000*    A POSITIVE MONTHLY RETURN COUNTS AS A WIN FOR THE WIN-RATE
146100*    STATISTIC PRINTED LATER IN 854.
146200     IF STK-BTM-PORT-RETURN(STK-BTM-IDX) > 0
146300         ADD 1 TO WS-BT-WIN-COUNT
146400     END-IF.
146500*    RUNNING BEST-MONTH HIGH WATER MARK.
146600     IF STK-BTM-PORT-RETURN(STK-BTM-IDX) > WS-BT-BEST-MONTH
146700         MOVE STK-BTM-PORT-RETURN(STK-BTM-IDX)
146800             TO WS-BT-BEST-MONTH
146900     END-IF.
147000*    RUNNING WORST-MONTH LOW WATER MARK.
147100     IF STK-BTM-PORT-RETURN(STK-BTM-IDX) < WS-BT-WORST-MONTH
147200         MOVE STK-BTM-PORT-RETURN(STK-BTM-IDX)
147300             TO WS-BT-WORST-MONTH
147400     END-IF.
147500*    TALLIES HOW MANY OF THE REBALANCE PERIODS THE REGIME FILTER
147600*    PARKED THE PORTFOLIO IN CASH.
147700     IF STK-BTM-IN-CASH(STK-BTM-IDX) = 1
147800         ADD 1 TO WS-BT-CASH-COUNT
147900     END-IF.
148000*----------------------------------------------------------------*
148100 752-COMPUTE-PORT-MEAN-STDDEV.
148200*    SAMPLE STANDARD DEVIATION OF MONTHLY RETURNS (DIVISOR
148300*    N-1), ANNUALIZED BY THE SHOP'S STANDING SQRT(12) CONSTANT
148400*    IN STKCALCW.CPY. REUSES STOCKCMP'S GENERIC NEWTON'S-METHOD
148500*    SQUARE ROOT PARAGRAPH.
148600*----------------------------------------------------------------*
148700     MOVE 0 TO WS-BT-SUM.
148800     PERFORM 761-SUM-PORT-RETURN
148900         VARYING STK-BTM-IDX FROM 1 BY 1
149000         UNTIL STK-BTM-IDX > STK-BTM-COUNT.
149100     COMPUTE WS-BT-MEAN ROUNDED = WS-BT-SUM / STK-BTM-COUNT.
149200*
149300     MOVE 0 TO WS-BT-SUMSQ.
149400     IF STK-BTM-COUNT > 1
149500         PERFORM 762-SUMSQ-PORT-DEV
149600             VARYING STK-BTM-IDX FROM 1 BY 1
149700             UNTIL STK-BTM-IDX > STK-BTM-COUNT
149800         COMPUTE WS-BT-VARIANCE ROUNDED =
149900             WS-BT-SUMSQ / (STK-BTM-COUNT - 1)
150000         MOVE WS-BT-VARIANCE TO WS-CALC-SQRT-INPUT
150100         PERFORM 990-SQUARE-ROOT THRU 990-EXIT
150200         MOVE WS-CALC-SQRT-RESULT TO WS-BT-STDDEV
150300     ELSE
150400         MOVE 0 TO WS-BT-STDDEV
150500     END-IF.
150600 752-EXIT.
150700     EXIT.
150800*    FIRST PASS - JUST THE SUM, SO THE MEAN CAN BE COMPUTED BEFORE
150900*    ANY DEVIATION IS TAKEN.
151000 761-SUM-PORT-RETURN.
151100     ADD STK-BTM-PORT-RETURN(STK-BTM-IDX) TO WS-BT-SUM.
151200*    SECOND PASS, ONLY REACHED WHEN MORE THAN ONE MONTHLY RETURN
151300*    EXISTS - ACCUMULATES THE SUM OF SQUARED DEVIATIONS FROM THE
151400*    MEAN JUST COMPUTED BY 752 ABOVE.
151500 762-SUMSQ-PORT-DEV.
151600     COMPUTE WS-BT-DEV ROUNDED =
151700         STK-BTM-PORT-RETURN(STK-BTM-IDX) - WS-BT-MEAN.
151800     COMPUTE WS-BT-SUMSQ ROUNDED =
151900         WS-BT-SUMSQ + (WS-BT-DEV * WS-BT-DEV).
152000*----------------------------------------------------------------*
152100 753-BENCH-WEALTH-AND-TOTAL.
152200*----------------------------------------------------------------*
152300     MOVE 1 TO WS-BT-BENCH-WEALTH.
152400     PERFORM 758-BENCH-WEALTH-STEP
152500         VARYING STK-BTM-IDX FROM 1 BY 1
152600         UNTIL STK-BTM-IDX > STK-BTM-COUNT.
152700     COMPUTE WS-BT-BENCH-TOTAL-RETURN ROUNDED =
152800         WS-BT-BENCH-WEALTH - 1.
152900 753-EXIT.
153000     EXIT.
153100*    SAME COMPOUNDING RULE AS 757-DRAWDOWN-STEP BUT FOR THE
153200*    BENCHMARK'S OWN RETURN SERIES - NO DRAWDOWN OR WIN-COUNT
153300*    TRACKING IS NEEDED HERE SINCE THE REPORT'S BENCHMARK SECTION
153400*    ONLY PUBLISHES TOTAL RETURN AND CAGR.
153500 758-BENCH-WEALTH-STEP.
153600     COMPUTE WS-BT-BENCH-WEALTH ROUNDED =
153700         WS-BT-BENCH-WEALTH *
153800             (1 + STK-BTM-BENCH-RETURN(STK-BTM-IDX)).
153900*----------------------------------------------------------------*
154000 755-YEARS-AND-CAGR.
154100*    YEARS = N-MONTHS / 12 EXACTLY, SO CAGR = (1+TOTAL)**
154200*    (1/YEARS) IS THE SAME NUMBER AS THE INTEGER N-MONTHS-TH
154300*    ROOT OF (1+TOTAL) RAISED TO THE 12TH POWER. SEE THE
154400*    11/03/95 CHANGE-LOG ENTRY ABOVE.
154500*----------------------------------------------------------------*
154600     COMPUTE WS-BT-YEARS ROUNDED = STK-BTM-COUNT / 12.
154700     IF WS-BT-YEARS = 0
154800         MOVE 0 TO WS-BT-CAGR
154900         MOVE 0 TO WS-BT-BENCH-CAGR
155000     ELSE
155100*        PORTFOLIO CAGR: N-MONTHS-TH ROOT OF (1+TOTAL RETURN),
155200*        THEN THAT ROOT RAISED TO THE 12TH POWER.
155300         MOVE STK-BTM-COUNT TO WS-BT-ROOT-N
155400         COMPUTE WS-BT-ROOT-X = 1 + WS-BT-TOTAL-RETURN
155500         PERFORM 760-NTH-ROOT THRU 760-EXIT
155600         MOVE WS-BT-ROOT-RESULT TO WS-BT-POW-BASE
155700         MOVE 12 TO WS-BT-POW-EXP
155800         PERFORM 770-INT-POWER THRU 770-EXIT
155900         COMPUTE WS-BT-CAGR ROUNDED = WS-BT-POW-RESULT - 1
156000*        SAME ROOT-THEN-POWER RECIPE, RUN A SECOND TIME AGAINST
156100*        THE BENCHMARK'S OWN TOTAL RETURN.
156200         MOVE STK-BTM-COUNT TO WS-BT-ROOT-N
156300         COMPUTE WS-BT-ROOT-X = 1 + WS-BT-BENCH-TOTAL-RETURN
156400         PERFORM 760-NTH-ROOT THRU 760-EXIT
156500         MOVE WS-BT-ROOT-RESULT TO WS-BT-POW-BASE
156600         MOVE 12 TO WS-BT-POW-EXP
156700         PERFORM 770-INT-POWER THRU 770-EXIT
156800         COMPUTE WS-BT-BENCH-CAGR ROUNDED = WS-BT-POW-RESULT - 1
156900     END-IF.
157000 755-EXIT.
157100     EXIT.
157200*----------------------------------------------------------------*
157300 756-ANN-VOL-AND-SHARPE.
157400*    ANNUALIZED VOLATILITY IS THE MONTHLY STDDEV SCALED BY
157500*    SQRT(12); THE SHARPE RATIO HERE ASSUMES A ZERO RISK-FREE
157600*    RATE - IT IS PLAIN ANNUALIZED MEAN RETURN OVER ANNUALIZED
157700*    VOLATILITY, NOT MEAN RETURN LESS A T-BILL RATE.
157800*----------------------------------------------------------------*
157900     COMPUTE WS-BT-ANN-VOL ROUNDED = WS-BT-STDDEV * WS-SQRT-12.
158000     IF WS-BT-ANN-VOL = 0
158100         MOVE 0 TO WS-BT-SHARPE
158200     ELSE
158300         COMPUTE WS-BT-SHARPE ROUNDED =
158400             (WS-BT-MEAN * 12) / WS-BT-ANN-VOL
158500     END-IF.
158600 756-EXIT.
158700     EXIT.
158800*----------------------------------------------------------------*
158900 760-NTH-ROOT.
159000*    NEWTON'S METHOD ON G**N = X FOR AN INTEGER N. SAME SHAPE
159100*    AS STOCKCMP'S 990-SQUARE-ROOT (WHICH IS ONLY THE N=2
159200*    CASE) BUT G**(N-1) HAS TO BE BUILT ONE MULTIPLY AT A TIME
159300*    THROUGH 770-INT-POWER SINCE N VARIES.
159400*----------------------------------------------------------------*
159500     IF WS-BT-ROOT-X <= 0 OR WS-BT-ROOT-N = 0
159600         MOVE 0 TO WS-BT-ROOT-RESULT
159700     ELSE
159800         MOVE WS-BT-ROOT-X TO WS-BT-ROOT-GUESS
159900         PERFORM 763-ROOT-ITERATE
160000             VARYING WS-BT-ROOT-ITER FROM 1 BY 1
160100             UNTIL WS-BT-ROOT-ITER > 30
160200         MOVE WS-BT-ROOT-GUESS TO WS-BT-ROOT-RESULT
160300     END-IF.
160400 760-EXIT.
160500     EXIT.
160600*    ONE NEWTON STEP: GUESS = ((N-1)*GUESS + X/GUESS**(N-1)) / N.
160700*    THIRTY ITERATIONS IS FAR MORE THAN THIS PRECISION EVER
160800*    NEEDS - THE SAME OVER-ITERATE-TO-BE-SAFE HABIT AS
160900*    STOCKCMP'S OWN SQUARE-ROOT ROUTINE.
161000 763-ROOT-ITERATE.
161100     MOVE WS-BT-ROOT-GUESS TO WS-BT-POW-BASE.
161200     COMPUTE WS-BT-POW-EXP = WS-BT-ROOT-N - 1.
161300     PERFORM 770-INT-POWER THRU 770-EXIT.
161400     IF WS-BT-POW-RESULT NOT = 0
161500         COMPUTE WS-BT-ROOT-GUESS ROUNDED =
161600             (((WS-BT-ROOT-N - 1) * WS-BT-ROOT-GUESS) +
161700                 (WS-BT-ROOT-X / WS-BT-POW-RESULT))
161800                     / WS-BT-ROOT-N
161900     END-IF.
162000*----------------------------------------------------------------*
162100 770-INT-POWER.
162200*    WS-BT-POW-RESULT = WS-BT-POW-BASE ** WS-BT-POW-EXP, BUILT
162300*    BY REPEATED MULTIPLICATION - THE COMPILER'S ** OPERATOR
162400*    WILL NOT TAKE A FRACTIONAL EXPONENT AND THIS ROUTINE HAS
162500*    TO SERVE BOTH KINDS OF CALLER.
162600*----------------------------------------------------------------*
162700     MOVE 1 TO WS-BT-POW-RESULT.
162800     IF WS-BT-POW-EXP > 0
162900         PERFORM 771-POWER-STEP
163000             VARYING WS-BT-POW-STEP FROM 1 BY 1
163100             UNTIL WS-BT-POW-STEP > WS-BT-POW-EXP
163200     END-IF.
163300 770-EXIT.
163400     EXIT.
163500*    ONE MULTIPLY PER CALL - WS-BT-POW-EXP CALLS BUILDS UP
163600*    BASE**EXP A FACTOR AT A TIME.
163700 771-POWER-STEP.
163800     COMPUTE WS-BT-POW-RESULT ROUNDED =
163900         WS-BT-POW-RESULT * WS-BT-POW-BASE.
164000*----------------------------------------------------------------*
164100 800-WRITE-SUMMARY-REC.
164200*    A SINGLE ONE-RECORD OUTPUT FILE - THE WHOLE RUN BOILS DOWN
164300*    TO ONE ROW OF HEADLINE FIGURES FOR WHATEVER DOWNSTREAM JOB
164400*    OR SPREADSHEET WANTS TO TRACK RESULTS ACROSS MANY RUNS.
164500*----------------------------------------------------------------*
164600*    START DATE IS THE FIRST REBALANCE'S D1 - ALWAYS KNOWN, EVEN
164700*    IF THE LOOP NEVER RAN A PERIOD. END DATE COMES FROM THE LAST
164800*    MONTHLY RESULT ROW, OR ZERO IF THERE ISN'T ONE.
164900     MOVE WS-BT-D1-DATE TO STK-BTS-START-DATE.
165000     IF STK-BTM-COUNT > 0
165100         MOVE STK-BTM-PERIOD-END(STK-BTM-COUNT)
165200             TO STK-BTS-END-DATE
165300     ELSE
165400         MOVE 0 TO STK-BTS-END-DATE
165500     END-IF.
165600*    EVERYTHING FROM HERE DOWN IS A STRAIGHT MOVE OF A FIGURE
165700*    750-COMPUTE-SUMMARY-METRICS ALREADY COMPUTED - NO FURTHER
165800*    ARITHMETIC HAPPENS IN THIS PARAGRAPH.
165900     MOVE STK-BTM-COUNT       TO STK-BTS-N-MONTHS.
166000     MOVE WS-BT-YEARS         TO STK-BTS-YEARS.
166100     MOVE WS-BT-TOTAL-RETURN  TO STK-BTS-TOTAL-RETURN.
166200     MOVE WS-BT-CAGR          TO STK-BTS-CAGR.
166300     MOVE WS-BT-ANN-VOL       TO STK-BTS-ANN-VOL.
166400     MOVE WS-BT-SHARPE        TO STK-BTS-SHARPE.
166500     MOVE WS-BT-MAX-DRAWDOWN  TO STK-BTS-MAX-DRAWDOWN.
166600     MOVE WS-BT-WIN-RATE      TO STK-BTS-WIN-RATE.
166700     MOVE WS-BT-BEST-MONTH    TO STK-BTS-BEST-MONTH.
166800     MOVE WS-BT-WORST-MONTH   TO STK-BTS-WORST-MONTH.
166900     MOVE WS-BT-PCT-CASH      TO STK-BTS-PCT-CASH.
167000     MOVE WS-BT-BENCH-TOTAL-RETURN
167100         TO STK-BTS-BENCH-TOT-RETURN.
167200     MOVE WS-BT-BENCH-CAGR    TO STK-BTS-BENCH-CAGR.
167300     MOVE WS-BT-OUTPERFORMANCE TO STK-BTS-OUTPERFORMANCE.
167400     WRITE STK-BT-SUMMARY-REC.
167500     IF WS-BTSMOUT-STATUS NOT EQUAL '00'
167600         MOVE 'ERROR WRITING BTSM-OUT-FILE'  TO WS-ERR-MSG
167700         MOVE WS-BTSMOUT-STATUS                TO WS-ERR-CDE
167800         MOVE '800-WRITE-SUMMARY-REC'          TO WS-ERR-PROC
167900         PERFORM 999-ERR-HANDLING THRU 999-EXIT
168000     END-IF.
168100 800-EXIT.
168200     EXIT.
168300*----------------------------------------------------------------*
168400 850-PRINT-REPORT.
168500*    PARAMETERS HEADER, THEN THE PERFORMANCE SUMMARY GROUPED
168600*    PERIOD / PORTFOLIO PERFORMANCE / MONTHLY STATISTICS /
168700*    BENCHMARK COMPARISON, PER SCR-0310.
168800*----------------------------------------------------------------*
168900*    TITLE AND RUN-DATE LINES, THEN A RULE LINE - THE SAME
169000*    THREE-LINE BANNER PATTERN STKRANK AND STKIND USE ON THEIR
169100*    OWN REPORTS.
169200     MOVE SPACES TO RPT-OUT-REC.
169300     MOVE 'STOCK ROTATION BACKTEST REPORT' TO RPT-OUT-REC.
169400     WRITE RPT-OUT-REC.
169500     MOVE SPACES TO RPT-OUT-REC.
169600     STRING 'RUN DATE ' DELIMITED BY SIZE
169700            CURRENT-DATE-NUM DELIMITED BY SIZE
169800       INTO RPT-OUT-REC
169900     END-STRING.
170000     WRITE RPT-OUT-REC.
170100     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
170200*    FIVE SECTIONS IN A FIXED ORDER - PARAMETERS FIRST SO THE
170300*    READER KNOWS WHAT WAS TESTED BEFORE SEEING HOW IT DID.
170400     PERFORM 851-PRINT-PARAMETERS-SECTION THRU 851-EXIT.
170500     PERFORM 852-PRINT-PERIOD-SECTION THRU 852-EXIT.
170600     PERFORM 853-PRINT-PORTFOLIO-PERF-SECTION THRU 853-EXIT.
170700     PERFORM 854-PRINT-MONTHLY-STATS-SECTION THRU 854-EXIT.
170800     PERFORM 855-PRINT-BENCH-COMPARISON-SECTION THRU 855-EXIT.
170900 850-EXIT.
171000     EXIT.
171100*----------------------------------------------------------------*
171200*    ECHOES THE THREE STANDING PARAMETERS THE RUN ACTUALLY USED
171300*    (TOP-N, REGIME SWITCH, TRANSACTION COST) SO A REVIEWER
171400*    READING THE REPORT MONTHS LATER DOES NOT HAVE TO GO BACK TO
171500*    THE JCL OR THE CONTROL RECORD TO KNOW WHAT WAS TESTED.
171600 851-PRINT-PARAMETERS-SECTION.
171700     MOVE SPACES TO RPT-OUT-REC.
171800     MOVE 'RUN PARAMETERS' TO RPT-OUT-REC.
171900     WRITE RPT-OUT-REC.
172000*    FROM WS-BT-PARAMETERS - RECOVERED FROM THE UNIVERSE CONTROL
172100*    RECORD BY 150-READ-TOPN-CONTROL-REC AT PROGRAM START.
172200     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
172300     MOVE 'TOP-N HELD PER PERIOD' TO STK-RPT-LV-LABEL.
172400     MOVE WS-BT-TOPN TO WS-BT-RPT-COUNT-EDIT.
172500     MOVE WS-BT-RPT-COUNT-EDIT TO STK-RPT-LV-VALUE.
172600     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
172700*    'Y' OR 'N' AS SET AT COMPILE TIME - SEE 310-CHECK-REGIME.
172800     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
172900     MOVE 'REGIME FILTER SWITCH' TO STK-RPT-LV-LABEL.
173000     MOVE WS-BT-REGIME-ON-SW TO STK-RPT-LV-VALUE.
173100     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
173200*    FLAT ROUND-TRIP COST CHARGED AGAINST EVERY INVESTED PERIOD
173300*    IN 550-COMPUTE-PERIOD-RETURN.
173400     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
173500     MOVE 'TRANSACTION COST BASIS POINTS' TO STK-RPT-LV-LABEL.
173600     MOVE WS-BT-TXCOST-BPS TO WS-BT-RPT-COUNT-EDIT.
173700     MOVE WS-BT-RPT-COUNT-EDIT TO STK-RPT-LV-VALUE.
173800     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
173900     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
174000 851-EXIT.
174100     EXIT.
174200*----------------------------------------------------------------*
174300* 852-PRINT-PERIOD-SECTION - THE ACTUAL FIRST-REBALANCE-TO-LAST
174400* SPAN THE BACKTEST COVERED, WHICH CAN RUN SHORT OF THE FULL
174500* BENCHMARK HISTORY IF THE LOOP IN 000-MAIN NEVER EXECUTED.
174600*----------------------------------------------------------------*
174700 852-PRINT-PERIOD-SECTION.
174800     MOVE SPACES TO RPT-OUT-REC.
174900     MOVE 'PERIOD' TO RPT-OUT-REC.
175000     WRITE RPT-OUT-REC.
175100*    FIRST REBALANCE DATE.
175200     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
175300     MOVE 'START DATE' TO STK-RPT-LV-LABEL.
175400     MOVE WS-BT-D1-DATE TO WS-BT-RPT-DATE-EDIT.
175500     MOVE WS-BT-RPT-DATE-EDIT TO STK-RPT-LV-VALUE.
175600     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
175700*    LAST MONTHLY RESULT ROW'S PERIOD-END, OR ZERO IF NONE.
175800     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
175900     MOVE 'END DATE' TO STK-RPT-LV-LABEL.
176000     IF STK-BTM-COUNT > 0
176100         MOVE STK-BTM-PERIOD-END(STK-BTM-COUNT)
176200             TO WS-BT-RPT-DATE-EDIT
176300     ELSE
176400         MOVE 0 TO WS-BT-RPT-DATE-EDIT
176500     END-IF.
176600     MOVE WS-BT-RPT-DATE-EDIT TO STK-RPT-LV-VALUE.
176700     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
176800*    COUNT OF MONTH-END-TO-MONTH-END PAIRS THE LOOP ACTUALLY RAN.
176900     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
177000     MOVE 'REBALANCE PERIODS' TO STK-RPT-LV-LABEL.
177100     MOVE STK-BTM-COUNT TO WS-BT-RPT-COUNT-EDIT.
177200     MOVE WS-BT-RPT-COUNT-EDIT TO STK-RPT-LV-VALUE.
177300     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
177400*    N-MONTHS / 12, SAME FIGURE 755-YEARS-AND-CAGR USED TO ROOT
177500*    THE CAGR CALCULATION.
177600     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
177700     MOVE 'YEARS' TO STK-RPT-LV-LABEL.
177800     MOVE WS-BT-YEARS TO WS-BT-RPT-YEARS-EDIT.
177900     MOVE WS-BT-RPT-YEARS-EDIT TO STK-RPT-LV-VALUE.
178000     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
178100     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
178200 852-EXIT.
178300     EXIT.
178400*----------------------------------------------------------------*
178500* 853-PRINT-PORTFOLIO-PERF-SECTION - THE FIVE HEADLINE RETURN AND
178600* RISK FIGURES FOR THE PORTFOLIO ALONE. EVERY RATIO STORED AS A
178700* DECIMAL FRACTION IN WORKING STORAGE IS MULTIPLIED BY 100 HERE
178800* SO THE REPORT SHOWS A HUMAN PERCENTAGE, NOT 0.1234.
178900*----------------------------------------------------------------*
179000 853-PRINT-PORTFOLIO-PERF-SECTION.
179100     MOVE SPACES TO RPT-OUT-REC.
179200     MOVE 'PORTFOLIO PERFORMANCE' TO RPT-OUT-REC.
179300     WRITE RPT-OUT-REC.
179400*    WEALTH-INDEX-MINUS-ONE, EXPRESSED AS A PERCENT.
179500     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
179600     MOVE 'TOTAL RETURN PCT' TO STK-RPT-LV-LABEL.
179700     COMPUTE WS-BT-RPT-PCT = WS-BT-TOTAL-RETURN * 100.
179800     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
179900     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
180000     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
180100*    COMPOUND ANNUAL GROWTH RATE FROM 755-YEARS-AND-CAGR.
180200     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
180300     MOVE 'CAGR PCT' TO STK-RPT-LV-LABEL.
180400     COMPUTE WS-BT-RPT-PCT = WS-BT-CAGR * 100.
180500     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
180600     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
180700     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
180800*    MONTHLY STDDEV SCALED BY SQRT(12) - SEE 756-ANN-VOL-AND-
180900*    SHARPE.
181000     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
181100     MOVE 'ANNUALIZED VOLATILITY PCT' TO STK-RPT-LV-LABEL.
181200     COMPUTE WS-BT-RPT-PCT = WS-BT-ANN-VOL * 100.
181300     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
181400     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
181500     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
181600*    ZERO-RISK-FREE-RATE SHARPE - NOT A PERCENT, PRINTED AS A
181700*    PLAIN RATIO.
181800     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
181900     MOVE 'SHARPE RATIO' TO STK-RPT-LV-LABEL.
182000     MOVE WS-BT-SHARPE TO WS-BT-RPT-SHARPE-EDIT.
182100     MOVE WS-BT-RPT-SHARPE-EDIT TO STK-RPT-LV-VALUE.
182200     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
182300*    WORST PEAK-TO-TROUGH DECLINE IN THE WEALTH CURVE, ALWAYS
182400*    NEGATIVE OR ZERO.
182500     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
182600     MOVE 'MAX DRAWDOWN PCT' TO STK-RPT-LV-LABEL.
182700     COMPUTE WS-BT-RPT-PCT = WS-BT-MAX-DRAWDOWN * 100.
182800     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
182900     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
183000     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
183100     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
183200 853-EXIT.
183300     EXIT.
183400*----------------------------------------------------------------*
183500* 854-PRINT-MONTHLY-STATS-SECTION - CONSISTENCY FIGURES RATHER
183600* THAN RETURN FIGURES: HOW OFTEN THE PORTFOLIO MADE MONEY, HOW
183700* GOOD ITS BEST MONTH WAS, HOW BAD ITS WORST MONTH WAS, AND WHAT
183800* SHARE OF THE RUN WAS SPENT SITTING IN CASH UNDER THE REGIME
183900* FILTER.
184000*----------------------------------------------------------------*
184100 854-PRINT-MONTHLY-STATS-SECTION.
184200     MOVE SPACES TO RPT-OUT-REC.
184300     MOVE 'MONTHLY STATISTICS' TO RPT-OUT-REC.
184400     WRITE RPT-OUT-REC.
184500*    SHARE OF REBALANCE PERIODS WHERE THE PORTFOLIO RETURN WAS
184600*    POSITIVE - SEE 754-WIN-RATE-AND-EXTREMES.
184700     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
184800     MOVE 'WIN RATE PCT' TO STK-RPT-LV-LABEL.
184900     COMPUTE WS-BT-RPT-PCT = WS-BT-WIN-RATE * 100.
185000     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
185100     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
185200     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
185300*    SINGLE BEST MONTHLY RETURN SEEN ACROSS ALL REBALANCE
185400*    PERIODS.
185500     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
185600     MOVE 'BEST MONTH PCT' TO STK-RPT-LV-LABEL.
185700     COMPUTE WS-BT-RPT-PCT = WS-BT-BEST-MONTH * 100.
185800     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
185900     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
186000     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
186100*    SINGLE WORST MONTHLY RETURN - USUALLY NEGATIVE UNLESS THE
186200*    STRATEGY NEVER HAD A LOSING PERIOD.
186300     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
186400     MOVE 'WORST MONTH PCT' TO STK-RPT-LV-LABEL.
186500     COMPUTE WS-BT-RPT-PCT = WS-BT-WORST-MONTH * 100.
186600     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
186700     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
186800     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
186900*    SHARE OF PERIODS THE REGIME FILTER FORCED THE PORTFOLIO TO
187000*    CASH INSTEAD OF THE ROTATED STOCK BASKET.
187100     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
187200     MOVE 'PERCENT MONTHS IN CASH' TO STK-RPT-LV-LABEL.
187300     COMPUTE WS-BT-RPT-PCT = WS-BT-PCT-CASH * 100.
187400     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
187500     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
187600     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
187700     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
187800 854-EXIT.
187900     EXIT.
188000*----------------------------------------------------------------*
188100* 855-PRINT-BENCH-COMPARISON-SECTION - THE BOTTOM LINE OF THE
188200* WHOLE REPORT: DID THE ROTATION STRATEGY BEAT JUST HOLDING THE
188300* BENCHMARK OVER THE SAME PERIOD. A NEGATIVE OUTPERFORMANCE PCT
188400* MEANS THE STRATEGY UNDERPERFORMED A BUY-AND-HOLD OF THE
188500* BENCHMARK, TRANSACTION COSTS AND ALL.
188600*----------------------------------------------------------------*
188700 855-PRINT-BENCH-COMPARISON-SECTION.
188800     MOVE SPACES TO RPT-OUT-REC.
188900     MOVE 'BENCHMARK COMPARISON' TO RPT-OUT-REC.
189000     WRITE RPT-OUT-REC.
189100*    WHAT A STRAIGHT BUY-AND-HOLD OF THE BENCHMARK WOULD HAVE
189200*    RETURNED OVER THE SAME D1-TO-LAST-D2 SPAN, FROM 758-BENCH-
189300*    WEALTH-STEP.
189400     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
189500     MOVE 'BENCHMARK TOTAL RETURN PCT' TO STK-RPT-LV-LABEL.
189600     COMPUTE WS-BT-RPT-PCT = WS-BT-BENCH-TOTAL-RETURN * 100.
189700     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
189800     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
189900     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
190000*    BENCHMARK'S OWN COMPOUND ANNUAL GROWTH RATE, ROOTED THE
190100*    SAME WAY AS THE PORTFOLIO'S CAGR ABOVE.
190200     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
190300     MOVE 'BENCHMARK CAGR PCT' TO STK-RPT-LV-LABEL.
190400     COMPUTE WS-BT-RPT-PCT = WS-BT-BENCH-CAGR * 100.
190500     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
190600     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
190700     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
190800*    PORTFOLIO CAGR MINUS BENCHMARK CAGR - THE SINGLE NUMBER
190900*    MANAGEMENT ASKS FOR FIRST WHEN THIS REPORT COMES OUT.
191000     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
191100     MOVE 'OUTPERFORMANCE PCT' TO STK-RPT-LV-LABEL.
191200     COMPUTE WS-BT-RPT-PCT = WS-BT-OUTPERFORMANCE * 100.
191300     MOVE WS-BT-RPT-PCT TO WS-BT-RPT-PCT-EDIT.
191400     MOVE WS-BT-RPT-PCT-EDIT TO STK-RPT-LV-VALUE.
191500     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
191600     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
191700 855-EXIT.
191800     EXIT.
191900*----------------------------------------------------------------*
192000* 950-CLOSE-FILES CLOSES ONLY THE THREE FILES 100-OPEN-FILES
192100* OPENED FOR THE WHOLE RUN. UNIV-IN-FILE, PRICE-FILE AND
192200* BENCH-FILE ARE ALL ALREADY CLOSED BY THIS POINT - THE FIRST TWO
192300* BY 350-RANK-UNIVERSE-AT-D1 AFTER THE LAST REBALANCE, AND
192400* BENCH-FILE BY 160-LOAD-BENCHMARK-TABLE BACK AT PROGRAM START.
192500*----------------------------------------------------------------*
192600 950-CLOSE-FILES.
192700     CLOSE BTMR-OUT-FILE.
192800     CLOSE BTSM-OUT-FILE.
192900     CLOSE RPT-OUT-FILE.
193000 950-EXIT.
193100     EXIT.
193200*----------------------------------------------------------------*
193300* 999-ERR-HANDLING IS THE ONE PLACE IN THE PROGRAM THAT ABENDS
193400* THE RUN - EVERY FILE-STATUS CHECK ABOVE THAT IS NOT '00' MOVES
193500* ITS OWN MESSAGE, STATUS CODE AND OWNING PARAGRAPH NAME INTO
193600* WS-ERR-MSG/WS-ERR-CDE/WS-ERR-PROC AND FALLS INTO THIS ROUTINE.
193700* ALL SIX FILES ARE CLOSED UNCONDITIONALLY ON THE WAY OUT SINCE
193800* COBOL DOES NOT COMPLAIN ABOUT CLOSING A FILE THAT WAS NEVER
193900* OPENED IN THE FIRST PLACE - NO NEED TO TRACK WHICH OF THE SIX
194000* WAS ACTUALLY OPEN WHEN THE ERROR HIT.
194100*----------------------------------------------------------------*
194200 999-ERR-HANDLING.
194300*    OPERATOR-FACING MESSAGE - THE OWNING PARAGRAPH NAME TELLS
194400*    WHOEVER IS WATCHING THE JOB LOG EXACTLY WHICH OPEN, READ OR
194500*    WRITE FAILED WITHOUT NEEDING TO PULL THE SOURCE LISTING.
194600     DISPLAY '*** STKBTEST I/O ERROR ***'.
194700     DISPLAY 'PROCEDURE - ' WS-ERR-PROC.
194800     DISPLAY 'MESSAGE   - ' WS-ERR-MSG.
194900     DISPLAY 'STATUS    - ' WS-ERR-CDE.
195000*    UNCONDITIONAL CLOSE OF ALL SIX FILES REGARDLESS OF WHICH ONE
195100*    TRIGGERED THE ERROR OR WHETHER IT WAS EVEN OPEN YET.
195200     CLOSE UNIV-IN-FILE.
195300     CLOSE PRICE-FILE.
195400     CLOSE BENCH-FILE.
195500     CLOSE BTMR-OUT-FILE.
195600     CLOSE BTSM-OUT-FILE.
195700     CLOSE RPT-OUT-FILE.
195800     STOP RUN.
195900 999-EXIT.
196000     EXIT.
