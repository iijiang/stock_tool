000100******************************************************************
000200* STKRANKD.CPY
000300* RANKED STOCK WORK TABLE ENTRY - BUILT IN WORKING-STORAGE BY
000400* THE RANKING ENGINE (STKRANK) AND, FOR POINT-IN-TIME RE-RANKING,
000500* BY THE BACKTEST ENGINE (STKBTEST). NOT A PHYSICAL FILE - THE
000600* FORMATTED RANKING OUTPUT LINE IS A SEPARATE PRINT-IMAGE RECORD
000700* DEFINED IN STKRANK'S OWN FILE SECTION.
000800*------------------------------------------------------------
000900* MAINTENANCE LOG
001000* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001100* -------- --------------  --------  ------------------------
001200* 02-11-91 S PRAJAPATI     SCR-0301  ORIGINAL TABLE ENTRY.
001300* 06-08-13 R DAVENPORT     SCR-0455  SHARED WITH THE BACKTEST
001400*                                    ENGINE'S MONTHLY RE-RANK.
001500******************************************************************
001600 01  STK-RANKED-TABLE.
001700     05  STK-RANK-COUNT              PIC 9(04) COMP.
001800     05  STK-RANK-ENTRY OCCURS 2000 TIMES
001900             INDEXED BY STK-RANK-IDX.
002000         10  STK-RANK-NO             PIC 9(04) COMP.
002100         10  STK-RANK-SYMBOL         PIC X(08).
002200         10  STK-RANK-SCORE          PIC S9(01)V9(06) COMP-3.
002300         10  STK-RANK-NORM-6M        PIC S9(01)V9(06) COMP-3.
002400         10  STK-RANK-NORM-12M       PIC S9(01)V9(06) COMP-3.
002500         10  STK-RANK-NORM-VOL       PIC S9(01)V9(06) COMP-3.
002600         10  STK-RANK-MOMENTUM-6M    PIC S9(03)V9(06) COMP-3.
002700         10  STK-RANK-MOMENTUM-12M   PIC S9(03)V9(06) COMP-3.
002800         10  STK-RANK-MA50           PIC S9(07)V9(04) COMP-3.
002900         10  STK-RANK-MA200          PIC S9(07)V9(04) COMP-3.
003000         10  STK-RANK-ABOVE-MA200    PIC 9(01).
003100         10  STK-RANK-VOLATILITY     PIC S9(03)V9(06) COMP-3.
003200         10  STK-RANK-MAX-DRAWDOWN   PIC S9(03)V9(06) COMP-3.
003300         10  STK-RANK-CURR-PRICE     PIC S9(07)V9(04) COMP-3.
003400         10  STK-RANK-REL-STRENGTH   PIC S9(03)V9(06) COMP-3.
003500         10  STK-RANK-MOM-RANK       PIC 9(04) COMP.
003600         10  STK-RANK-TREND-RANK     PIC 9(04) COMP.
003700         10  FILLER                  PIC X(05).
