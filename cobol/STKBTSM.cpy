000100******************************************************************
000200* STKBTSM.CPY
000300* BACKTEST PERFORMANCE SUMMARY WORK RECORD - ONE PER BACKTEST
000400* RUN. BUILT BY STKBTEST'S PERFORMANCE METRICS PARAGRAPHS AFTER
000500* THE ROTATION LOOP COMPLETES.
000600*------------------------------------------------------------
000700* MAINTENANCE LOG
000800* DATE     PROGRAMMER      REQUEST   DESCRIPTION
000900* -------- --------------  --------  ------------------------
001000* 06-19-93 S PRAJAPATI     SCR-0310  ORIGINAL RECORD.
001100******************************************************************
001200 01  STK-BT-SUMMARY-REC.
001300     05  STK-BTS-START-DATE          PIC 9(08).
001400     05  STK-BTS-END-DATE            PIC 9(08).
001500     05  STK-BTS-N-MONTHS            PIC 9(04) COMP.
001600     05  STK-BTS-YEARS               PIC S9(03)V9(04) COMP-3.
001700     05  STK-BTS-TOTAL-RETURN        PIC S9(03)V9(06) COMP-3.
001800     05  STK-BTS-CAGR                PIC S9(03)V9(06) COMP-3.
001900     05  STK-BTS-ANN-VOL             PIC S9(03)V9(06) COMP-3.
002000     05  STK-BTS-SHARPE              PIC S9(03)V9(06) COMP-3.
002100     05  STK-BTS-MAX-DRAWDOWN        PIC S9(03)V9(06) COMP-3.
002200     05  STK-BTS-WIN-RATE            PIC S9(03)V9(06) COMP-3.
002300     05  STK-BTS-BEST-MONTH          PIC S9(03)V9(06) COMP-3.
002400     05  STK-BTS-WORST-MONTH         PIC S9(03)V9(06) COMP-3.
002500     05  STK-BTS-PCT-CASH            PIC S9(03)V9(06) COMP-3.
002600     05  STK-BTS-BENCH-TOT-RETURN    PIC S9(03)V9(06) COMP-3.
002700     05  STK-BTS-BENCH-CAGR          PIC S9(03)V9(06) COMP-3.
002800     05  STK-BTS-OUTPERFORMANCE      PIC S9(03)V9(06) COMP-3.
002900     05  FILLER                      PIC X(05) VALUE SPACES.
