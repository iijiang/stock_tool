000100******************************************************************
000200* Author: S PRAJAPATI
000300* Installation: MERIDIAN ASSET MANAGEMENT - MIS DEPT
000400* Purpose: COMPUTE PER-STOCK TECHNICAL INDICATORS (MOMENTUM,
000500*          MOVING AVERAGES, VOLATILITY, MAX DRAWDOWN, RELATIVE
000600*          STRENGTH VS BENCHMARK) FROM DAILY ADJUSTED CLOSE
000700*          PRICE HISTORY.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID.    STKIND.
001400 AUTHOR.        S PRAJAPATI.
001500 INSTALLATION.  MERIDIAN ASSET MANAGEMENT - MIS DEPT.
001600 DATE-WRITTEN.  09/22/89.
001700 DATE-COMPILED.
001800 SECURITY.      COMPANY CONFIDENTIAL - QUANTITATIVE SYSTEMS GROUP.
001900*----------------------------------------------------------------*
002000* MAINTENANCE LOG
002100* DATE     PROGRAMMER      REQUEST   DESCRIPTION
002200* -------- --------------  --------  ------------------------
002300* 09/22/89 S PRAJAPATI     SCR-0266  ORIGINAL PROGRAM - MOMENTUM
002400*                                    AND MOVING AVERAGE ONLY.
002500* 12/11/98 S PRAJAPATI     SCR-0288  Y2K AUDIT - TRADE-DATE IS
002600*                                    ALREADY A 4-DIGIT-YEAR
002700*                                    YYYYMMDD FIELD. NO CHANGE
002800*                                    REQUIRED.
002900* 02/11/91 S PRAJAPATI     SCR-0301  ADDED VOLATILITY, MAX
003000*                                    DRAWDOWN, MINIMUM-HISTORY
003100*                                    EDIT AND THE VALID-FLAG.
003200* 03/02/92 S PRAJAPATI     SCR-0303  MOVED THE SHARED ARITHMETIC
003300*                                    OUT TO STOCKCMP.CPY SO THE
003400*                                    UPCOMING BACKTEST PROGRAM
003500*                                    COULD REUSE IT.
003600* 06/08/13 R DAVENPORT     SCR-0455  ADDED RELATIVE-STRENGTH VS
003700*                                    THE BENCHMARK FILE AND THE
003800*                                    UNIVERSE WORK FILE DRIVER
003900*                                    (WAS A HARD-CODED SYMBOL
004000*                                    TABLE BEFORE THIS RELEASE).
004100* 04/22/14 R DAVENPORT     SCR-0461  REVIEWED AGAINST THE MIS
004200*                                    DEPT COMMENTING STANDARD -
004300*                                    ADDED PARAGRAPH-LEVEL AND
004400*                                    FIELD-LEVEL NARRATIVE SO A
004500*                                    NEW PROGRAMMER CAN FOLLOW
004600*                                    THE MATCH-MERGE AND THE
004700*                                    INDICATOR MATH WITHOUT
004800*                                    WALKING IT LINE BY LINE.
004900*                                    NO LOGIC CHANGED.
005000* 05/01/16 R DAVENPORT     SCR-0469  BUG: 450-RELATIVE-STRENGTH
005100*                                    WAS TESTING WS-CALC-MOM-SW
005200*                                    AFTER 400-COMPUTE-INDICATORS
005300*                                    HAD ALREADY OVERWRITTEN IT
005400*                                    WITH THE 252-DAY CALL'S OWN
005500*                                    RESULT - A ZERO-PRICE 6-MONTH
005600*                                    WINDOW COULD SLIP THROUGH AS
005700*                                    "VALID" IF THE 12-MONTH CALL
005800*                                    HAPPENED TO SUCCEED. ADDED
005900*                                    WS-CALC-MOM-6M-OK-SW TO
006000*                                    CAPTURE THE 126-DAY RESULT
006100*                                    BEFORE THE 252-DAY CALL CAN
006200*                                    CLOBBER IT.
006300******************************************************************
006400*    THIS PROGRAM IS THE SECOND STEP OF THE THREE-STEP OVERNIGHT
006500*    SCREENING RUN. STKUNIV BUILDS THE RANKED UNIVERSE WORK FILE;
006600*    THIS PROGRAM CONSUMES IT, PULLS EACH SYMBOL'S DAILY PRICE
006700*    HISTORY FROM THE SORTED PRICE FILE, AND COMPUTES THE
006800*    TECHNICAL INDICATORS THE RANKING STEP (STKRANK) NEEDS.
006900*    NOTHING IN THIS PROGRAM DECIDES WHICH STOCKS MAKE THE FINAL
007000*    LIST - THAT JUDGEMENT IS STKRANK'S JOB.
007100 ENVIRONMENT DIVISION.
007200*-----------------------*
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500*    C01 DRIVES THE PRINTER SKIP-TO-CHANNEL-1 ON THE OPERATOR
007600*    CONSOLE LISTING - CARRIED FORWARD FROM THE ORIGINAL 1989
007700*    VERSION EVEN THOUGH THIS PROGRAM NO LONGER PRINTS A REPORT.
007800     C01 IS TOP-OF-FORM
007900*    USED BY 230-ADD-SYMBOL-TO-TABLE'S SISTER CHECK IN STKUNIV -
008000*    KEPT HERE TOO SINCE STOCKCMP.CPY IS SHARED BETWEEN PROGRAMS
008100*    AND SOME COPIES OF IT REFERENCE THE CLASS NAME.
008200     CLASS STK-ALPHA-CLASS IS "A" THRU "Z"
008300*    UPSI-0 IS THE STANDING VERBOSE-TRACE SWITCH FOR THIS WHOLE
008400*    SUITE OF PROGRAMS - OPERATIONS FLIPS IT ON VIA JCL PARM WHEN
008500*    THE RESEARCH DESK REPORTS A SUSPICIOUS INDICATOR VALUE.
008600     UPSI-0 ON STATUS IS WS-UPSI-VERBOSE-ON
008700            OFF STATUS IS WS-UPSI-VERBOSE-OFF.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000*    UNIVIN IS THE SORTED, DEDUPED UNIVERSE WORK FILE PRODUCED BY
009100*    STKUNIV - ITS LEADING CONTROL RECORD CARRIES THE EFFECTIVE
009200*    TOP-N THAT SCREEN CLAMPED, FOLLOWED BY ONE SYMBOL RECORD PER
009300*    TICKER IN THE UNIVERSE.
009400     SELECT UNIV-IN-FILE ASSIGN TO UNIVIN
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         ACCESS IS SEQUENTIAL
009700         FILE STATUS  IS  WS-UNIVIN-STATUS.
009800*    PRICEIN IS THE FULL DAILY-ADJUSTED-CLOSE HISTORY FOR EVERY
009900*    SYMBOL THE FIRM TRACKS, SORTED ASCENDING BY SYMBOL THEN
010000*    TRADE-DATE SO THIS PROGRAM CAN MATCH-MERGE IT AGAINST THE
010100*    UNIVERSE WORK FILE WITHOUT A SORT STEP OF ITS OWN.
010200     SELECT PRICE-FILE ASSIGN TO PRICEIN
010300         ACCESS IS SEQUENTIAL
010400         FILE STATUS  IS  WS-PRICE-STATUS.
010500*    BENCHIN IS ONE SYMBOL'S PRICE HISTORY - THE INDEX OR ETF THE
010600*    RESEARCH DESK MEASURES RELATIVE STRENGTH AGAINST. READ IN
010700*    FULL ONCE AT START-UP, NOT MATCH-MERGED LIKE PRICE-FILE.
010800     SELECT BENCH-FILE ASSIGN TO BENCHIN
010900         ACCESS IS SEQUENTIAL
011000         FILE STATUS  IS  WS-BENCH-STATUS.
011100*    INDOUT IS THIS PROGRAM'S OUTPUT - ONE INDICATOR RECORD PER
011200*    UNIVERSE SYMBOL, CONSUMED NEXT BY STKRANK.
011300     SELECT IND-OUT-FILE ASSIGN TO INDOUT
011400         ACCESS IS SEQUENTIAL
011500         FILE STATUS  IS  WS-INDOUT-STATUS.
011600*-----------------------*
011700 DATA DIVISION.
011800*-----------------------*
011900 FILE SECTION.
012000*    THE UNIVERSE WORK FILE COPYBOOK IS SHARED WITH STKUNIV (THE
012100*    WRITER) AND STKRANK (WHICH ALSO NEEDS THE CONTROL RECORD) -
012200*    THE FIELD NAMES ARE RENAMED HERE SINCE THIS PROGRAM READS
012300*    THE SAME BYTES UNDER A DIFFERENT ROLE (INPUT, NOT OUTPUT).
012400 FD  UNIV-IN-FILE.
012500     COPY STKUNWK REPLACING STK-UNVW-REC BY UNIV-IN-REC
012600                            STK-UNVW-TYPE BY UNIV-IN-TYPE
012700                            STK-UNVW-SYMBOL BY UNIV-IN-SYMBOL
012800                            STK-UNVW-TOPN BY UNIV-IN-TOPN
012900                            STK-UNVW-TOPN-EDIT BY
013000                                    UNIV-IN-TOPN-EDIT.
013100*    DAILY ADJUSTED CLOSE HISTORY FOR EVERY TRACKED SYMBOL -
013200*    FIXED-LENGTH, PRODUCED BY THE MARKET DATA FEED LOAD JOB
013300*    (NOT PART OF THIS SUITE) EARLIER IN THE OVERNIGHT SCHEDULE.
013400 FD  PRICE-FILE RECORDING MODE F.
013500     COPY STKPRICE.
013600*    BENCHMARK PRICE HISTORY - SAME RECORD SHAPE AS PRICE-FILE
013700*    SINCE IT COMES OFF THE SAME FEED, JUST FOR ONE SYMBOL.
013800 FD  BENCH-FILE RECORDING MODE F.
013900     COPY STKBENCH.
014000*    OUTPUT INDICATOR RECORD - LAYOUT SHARED WITH STKRANK, WHICH
014100*    READS THIS FILE BACK IN AS ITS OWN INPUT.
014200 FD  IND-OUT-FILE RECORDING MODE F.
014300     COPY STKINDR.
014400*
014500 WORKING-STORAGE SECTION.
014600*    RUN-DATE/RUN-TIME STAMP FOR THE START-UP BANNER ONLY.
014700*    CURRENT-DATE-NUM REDEFINES THE MM/DD/YY GROUP AS A SINGLE
014800*    6-DIGIT NUMERIC - NOT USED TODAY, KEPT FOR PARITY WITH THE
014900*    OTHER THREE PROGRAMS IN THIS SUITE.
015000 01  SYSTEM-DATE-AND-TIME.
015100     05  CURRENT-DATE.
015200         10  CURRENT-YEAR               PIC 9(02).
015300         10  CURRENT-MONTH              PIC 9(02).
015400         10  CURRENT-DAY                PIC 9(02).
015500     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
015600                                      PIC 9(06).
015700     05  CURRENT-TIME.
015800         10  CURRENT-HOUR               PIC 9(02).
015900         10  CURRENT-MINUTE             PIC 9(02).
016000         10  CURRENT-SECOND             PIC 9(02).
016100         10  CURRENT-HNDSEC             PIC 9(02).
016200*    GENERAL WORK SWITCHES, FILE STATUS BYTES AND RUN COUNTERS.
016300 01  WS-FIELDS.
016400*        FILE STATUS BYTES - CHECKED IMMEDIATELY AFTER EACH OPEN
016500*        AND AFTER EVERY WRITE. '00' IS SUCCESSFUL.
016600     05  WS-UNIVIN-STATUS               PIC X(02) VALUE SPACES.
016700     05  WS-PRICE-STATUS                PIC X(02) VALUE SPACES.
016800     05  WS-BENCH-STATUS                PIC X(02) VALUE SPACES.
016900     05  WS-INDOUT-STATUS               PIC X(02) VALUE SPACES.
017000*        UPSI-0 VERBOSE SWITCH TARGETS - SEE SPECIAL-NAMES ABOVE.
017100     05  WS-UPSI-VERBOSE-ON             PIC X(01) VALUE 'N'.
017200     05  WS-UPSI-VERBOSE-OFF            PIC X(01) VALUE 'Y'.
017300*        END-OF-FILE SWITCHES - ONE PER INPUT FILE.
017400     05  WS-UNIVIN-EOF-SW               PIC X(01) VALUE 'N'.
017500         88  WS-UNIVIN-EOF                       VALUE 'Y'.
017600     05  WS-PRICE-EOF-SW                PIC X(01) VALUE 'N'.
017700         88  WS-PRICE-EOF                        VALUE 'Y'.
017800     05  WS-BENCH-EOF-SW                PIC X(01) VALUE 'N'.
017900         88  WS-BENCH-EOF                        VALUE 'Y'.
018000*        END-OF-RUN COUNTS FOR THE OPERATOR SUMMARY - VALID MEANS
018100*        THE SYMBOL HAD ENOUGH HISTORY TO CALCULATE ON.
018200     05  WS-STOCKS-VALID                PIC 9(05) COMP VALUE 0.
018300     05  WS-STOCKS-INVALID              PIC 9(05) COMP VALUE 0.
018400*        FATAL I/O ERROR WORK AREA - FILLED BY WHOEVER DETECTS
018500*        THE ERROR, DISPLAYED BY 800-ERR-HANDLING.
018600     05  WS-ERR-MSG                     PIC X(60) VALUE SPACES.
018700     05  WS-ERR-CDE                     PIC X(02) VALUE SPACES.
018800     05  WS-ERR-PROC                    PIC X(20) VALUE SPACES.
018900     05  FILLER                         PIC X(05) VALUE SPACES.
019000*    FIELDS DRIVING THE UNIVERSE-VS-PRICE MATCH-MERGE.
019100 01  WS-DRIVER-FIELDS.
019200*        THE UNIVERSE SYMBOL CURRENTLY BEING PROCESSED - HELD
019300*        HERE SINCE UNIV-IN-SYMBOL ITSELF IS OVERWRITTEN THE
019400*        MOMENT THE NEXT UNIVERSE RECORD IS READ.
019500     05  WS-CURR-UNIV-SYMBOL            PIC X(08) VALUE SPACES.
019600*        CARRIED THROUGH FROM THE UNIVERSE CONTROL RECORD -
019700*        NOT USED FOR ANY DECISION IN THIS PROGRAM, BUT DISPLAYED
019800*        ON THE START-UP BANNER SO THE OPERATOR CAN CONFIRM THE
019900*        THREE PROGRAMS IN THE RUN AGREE ON IT.
020000     05  WS-EFFECTIVE-TOP-N             PIC 9(04) COMP VALUE 0.
020100*        'Y' WHILE THE PRICE-FILE READ-AHEAD BUFFER HOLDS A
020200*        RECORD NOT YET CONSUMED. GOES 'N' ON PRICE-FILE EOF.
020300     05  WS-PRICE-BUFFER-VALID-SW       PIC X(01) VALUE 'N'.
020400         88  WS-PRICE-BUFFER-VALID               VALUE 'Y'.
020500     05  FILLER                         PIC X(05) VALUE SPACES.
020600*
020700* BENCHMARK PRICE TABLE - LOADED ONCE AT START-UP, SHARED ACROSS
020800* EVERY UNIVERSE SYMBOL PROCESSED FOR THE REST OF THE RUN.
020900 COPY STKPTBL REPLACING STK-PRICE-TABLE BY STK-BENCH-TABLE
021000                        STK-PRICE-COUNT BY STK-BENCH-COUNT
021100                        STK-PRICE-ENTRY BY STK-BENCH-ENTRY
021200                        STK-PRICE-IDX BY STK-BENCH-IDX
021300                        STK-PRICE-ENTRY-DATE BY
021400                                STK-BENCH-ENTRY-DATE
021500                        STK-PRICE-ENTRY-CLOSE BY
021600                                STK-BENCH-ENTRY-CLOSE
021700                        STK-PRICE-ENTRY-RETURN BY
021800                                STK-BENCH-ENTRY-RETURN.
021900*
022000* STOCK PRICE TABLE - RELOADED FOR EACH UNIVERSE SYMBOL BY
022100* 300-PROCESS-ONE-SYMBOL BELOW.
022200 COPY STKPTBL.
022300*
022400* WORKING-STORAGE CONTRACT AND SHARED ARITHMETIC FOR MOMENTUM,
022500* MOVING AVERAGE, VOLATILITY AND MAX DRAWDOWN - COPIED IN SO
022600* BOTH THIS PROGRAM AND STKBTEST CAN CALL THE SAME PARAGRAPHS
022700* OFF THE SAME LAYOUT VIA COPY STOCKCMP BELOW.
022800 COPY STKCALCW.
022900*    THE THREE 77-LEVEL ITEMS IN THIS PROGRAM - THE BENCHMARK
023000*    6-MONTH MOMENTUM RESULT, ITS OWN "GOOD RESULT" SWITCH, AND A
023100*    CAPTURE OF THE STOCK'S OWN 6-MONTH SWITCH (SEE THE 05-01-16
023200*    NOTE AT 400-COMPUTE-INDICATORS FOR WHY THE CAPTURE EXISTS) -
023300*    ALL SCOPED TO 400/450-RELATIVE-STRENGTH ONLY. THESE STAY AS
023400*    STANDALONE ITEMS RATHER THAN JOINING A GROUP SINCE NONE OF
023500*    THEM IS EVER MOVED OR REFERENCE-MODIFIED AS PART OF A GROUP.
023600 77  WS-BENCH-MOMENTUM-6M               PIC S9(03)V9(06) COMP-3.
023700 77  WS-BENCH-MOM-OK-SW                 PIC X(01) VALUE 'N'.
023800     88  WS-BENCH-MOM-IS-OK                      VALUE 'Y'.
023900 77  WS-CALC-MOM-6M-OK-SW               PIC X(01) VALUE 'N'.
024000     88  WS-CALC-MOM-6M-IS-OK                    VALUE 'Y'.
024100*    OUTPUT RECORD HOLD AREA - BUILT UP BY 400/450 BEFORE
024200*    500-WRITE-INDICATOR-REC MOVES IT ONTO THE FD RECORD.
024300 01  WS-OUT-REC-HOLD.
024400     05  WS-OUT-SYMBOL                  PIC X(08).
024500     05  WS-OUT-VALID-FLAG              PIC 9(01).
024600*        ALPHA VIEW OF THE VALID FLAG - NOT REFERENCED TODAY,
024700*        KEPT FOR ANY FUTURE DISPLAY THAT WANTS TO SHOW IT AS A
024800*        CHARACTER RATHER THAN RUN IT THROUGH PIC 9 EDITING.
024900     05  WS-OUT-VALID-FLAG-ALPHA REDEFINES
025000             WS-OUT-VALID-FLAG           PIC X(01).
025100     05  FILLER                         PIC X(05) VALUE SPACES.
025200*-----------------------*
025300 PROCEDURE DIVISION.
025400*-----------------------*
025500*----------------------------------------------------------------*
025600* 000-MAIN DRIVES THE ENTIRE RUN TOP TO BOTTOM - OPEN, LOAD THE
025700* BENCHMARK TABLE, THEN MATCH-MERGE THE UNIVERSE WORK FILE AGAINST
025800* THE PRICE FILE ONE SYMBOL AT A TIME UNTIL THE UNIVERSE IS
025900* EXHAUSTED, THEN CLOSE AND REPORT.
026000*----------------------------------------------------------------*
026100 000-MAIN.
026200*        RUN-DATE/TIME FOR THE START-UP BANNER BELOW ONLY.
026300     ACCEPT CURRENT-DATE FROM DATE.
026400     ACCEPT CURRENT-TIME FROM TIME.
026500*
026600     DISPLAY '**********************************************'.
026700     DISPLAY 'STKIND - INDICATOR CALC RUN DATE ' CURRENT-MONTH
026800             '/' CURRENT-DAY '/' CURRENT-YEAR ' (MM/DD/YY)'.
026900     DISPLAY '**********************************************'.
027000*
027100     PERFORM 100-OPEN-FILES.
027200*        READS THE UNIVERSE WORK FILE'S LEADING CONTROL RECORD -
027300*        SEE 150-READ-UNIV-CONTROL-REC BELOW.
027400     PERFORM 150-READ-UNIV-CONTROL-REC.
027500*        BENCHMARK TABLE MUST BE FULLY LOADED BEFORE ANY SYMBOL
027600*        IS PROCESSED SINCE 450-RELATIVE-STRENGTH NEEDS IT.
027700     PERFORM 160-LOAD-BENCHMARK-TABLE.
027800*
027900*        PRIME THE PRICE-FILE READ-AHEAD BUFFER AND THE FIRST
028000*        UNIVERSE SYMBOL BEFORE THE MAIN MATCH-MERGE LOOP STARTS.
028100     PERFORM 200-READ-FIRST-PRICE-REC.
028200     PERFORM 210-READ-NEXT-UNIV-SYMBOL.
028300*        THE MAIN MATCH-MERGE LOOP - ONE PASS PER UNIVERSE
028400*        SYMBOL, DRIVEN OFF THE UNIVERSE EOF SWITCH RATHER THAN
028500*        THE PRICE-FILE ONE SINCE THE PRICE FILE MAY STILL HAVE
028600*        STRAY RECORDS PAST THE LAST UNIVERSE SYMBOL.
028700     PERFORM 300-PROCESS-ONE-SYMBOL
028800         UNTIL WS-UNIVIN-EOF.
028900*
029000     PERFORM 600-CLOSE-FILES.
029100*
029200*        END-OF-RUN OPERATOR SUMMARY - THE RESEARCH DESK EXPECTS
029300*        MOST OF THE UNIVERSE TO COME BACK VALID; A LARGE
029400*        INVALID COUNT USUALLY MEANS A NEWLY-LISTED SYMBOL SET
029500*        OR A PRICE-FILE LOAD PROBLEM UPSTREAM.
029600     DISPLAY '----------------------------------------------'.
029700     DISPLAY 'STOCKS WITH SUFFICIENT HISTORY  : ' WS-STOCKS-VALID.
029800     DISPLAY 'STOCKS WITH INSUFFICIENT HISTORY: '
029900         WS-STOCKS-INVALID.
030000     DISPLAY '----------------------------------------------'.
030100*
030200     STOP RUN.
030300*----------------------------------------------------------------*
030400* 100-OPEN-FILES OPENS ALL FOUR FILES AND ABENDS ON ANY FAILURE -
030500* THERE IS NO PARTIAL-OPEN RECOVERY IN THIS PROGRAM.
030600*----------------------------------------------------------------*
030700 100-OPEN-FILES.
030800*        THE UNIVERSE WORK FILE MUST OPEN FIRST - EVERYTHING
030900*        ELSE IN THIS PROGRAM IS DRIVEN OFF ITS SYMBOL LIST.
031000     OPEN INPUT UNIV-IN-FILE.
031100     IF WS-UNIVIN-STATUS NOT EQUAL '00'
031200         MOVE 'ERROR OPENING UNIV-IN-FILE'  TO WS-ERR-MSG
031300         MOVE WS-UNIVIN-STATUS               TO WS-ERR-CDE
031400         MOVE '100-OPEN-FILES'               TO WS-ERR-PROC
031500         PERFORM 800-ERR-HANDLING THRU 800-EXIT
031600     END-IF.
031700*
031800*        MOST FAILURES HERE TRACE BACK TO THE MARKET DATA FEED
031900*        LOAD JOB NOT HAVING FINISHED YET ON THE OVERNIGHT
032000*        SCHEDULE - THE OPERATIONS DESK CHECKS THAT JOB FIRST.
032100     OPEN INPUT PRICE-FILE.
032200     IF WS-PRICE-STATUS NOT EQUAL '00'
032300         MOVE 'ERROR OPENING PRICE-FILE'     TO WS-ERR-MSG
032400         MOVE WS-PRICE-STATUS                 TO WS-ERR-CDE
032500         MOVE '100-OPEN-FILES'                TO WS-ERR-PROC
032600         PERFORM 800-ERR-HANDLING THRU 800-EXIT
032700     END-IF.
032800*
032900*        BENCH-FILE COMES OFF THE SAME FEED AS PRICE-FILE, SO A
033000*        FAILURE HERE USUALLY MEANS THE SAME UPSTREAM PROBLEM.
033100     OPEN INPUT BENCH-FILE.
033200     IF WS-BENCH-STATUS NOT EQUAL '00'
033300         MOVE 'ERROR OPENING BENCH-FILE'     TO WS-ERR-MSG
033400         MOVE WS-BENCH-STATUS                 TO WS-ERR-CDE
033500         MOVE '100-OPEN-FILES'                TO WS-ERR-PROC
033600         PERFORM 800-ERR-HANDLING THRU 800-EXIT
033700     END-IF.
033800*
033900*        OUTPUT FILE - A FAILURE HERE IS ALMOST ALWAYS A DASD
034000*        SPACE OR DD-STATEMENT PROBLEM ON THE JOB CARD.
034100     OPEN OUTPUT IND-OUT-FILE.
034200     IF WS-INDOUT-STATUS NOT EQUAL '00'
034300         MOVE 'ERROR OPENING IND-OUT-FILE'   TO WS-ERR-MSG
034400         MOVE WS-INDOUT-STATUS                TO WS-ERR-CDE
034500         MOVE '100-OPEN-FILES'                TO WS-ERR-PROC
034600         PERFORM 800-ERR-HANDLING THRU 800-EXIT
034700     END-IF.
034800 100-EXIT.
034900     EXIT.
035000*----------------------------------------------------------------*
035100* 150-READ-UNIV-CONTROL-REC READS THE ONE LEADING CONTROL RECORD
035200* STKUNIV WRITES AHEAD OF THE SYMBOL RECORDS - THIS PROGRAM DOES
035300* NOT ACT ON WS-EFFECTIVE-TOP-N ITSELF, IT ONLY DISPLAYS IT SO
035400* THE OPERATOR CAN CROSS-CHECK ALL THREE PROGRAMS AGREE.
035500*----------------------------------------------------------------*
035600 150-READ-UNIV-CONTROL-REC.
035700     READ UNIV-IN-FILE
035800         AT END
035900             MOVE 'Y' TO WS-UNIVIN-EOF-SW
036000     END-READ.
036100     IF NOT WS-UNIVIN-EOF
036200         MOVE UNIV-IN-TOPN TO WS-EFFECTIVE-TOP-N
036300         DISPLAY 'STKIND - EFFECTIVE TOP-N FROM UNIVERSE STEP: '
036400                 WS-EFFECTIVE-TOP-N
036500     END-IF.
036600 150-EXIT.
036700     EXIT.
036800*----------------------------------------------------------------*
036900* 160-LOAD-BENCHMARK-TABLE.
037000*    THE BENCHMARK FILE HOLDS ONE SYMBOL'S HISTORY ONLY - READ
037100*    IT IN FULL, ASCENDING BY DATE, ONCE.
037200*----------------------------------------------------------------*
037300 160-LOAD-BENCHMARK-TABLE.
037400*        RESET THE COUNT BEFORE LOADING - THIS PARAGRAPH IS
037500*        ONLY EVER PERFORMED ONCE PER RUN, BUT THE RESET IS
037600*        HARMLESS AND MATCHES THE HABIT USED FOR THE STOCK
037700*        PRICE TABLE IN 300-PROCESS-ONE-SYMBOL BELOW.
037800     MOVE 0 TO STK-BENCH-COUNT.
037900     PERFORM 165-READ-ONE-BENCH-REC
038000         UNTIL WS-BENCH-EOF.
038100 160-EXIT.
038200     EXIT.
038300*    3025 IS THE SAME HARD TABLE LIMIT USED FOR THE STOCK PRICE
038400*    TABLE BELOW - ROUGHLY 12 YEARS OF DAILY TRADING DAYS, WELL
038500*    PAST ANY BENCHMARK HISTORY THE RESEARCH DESK RUNS AGAINST.
038600 165-READ-ONE-BENCH-REC.
038700*        NORMAL AT END - THE BENCHMARK HISTORY IS FULLY LOADED.
038800     READ BENCH-FILE
038900         AT END
039000             MOVE 'Y' TO WS-BENCH-EOF-SW
039100     END-READ.
039200     IF NOT WS-BENCH-EOF
039300         IF STK-BENCH-COUNT < 3025
039400             ADD 1 TO STK-BENCH-COUNT
039500             MOVE STK-BCH-TRADE-DATE
039600                 TO STK-BENCH-ENTRY-DATE(STK-BENCH-COUNT)
039700             MOVE STK-BCH-ADJ-CLOSE
039800                 TO STK-BENCH-ENTRY-CLOSE(STK-BENCH-COUNT)
039900*                    DAY-OVER-DAY RETURN IS COMPUTED LATER BY
040000*                    STOCKCMP.CPY'S SHARED ARITHMETIC, NOT HERE -
040100*                    ZERO IS JUST THE INITIAL VALUE.
040200             MOVE 0 TO STK-BENCH-ENTRY-RETURN(STK-BENCH-COUNT)
040300         END-IF
040400     END-IF.
040500*----------------------------------------------------------------*
040600* 200-READ-FIRST-PRICE-REC PRIMES THE PRICE-FILE READ-AHEAD
040700* BUFFER BEFORE THE MAIN MATCH-MERGE LOOP BEGINS.
040800*----------------------------------------------------------------*
040900 200-READ-FIRST-PRICE-REC.
041000     READ PRICE-FILE
041100         AT END
041200             MOVE 'Y' TO WS-PRICE-EOF-SW
041300     END-READ.
041400     IF NOT WS-PRICE-EOF
041500         MOVE 'Y' TO WS-PRICE-BUFFER-VALID-SW
041600     END-IF.
041700 200-EXIT.
041800     EXIT.
041900*    NOTE THAT AN EMPTY PRICE-FILE (WS-PRICE-EOF ON THE VERY
042000*    FIRST READ) IS NOT TREATED AS A FATAL ERROR HERE - EVERY
042100*    UNIVERSE SYMBOL SIMPLY COMES BACK WITH ZERO PRICE RECORDS
042200*    AND FAILS THE MINIMUM-HISTORY EDIT IN 400 BELOW.
042300*----------------------------------------------------------------*
042400* 210-READ-NEXT-UNIV-SYMBOL ADVANCES THE UNIVERSE SIDE OF THE
042500* MATCH-MERGE. CALLED ONCE BEFORE THE LOOP STARTS (000-MAIN) AND
042600* ONCE AT THE BOTTOM OF EACH ITERATION (300-PROCESS-ONE-SYMBOL).
042700*----------------------------------------------------------------*
042800 210-READ-NEXT-UNIV-SYMBOL.
042900*        A NORMAL AT END HERE JUST MEANS THE UNIVERSE IS
043000*        EXHAUSTED - NOT AN ERROR CONDITION.
043100     READ UNIV-IN-FILE
043200         AT END
043300             MOVE 'Y' TO WS-UNIVIN-EOF-SW
043400     END-READ.
043500     IF NOT WS-UNIVIN-EOF
043600*            HELD SEPARATELY FROM UNIV-IN-SYMBOL SINCE THE
043700*            MATCH-MERGE COMPARES AGAINST IT ACROSS MULTIPLE
043800*            PRICE-FILE READS WHILE THIS RECORD SITS UNCHANGED.
043900         MOVE UNIV-IN-SYMBOL TO WS-CURR-UNIV-SYMBOL
044000     END-IF.
044100 210-EXIT.
044200     EXIT.
044300*----------------------------------------------------------------*
044400* 300-PROCESS-ONE-SYMBOL
044500*    LOAD THIS SYMBOL'S PRICE SERIES OUT OF THE SORTED PRICE
044600*    FILE, THEN RUN THE INDICATOR ARITHMETIC AND WRITE THE
044700*    RESULT. PRICE-FILE AND UNIV-IN-FILE ARE BOTH ASCENDING BY
044800*    SYMBOL, SO THIS IS A SIMPLE MATCH-MERGE.
044900*----------------------------------------------------------------*
045000 300-PROCESS-ONE-SYMBOL.
045100*        RESET THE PER-SYMBOL PRICE TABLE - IT IS RELOADED FROM
045200*        SCRATCH FOR EVERY UNIVERSE SYMBOL.
045300     MOVE 0 TO STK-PRICE-COUNT.
045400*
045500*    SKIP ANY PRICE RECORDS FOR SYMBOLS THAT SORT BEFORE THE
045600*    CURRENT UNIVERSE SYMBOL - THEY BELONG TO NO ONE WE CARE
045700*    ABOUT (E.G. A DELISTED TICKER LEFT IN THE PRICE FILE).
045800     PERFORM 305-SKIP-STRAY-PRICE-RECS
045900         UNTIL NOT WS-PRICE-BUFFER-VALID
046000            OR STK-PRC-SYMBOL NOT LESS THAN WS-CURR-UNIV-SYMBOL.
046100*
046200*    ONCE THE PRICE FILE HAS CAUGHT UP, LOAD EVERY CONSECUTIVE
046300*    RECORD THAT MATCHES THE CURRENT UNIVERSE SYMBOL.
046400     PERFORM 310-LOAD-ONE-PRICE-REC
046500         UNTIL NOT WS-PRICE-BUFFER-VALID
046600            OR STK-PRC-SYMBOL NOT EQUAL WS-CURR-UNIV-SYMBOL.
046700*
046800     PERFORM 400-COMPUTE-INDICATORS.
046900     PERFORM 500-WRITE-INDICATOR-REC.
047000*
047100*        ADVANCE TO THE NEXT UNIVERSE SYMBOL FOR THE NEXT PASS
047200*        THROUGH THE LOOP IN 000-MAIN.
047300     PERFORM 210-READ-NEXT-UNIV-SYMBOL.
047400 300-EXIT.
047500     EXIT.
047600*    A "STRAY" PRICE RECORD IS ONE FOR A SYMBOL THE PRICE FEED
047700*    STILL CARRIES BUT WHICH FELL OUT OF THE UNIVERSE (DELISTED,
047800*    ACQUIRED, OR OTHERWISE DROPPED BY STKUNIV) - SIMPLY READ
047900*    PAST AND DISCARDED, NEVER LOADED INTO THE PRICE TABLE.
048000 305-SKIP-STRAY-PRICE-RECS.
048100     READ PRICE-FILE
048200         AT END
048300             MOVE 'N' TO WS-PRICE-BUFFER-VALID-SW
048400     END-READ.
048500*    3025 IS THE HARD TABLE LIMIT ON STK-PRICE-TABLE (COPY
048600*    STKPTBL) - ROUGHLY 12 YEARS OF DAILY TRADING DAYS. NO SYMBOL
048700*    THE RESEARCH DESK TRACKS HAS EVER HAD THAT MUCH HISTORY.
048800 310-LOAD-ONE-PRICE-REC.
048900     IF STK-PRICE-COUNT < 3025
049000         ADD 1 TO STK-PRICE-COUNT
049100         MOVE STK-PRC-TRADE-DATE
049200             TO STK-PRICE-ENTRY-DATE(STK-PRICE-COUNT)
049300         MOVE STK-PRC-ADJ-CLOSE
049400             TO STK-PRICE-ENTRY-CLOSE(STK-PRICE-COUNT)
049500         MOVE 0 TO STK-PRICE-ENTRY-RETURN(STK-PRICE-COUNT)
049600     END-IF
049700*        ALWAYS READ AHEAD ONE MORE RECORD REGARDLESS OF WHETHER
049800*        THE TABLE WAS FULL - THE UNTIL CONDITION IN 300 ABOVE
049900*        NEEDS THE NEXT RECORD'S SYMBOL TO DECIDE WHEN TO STOP.
050000     READ PRICE-FILE
050100         AT END
050200             MOVE 'N' TO WS-PRICE-BUFFER-VALID-SW
050300     END-READ.
050400*----------------------------------------------------------------*
050500* 400-COMPUTE-INDICATORS
050600*    THE MINIMUM-HISTORY EDIT - A SYMBOL NEEDS AT LEAST ONE
050700*    TRADING YEAR (252 SESSIONS) ON FILE BEFORE ANY INDICATOR IS
050800*    TRUSTED. SHORT-HISTORY SYMBOLS STILL GET AN OUTPUT RECORD
050900*    (VALID-FLAG OF ZERO) SO STKRANK CAN ACCOUNT FOR THEM, BUT
051000*    NONE OF THEIR INDICATOR FIELDS ARE COMPUTED.
051100*----------------------------------------------------------------*
051200 400-COMPUTE-INDICATORS.
051300     MOVE WS-CURR-UNIV-SYMBOL TO WS-OUT-SYMBOL.
051400     IF STK-PRICE-COUNT < 252
051500         MOVE 0 TO WS-OUT-VALID-FLAG
051600         ADD 1 TO WS-STOCKS-INVALID
051700     ELSE
051800         MOVE 1 TO WS-OUT-VALID-FLAG
051900         ADD 1 TO WS-STOCKS-VALID
052000*                DAY-OVER-DAY RETURNS MUST BE COMPUTED BEFORE
052100*                THE VOLATILITY AND MAX-DRAWDOWN PARAGRAPHS BELOW
052200*                SINCE BOTH WORK OFF THE RETURN SERIES, NOT THE
052300*                RAW CLOSE PRICES.
052400         PERFORM 920-DAILY-RETURNS THRU 920-EXIT
052500*
052600*                126 TRADING DAYS IS ROUGHLY SIX CALENDAR MONTHS
052700*                - THE RESEARCH DESK'S STANDARD MOMENTUM WINDOW.
052800         MOVE 126 TO WS-CALC-L
052900         PERFORM 900-MOMENTUM-L THRU 900-EXIT
053000         MOVE WS-CALC-MOMENTUM TO STK-IND-MOMENTUM-6M
053100*                05/01/16 R DAVENPORT - WS-CALC-MOM-SW IS ONE
053200*                SHARED SWITCH IN STKCALCW.CPY, OVERWRITTEN BY
053300*                EVERY CALL TO 900-MOMENTUM-L. IT HAS TO BE
053400*                CAPTURED HERE, RIGHT AFTER THE 126-DAY CALL,
053500*                OR THE 252-DAY CALL BELOW CLOBBERS IT BEFORE
053600*                450-RELATIVE-STRENGTH EVER GETS TO TEST IT -
053700*                SAME FIX STKBTEST APPLIES AROUND ITS OWN CALLS
053800*                TO THE SAME SHARED PARAGRAPH.
053900         IF WS-CALC-MOM-OK
054000             MOVE 'Y' TO WS-CALC-MOM-6M-OK-SW
054100         ELSE
054200             MOVE 'N' TO WS-CALC-MOM-6M-OK-SW
054300         END-IF
054400*
054500*                252 TRADING DAYS - THE TWELVE-MONTH WINDOW.
054600         MOVE 252 TO WS-CALC-L
054700         PERFORM 900-MOMENTUM-L THRU 900-EXIT
054800         MOVE WS-CALC-MOMENTUM TO STK-IND-MOMENTUM-12M
054900*
055000*                THE 50-DAY AND 200-DAY SIMPLE MOVING AVERAGES
055100*                ARE THE CLASSIC TREND-FOLLOWING PAIR THE
055200*                RESEARCH DESK CHARTS EVERY MORNING.
055300         MOVE 50 TO WS-CALC-P
055400         PERFORM 910-SIMPLE-MOVING-AVG THRU 910-EXIT
055500         MOVE WS-CALC-MOVING-AVG TO STK-IND-MA50
055600*
055700         MOVE 200 TO WS-CALC-P
055800         PERFORM 910-SIMPLE-MOVING-AVG THRU 910-EXIT
055900         MOVE WS-CALC-MOVING-AVG TO STK-IND-MA200
056000*
056100*                ABOVE-MA200 IS A SIMPLE UP/DOWN TREND FLAG THE
056200*                RESEARCH DESK SCREENS ON DIRECTLY - IT ONLY GOES
056300*                TO 1 WHEN THE 200-DAY AVERAGE ITSELF WAS
056400*                COMPUTED ON A FULL WINDOW (WS-CALC-MA-OK).
056500         MOVE STK-PRICE-ENTRY-CLOSE(STK-PRICE-COUNT)
056600                                 TO STK-IND-CURRENT-PRICE
056700         IF WS-CALC-MA-OK AND
056800            STK-IND-CURRENT-PRICE > STK-IND-MA200
056900             MOVE 1 TO STK-IND-ABOVE-MA200
057000         ELSE
057100             MOVE 0 TO STK-IND-ABOVE-MA200
057200         END-IF
057300*
057400         PERFORM 930-VOLATILITY THRU 930-EXIT
057500         MOVE WS-CALC-VOLATILITY TO STK-IND-VOLATILITY
057600*
057700*                MAX DRAWDOWN COMES BACK NEGATIVE OR ZERO FROM
057800*                THE SHARED ARITHMETIC - THE OUTPUT FIELD IS
057900*                CARRIED AS A POSITIVE MAGNITUDE SO THE RANKING
058000*                STEP CAN TREAT "BIGGER IS WORSE" CONSISTENTLY.
058100         PERFORM 940-MAX-DRAWDOWN THRU 940-EXIT
058200         IF WS-CALC-DRAWDOWN < 0
058300             COMPUTE STK-IND-MAX-DRAWDOWN =
058400                 WS-CALC-DRAWDOWN * -1
058500         ELSE
058600             MOVE WS-CALC-DRAWDOWN TO STK-IND-MAX-DRAWDOWN
058700         END-IF
058800*
058900         PERFORM 450-RELATIVE-STRENGTH
059000     END-IF.
059100 400-EXIT.
059200     EXIT.
059300*----------------------------------------------------------------*
059400* 450-RELATIVE-STRENGTH
059500*    REL-STRENGTH = STOCK 126-DAY MOMENTUM MINUS BENCHMARK
059600*    126-DAY MOMENTUM, OVER THEIR COMMON DATE RANGE. SINCE BOTH
059700*    TABLES END AT "TODAY" IN THIS RUN, 126-DAY MOMENTUM COMPUTED
059800*    ON EACH SERIES DIRECTLY ALREADY RESPECTS THE COMMON RANGE.
059900*----------------------------------------------------------------*
060000 450-RELATIVE-STRENGTH.
060100     MOVE 'N' TO WS-BENCH-MOM-OK-SW
060200     IF STK-BENCH-COUNT >= 126
060300         MOVE STK-BENCH-COUNT TO WS-CALC-SUB-1
060400*                LOOKING BACK 126 SESSIONS FROM THE LATEST
060500*                BENCHMARK ENTRY - IDENTICAL MATH TO THE
060600*                MOMENTUM WINDOW STOCKCMP.CPY USES FOR A STOCK.
060700         COMPUTE WS-CALC-SUB-2 = STK-BENCH-COUNT - 126 + 1
060800*                GUARDS AGAINST A ZERO BENCHMARK CLOSE, WHICH
060900*                WOULD OTHERWISE ABEND THE DIVIDE BELOW - HAS
061000*                NEVER HAPPENED IN PRODUCTION BUT COST A HALF
061100*                DAY TO TRACK DOWN THE ONE TIME A TEST FEED HAD
061200*                A BLANK PRICE FIELD.
061300         IF STK-BENCH-ENTRY-CLOSE(WS-CALC-SUB-2) NOT = 0
061400             COMPUTE WS-BENCH-MOMENTUM-6M ROUNDED =
061500                 (STK-BENCH-ENTRY-CLOSE(WS-CALC-SUB-1)
061600                    - STK-BENCH-ENTRY-CLOSE(WS-CALC-SUB-2))
061700                        / STK-BENCH-ENTRY-CLOSE(WS-CALC-SUB-2)
061800             MOVE 'Y' TO WS-BENCH-MOM-OK-SW
061900         END-IF
062000     END-IF.
062100*        BOTH THE STOCK'S OWN 6-MONTH MOMENTUM AND THE
062200*        BENCHMARK'S MUST HAVE COMPUTED CLEANLY BEFORE RELATIVE
062300*        STRENGTH IS TRUSTED - OTHERWISE IT GOES OUT AS ZERO
062400*        RATHER THAN A MISLEADING PARTIAL NUMBER. TESTS THE
062500*        CAPTURED WS-CALC-MOM-6M-OK-SW, NOT THE SHARED STOCKCMP
062600*        SWITCH DIRECTLY - BY THIS POINT 400-COMPUTE-INDICATORS
062700*        HAS ALREADY RUN THE 252-DAY CALL TOO, SO THE SHARED
062800*        SWITCH NOW HOLDS THE 12-MONTH WINDOW'S RESULT, NOT THE
062900*        6-MONTH ONE THIS PARAGRAPH NEEDS.
063000     IF WS-CALC-MOM-6M-IS-OK AND WS-BENCH-MOM-IS-OK
063100         COMPUTE STK-IND-REL-STRENGTH ROUNDED =
063200             STK-IND-MOMENTUM-6M - WS-BENCH-MOMENTUM-6M
063300     ELSE
063400         MOVE 0 TO STK-IND-REL-STRENGTH
063500     END-IF.
063600 450-EXIT.
063700     EXIT.
063800*----------------------------------------------------------------*
063900* 500-WRITE-INDICATOR-REC MOVES THE HOLD AREA ONTO THE FD RECORD
064000* AND WRITES IT - ONE RECORD PER UNIVERSE SYMBOL, VALID OR NOT.
064100*----------------------------------------------------------------*
064200 500-WRITE-INDICATOR-REC.
064300*        WS-OUT-REC-HOLD WAS BUILT UP ACROSS 400 AND 450 ABOVE -
064400*        THIS IS THE ONLY PLACE IT IS MOVED ONTO THE FD RECORD.
064500     MOVE WS-OUT-SYMBOL      TO STK-IND-SYMBOL.
064600     MOVE WS-OUT-VALID-FLAG  TO STK-IND-VALID-FLAG.
064700     WRITE STK-INDICATOR-REC.
064800     IF WS-INDOUT-STATUS NOT EQUAL '00'
064900         MOVE 'ERROR WRITING IND-OUT-FILE'   TO WS-ERR-MSG
065000         MOVE WS-INDOUT-STATUS                TO WS-ERR-CDE
065100         MOVE '500-WRITE-INDICATOR-REC'       TO WS-ERR-PROC
065200         PERFORM 800-ERR-HANDLING THRU 800-EXIT
065300     END-IF.
065400 500-EXIT.
065500     EXIT.
065600*----------------------------------------------------------------*
065700* 600-CLOSE-FILES - NORMAL END-OF-RUN CLOSE OF ALL FOUR FILES.
065800*----------------------------------------------------------------*
065900 600-CLOSE-FILES.
066000*        ALL FOUR FILES CLOSE UNCONDITIONALLY - THERE IS NO
066100*        PARTIAL-CLOSE CASE ON A NORMAL END-OF-RUN.
066200     CLOSE UNIV-IN-FILE.
066300     CLOSE PRICE-FILE.
066400     CLOSE BENCH-FILE.
066500     CLOSE IND-OUT-FILE.
066600 600-EXIT.
066700     EXIT.
066800*----------------------------------------------------------------*
066900* STOCKCMP.CPY EXPECTS STK-PRICE-TABLE (THE STOCK PRICE TABLE
067000* ABOVE, NOT THE BENCHMARK ONE) TO BE THE CURRENTLY LOADED SERIES.
067100* IT SUPPLIES 900-MOMENTUM-L, 910-SIMPLE-MOVING-AVG,
067200* 920-DAILY-RETURNS, 930-VOLATILITY AND 940-MAX-DRAWDOWN, ALL
067300* PERFORMED THRU FROM 400-COMPUTE-INDICATORS ABOVE.
067400*----------------------------------------------------------------*
067500 COPY STOCKCMP.
067600*----------------------------------------------------------------*
067700* 800-ERR-HANDLING - COMMON FATAL I/O ERROR ROUTINE. DISPLAYS
067800* WHAT WAS BEING DONE AND THE STATUS CODE RETURNED, CLOSES
067900* WHATEVER IS OPEN, AND ABENDS THE RUN. THE OPERATIONS DESK KEYS
068000* OFF THE PROCEDURE NAME IN THE MESSAGE TO OPEN THE RIGHT TICKET.
068100*----------------------------------------------------------------*
068200 800-ERR-HANDLING.
068300     DISPLAY '*** STKIND I/O ERROR ***'.
068400     DISPLAY 'PROCEDURE : ' WS-ERR-PROC.
068500     DISPLAY 'MESSAGE   : ' WS-ERR-MSG.
068600     DISPLAY 'STATUS    : ' WS-ERR-CDE.
068700*        CLOSE IS HARMLESS ON A FILE THAT WAS NEVER SUCCESSFULLY
068800*        OPENED ON THIS COMPILER, SO ALL FOUR ARE CLOSED
068900*        UNCONDITIONALLY REGARDLESS OF WHICH ONE FAILED.
069000     CLOSE UNIV-IN-FILE.
069100     CLOSE PRICE-FILE.
069200     CLOSE BENCH-FILE.
069300     CLOSE IND-OUT-FILE.
069400     STOP RUN.
069500 800-EXIT.
069600     EXIT.
