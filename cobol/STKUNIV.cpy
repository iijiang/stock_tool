000100******************************************************************
000200* STKUNIV.CPY
000300* TICKER UNIVERSE LIST RECORD - ONE SYMBOL PER LINE.
000400* A FIRST RECORD OF "SYMBOL" OR "TICKER" IS A COLUMN HEADING
000500* LINE AND IS SKIPPED BY THE READING PROGRAM, NOT PART OF THE
000600* UNIVERSE ITSELF.
000700*------------------------------------------------------------
000800* MAINTENANCE LOG
000900* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001000* -------- --------------  --------  ------------------------
001100* 03-14-88 S PRAJAPATI     SCR-0119  ORIGINAL COPYBOOK.
001200* 11-30-98 S PRAJAPATI     SCR-0180  Y2K AUDIT - SYMBOL LIST HAS
001300*                                    NO DATE FIELD, NO CHANGE
001400*                                    REQUIRED. LOGGED FOR SIGN
001500*                                    OFF.
001600* 09-14-01 S PRAJAPATI     SCR-0184  WIDENED FILLER TO 80 COL
001700*                                    LINE FOR THE NEW WATCH
001800*                                    LIST LOADER.
001900******************************************************************
002000 01  STK-UNIVERSE-REC.
002100     05  STK-UNIV-SYMBOL             PIC X(08).
002200     05  FILLER                      PIC X(72).
