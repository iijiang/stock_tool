000100******************************************************************
000200* STOCKCMP.CPY
000300* SHARED TECHNICAL INDICATOR ARITHMETIC. COPIED INTO THE
000400* PROCEDURE DIVISION OF STKIND (FULL-HISTORY PASS) AND STKBTEST
000500* (POINT-IN-TIME PASS) SO THE TWO PROGRAMS NEVER DRIFT APART ON
000600* HOW A MOMENTUM, MOVING AVERAGE, VOLATILITY OR DRAWDOWN NUMBER
000700* IS COMPUTED. OPERATES ON WHICHEVER PRICE SERIES IS CURRENTLY
000800* LOADED INTO STK-PRICE-TABLE (STKPTBL.CPY) - THE CALLER LOADS
000900* THE STOCK'S SERIES, RUNS THESE PARAGRAPHS, SAVES OFF THE
001000* RESULTS, THEN RELOADS THE TABLE FOR THE NEXT SYMBOL. THE
001100* WORKING-STORAGE CONTRACT IS STKCALCW.CPY - COPY IT BEFORE THIS
001200* MEMBER.
001300*------------------------------------------------------------
001400* MAINTENANCE LOG
001500* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001600* -------- --------------  --------  ------------------------
001700* 09-22-89 S PRAJAPATI     SCR-0266  ORIGINAL MOMENTUM AND
001800*                                    MOVING AVERAGE PARAGRAPHS.
001900* 12-11-98 S PRAJAPATI     SCR-0288  Y2K AUDIT - ALL DATE MATH
002000*                                    IN THIS MEMBER IS ELAPSED
002100*                                    SUBSCRIPT ARITHMETIC, NOT
002200*                                    CALENDAR DATES. NO CHANGE
002300*                                    REQUIRED.
002400* 02-11-91 S PRAJAPATI     SCR-0301  ADDED DAILY RETURNS,
002500*                                    VOLATILITY AND MAX
002600*                                    DRAWDOWN PARAGRAPHS.
002700* 03-02-92 S PRAJAPATI     SCR-0303  ADDED 990-SQUARE-ROOT -
002800*                                    NEWTON'S METHOD, 25 PASSES.
002900*                                    NO SQRT FUNCTION ON THIS
003000*                                    COMPILER.
003100* 06-08-13 R DAVENPORT     SCR-0455  SHARED OUT OF STKIND SO
003200*                                    STKBTEST COULD COPY THE
003300*                                    SAME ARITHMETIC FOR ITS
003400*                                    POINT-IN-TIME RE-RANK.
003500******************************************************************
003600 900-MOMENTUM-L.
003700*    MOMENTUM = (P(N) - P(N-L+1)) / P(N-L+1) OVER WS-CALC-L DAYS.
003800     IF STK-PRICE-COUNT < WS-CALC-L OR WS-CALC-L < 1
003900         MOVE 0 TO WS-CALC-MOM-SW
004000         MOVE 0 TO WS-CALC-MOMENTUM
004100     ELSE
004200         COMPUTE WS-CALC-SUB-1 = STK-PRICE-COUNT - WS-CALC-L + 1
004300         MOVE STK-PRICE-ENTRY-CLOSE(WS-CALC-SUB-1)
004400                                 TO WS-CALC-PAST-PRICE
004500         MOVE STK-PRICE-ENTRY-CLOSE(STK-PRICE-COUNT)
004600                                 TO WS-CALC-CURR-CLOSE
004700         IF WS-CALC-PAST-PRICE = 0
004800             MOVE 0 TO WS-CALC-MOM-SW
004900             MOVE 0 TO WS-CALC-MOMENTUM
005000         ELSE
005100             COMPUTE WS-CALC-MOMENTUM ROUNDED =
005200                 (WS-CALC-CURR-CLOSE - WS-CALC-PAST-PRICE)
005300                      / WS-CALC-PAST-PRICE
005400             MOVE 1 TO WS-CALC-MOM-SW
005500         END-IF
005600     END-IF.
005700 900-EXIT.
005800     EXIT.
005900*----------------------------------------------------------------*
006000 910-SIMPLE-MOVING-AVG.
006100*    MA(P) = MEAN OF THE LAST WS-CALC-P PRICES.
006200     IF STK-PRICE-COUNT < WS-CALC-P OR WS-CALC-P < 1
006300         MOVE 0 TO WS-CALC-MA-SW
006400         MOVE 0 TO WS-CALC-MOVING-AVG
006500     ELSE
006600         MOVE 0 TO WS-CALC-SUM
006700         COMPUTE WS-CALC-SUB-1 = STK-PRICE-COUNT - WS-CALC-P + 1
006800         PERFORM 911-SUM-MA-WINDOW
006900             VARYING WS-CALC-SUB-2 FROM WS-CALC-SUB-1 BY 1
007000                 UNTIL WS-CALC-SUB-2 > STK-PRICE-COUNT
007100         COMPUTE WS-CALC-MOVING-AVG ROUNDED =
007200             WS-CALC-SUM / WS-CALC-P
007300         MOVE 1 TO WS-CALC-MA-SW
007400     END-IF.
007500 910-EXIT.
007600     EXIT.
007700 911-SUM-MA-WINDOW.
007800     ADD STK-PRICE-ENTRY-CLOSE(WS-CALC-SUB-2) TO WS-CALC-SUM.
007900 911-EXIT.
008000     EXIT.
008100*----------------------------------------------------------------*
008200 920-DAILY-RETURNS.
008300*    R(I) = (P(I) - P(I-1)) / P(I-1) FOR I = 2 .. STK-PRICE-COUNT.
008400*    STORED BACK INTO THE PRICE TABLE FOR VOLATILITY AND
008500*    MAX-DRAWDOWN TO REUSE.
008600     PERFORM 921-COMPUTE-ONE-RETURN
008700         VARYING WS-CALC-SUB-1 FROM 2 BY 1
008800             UNTIL WS-CALC-SUB-1 > STK-PRICE-COUNT.
008900 920-EXIT.
009000     EXIT.
009100 921-COMPUTE-ONE-RETURN.
009200     COMPUTE WS-CALC-SUB-2 = WS-CALC-SUB-1 - 1
009300     MOVE STK-PRICE-ENTRY-CLOSE(WS-CALC-SUB-2)
009400                             TO WS-CALC-PAST-PRICE
009500     IF WS-CALC-PAST-PRICE = 0
009600         MOVE 0 TO STK-PRICE-ENTRY-RETURN(WS-CALC-SUB-1)
009700     ELSE
009800         COMPUTE STK-PRICE-ENTRY-RETURN(WS-CALC-SUB-1) ROUNDED =
009900             (STK-PRICE-ENTRY-CLOSE(WS-CALC-SUB-1)
010000                  - WS-CALC-PAST-PRICE) / WS-CALC-PAST-PRICE
010100     END-IF.
010200 921-EXIT.
010300     EXIT.
010400*----------------------------------------------------------------*
010500 930-VOLATILITY.
010600*    ANNUALIZED VOLATILITY = SAMPLE STDDEV OF DAILY RETURNS
010700*    (DIVISOR N-1) TIMES SQRT(252). NEEDS AT LEAST 20 RETURNS.
010800*    920-DAILY-RETURNS MUST HAVE ALREADY BEEN PERFORMED.
010900     COMPUTE WS-CALC-RETURN-COUNT = STK-PRICE-COUNT - 1
011000     IF WS-CALC-RETURN-COUNT < 20
011100         MOVE 0 TO WS-CALC-VOL-SW
011200         MOVE 0 TO WS-CALC-VOLATILITY
011300     ELSE
011400         MOVE 0 TO WS-CALC-SUM
011500         PERFORM 931-SUM-RETURNS
011600             VARYING WS-CALC-SUB-1 FROM 2 BY 1
011700                 UNTIL WS-CALC-SUB-1 > STK-PRICE-COUNT
011800         COMPUTE WS-CALC-MEAN =
011900             WS-CALC-SUM / WS-CALC-RETURN-COUNT
012000         MOVE 0 TO WS-CALC-SUMSQ
012100         PERFORM 932-SUM-SQ-DEVIATION
012200             VARYING WS-CALC-SUB-1 FROM 2 BY 1
012300                 UNTIL WS-CALC-SUB-1 > STK-PRICE-COUNT
012400         COMPUTE WS-CALC-VARIANCE =
012500             WS-CALC-SUMSQ / (WS-CALC-RETURN-COUNT - 1)
012600         MOVE WS-CALC-VARIANCE TO WS-CALC-SQRT-INPUT
012700         PERFORM 990-SQUARE-ROOT THRU 990-EXIT
012800         MOVE WS-CALC-SQRT-RESULT TO WS-CALC-STDDEV
012900         COMPUTE WS-CALC-VOLATILITY ROUNDED =
013000             WS-CALC-STDDEV * WS-SQRT-252
013100         MOVE 1 TO WS-CALC-VOL-SW
013200     END-IF.
013300 930-EXIT.
013400     EXIT.
013500 931-SUM-RETURNS.
013600     ADD STK-PRICE-ENTRY-RETURN(WS-CALC-SUB-1) TO WS-CALC-SUM.
013700 931-EXIT.
013800     EXIT.
013900 932-SUM-SQ-DEVIATION.
014000     COMPUTE WS-CALC-DEV =
014100         STK-PRICE-ENTRY-RETURN(WS-CALC-SUB-1) - WS-CALC-MEAN
014200     COMPUTE WS-CALC-SUMSQ =
014300         WS-CALC-SUMSQ + (WS-CALC-DEV * WS-CALC-DEV).
014400 932-EXIT.
014500     EXIT.
014600*----------------------------------------------------------------*
014700 940-MAX-DRAWDOWN.
014800*    C(I) = RUNNING PRODUCT OF (1+R(J)) FOR J<=I. M(I) = RUNNING
014900*    MAX OF C. D(I) = (C(I)-M(I))/M(I). MAX-DRAWDOWN = ABS(MIN D)
015000*    920-DAILY-RETURNS MUST HAVE ALREADY BEEN PERFORMED.
015100     MOVE 1 TO WS-CALC-WEALTH
015200     MOVE 1 TO WS-CALC-RUN-MAX
015300     MOVE 0 TO WS-CALC-DRAWDOWN
015400     PERFORM 941-DRAWDOWN-STEP
015500         VARYING WS-CALC-SUB-1 FROM 2 BY 1
015600             UNTIL WS-CALC-SUB-1 > STK-PRICE-COUNT.
015700 940-EXIT.
015800     EXIT.
015900 941-DRAWDOWN-STEP.
016000     COMPUTE WS-CALC-WEALTH ROUNDED =
016100         WS-CALC-WEALTH *
016200             (1 + STK-PRICE-ENTRY-RETURN(WS-CALC-SUB-1))
016300     IF WS-CALC-WEALTH > WS-CALC-RUN-MAX
016400         MOVE WS-CALC-WEALTH TO WS-CALC-RUN-MAX
016500     END-IF
016600     COMPUTE WS-CALC-DD-NOW ROUNDED =
016700         (WS-CALC-WEALTH - WS-CALC-RUN-MAX) / WS-CALC-RUN-MAX
016800     IF WS-CALC-DD-NOW < WS-CALC-DRAWDOWN
016900         MOVE WS-CALC-DD-NOW TO WS-CALC-DRAWDOWN
017000     END-IF.
017100 941-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 990-SQUARE-ROOT.
017500*    NEWTON'S METHOD, FIXED AT 25 PASSES - PLENTY FOR 6 DECIMAL
017600*    PLACES OF FIXED-POINT PRECISION. INPUT/OUTPUT ARE
017700*    WS-CALC-SQRT-INPUT / WS-CALC-SQRT-RESULT.
017800     IF WS-CALC-SQRT-INPUT NOT > 0
017900         MOVE 0 TO WS-CALC-SQRT-RESULT
018000     ELSE
018100         MOVE WS-CALC-SQRT-INPUT TO WS-CALC-SQRT-GUESS
018200         PERFORM 991-SQRT-ITERATE
018300             VARYING WS-CALC-SQRT-ITER FROM 1 BY 1
018400                 UNTIL WS-CALC-SQRT-ITER > 25
018500         MOVE WS-CALC-SQRT-GUESS TO WS-CALC-SQRT-RESULT
018600     END-IF.
018700 990-EXIT.
018800     EXIT.
018900 991-SQRT-ITERATE.
019000     COMPUTE WS-CALC-SQRT-GUESS ROUNDED =
019100         (WS-CALC-SQRT-GUESS +
019200             (WS-CALC-SQRT-INPUT / WS-CALC-SQRT-GUESS)) / 2.
019300 991-EXIT.
019400     EXIT.
