000100******************************************************************
000200* STKPTBL.CPY
000300* IN-MEMORY PRICE SERIES WORK TABLE, ASCENDING BY TRADE DATE.
000400* SIZED FOR 12 YEARS OF DAILY BARS (ABOUT 3025 TRADING DAYS AT
000500* 252/YR) SO THE 252-DAY MOMENTUM AND 200-DAY MOVING AVERAGE
000600* ALWAYS HAVE ROOM TO BUILD. SHARED BY STKIND (FULL-HISTORY PASS)
000700* AND STKBTEST (POINT-IN-TIME PASS, ONLY PRICES <= REBALANCE
000800* DATE ARE LOADED). WHEN A PROGRAM NEEDS BOTH A STOCK TABLE AND
000900* A BENCHMARK TABLE, COPY THIS MEMBER TWICE, REPLACING EVERY
001000* DATA-NAME WITH ITS STOCK- OR BENCH- EQUIVALENT, E.G.
001100*     COPY STKPTBL REPLACING STK-PRICE-TABLE BY STK-STOCK-TABLE
001200*                            STK-PRICE-COUNT BY STK-STOCK-COUNT
001300*                            STK-PRICE-ENTRY-DATE
001400*                                     BY STK-STOCK-ENTRY-DATE
001500*                            STK-PRICE-ENTRY-CLOSE
001600*                                     BY STK-STOCK-ENTRY-CLOSE
001700*                            STK-PRICE-ENTRY-RETURN
001800*                                     BY STK-STOCK-ENTRY-RETURN
001900*                            STK-PRICE-ENTRY BY STK-STOCK-ENTRY
002000*                            STK-PRICE-IDX   BY STK-STOCK-IDX.
002100*------------------------------------------------------------
002200* MAINTENANCE LOG
002300* DATE     PROGRAMMER      REQUEST   DESCRIPTION
002400* -------- --------------  --------  ------------------------
002500* 09-22-89 S PRAJAPATI     SCR-0266  ORIGINAL TABLE, 1000 DAYS.
002600* 06-08-13 R DAVENPORT     SCR-0455  RESIZED TO 3025 DAYS AND
002700*                                    DOCUMENTED THE REPLACING
002800*                                    FORM SO STKBTEST CAN CARRY
002900*                                    A STOCK TABLE AND A
003000*                                    BENCHMARK TABLE TOGETHER.
003100******************************************************************
003200 01  STK-PRICE-TABLE.
003300     05  STK-PRICE-COUNT             PIC 9(04) COMP.
003400     05  STK-PRICE-ENTRY OCCURS 3025 TIMES
003500             INDEXED BY STK-PRICE-IDX.
003600         10  STK-PRICE-ENTRY-DATE    PIC 9(08).
003700         10  STK-PRICE-ENTRY-DATE-YMD REDEFINES
003800                 STK-PRICE-ENTRY-DATE.
003900             15  STK-PRICE-ENTRY-YEAR  PIC 9(04).
004000             15  STK-PRICE-ENTRY-MONTH PIC 9(02).
004100             15  STK-PRICE-ENTRY-DAY   PIC 9(02).
004200         10  STK-PRICE-ENTRY-CLOSE   PIC S9(07)V9(04) COMP-3.
004300         10  STK-PRICE-ENTRY-RETURN  PIC S9(01)V9(06) COMP-3.
004400         10  FILLER                  PIC X(03).
