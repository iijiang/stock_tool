000100******************************************************************
000200* STKCALCW.CPY
000300* WORKING-STORAGE CONTRACT FOR THE STOCKCMP.CPY SHARED INDICATOR
000400* PARAGRAPHS. THE CALLING PROGRAM LOADS STK-PRICE-TABLE (SEE
000500* STKPTBL.CPY) WITH ONE SYMBOL'S PRICES ASCENDING BY DATE, SETS
000600* WS-CALC-L OR WS-CALC-P AS NEEDED AND PERFORMS THE MATCHING
000700* PARAGRAPH IN STOCKCMP.CPY. RESULTS AND THEIR -OK SWITCHES COME
000800* BACK IN THE WS-CALC-* FIELDS BELOW. NO INTRINSIC FUNCTIONS ARE
000900* USED ANYWHERE IN THIS SHOP'S COBOL - SEE 990-SQUARE-ROOT IN
001000* STOCKCMP.CPY FOR THE HOME-GROWN NEWTON'S-METHOD SQUARE ROOT.
001100*------------------------------------------------------------
001200* MAINTENANCE LOG
001300* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001400* -------- --------------  --------  ------------------------
001500* 09-22-89 S PRAJAPATI     SCR-0266  ORIGINAL WORK FIELDS FOR
001600*                                    MOMENTUM AND MOVING AVERAGE.
001700* 02-11-91 S PRAJAPATI     SCR-0301  ADDED VOLATILITY AND MAX
001800*                                    DRAWDOWN WORK FIELDS.
001900* 03-02-92 S PRAJAPATI     SCR-0303  ADDED THE SQUARE ROOT WORK
002000*                                    FIELDS - AUDIT FOUND WE HAD
002100*                                    NO SQRT ON THIS COMPILER.
002200******************************************************************
002300 01  WS-CALC-PARMS.
002400     05  WS-CALC-L                   PIC 9(04) COMP.
002500     05  WS-CALC-P                   PIC 9(04) COMP.
002600     05  WS-CALC-SUB-1               PIC 9(04) COMP.
002700     05  WS-CALC-SUB-2               PIC 9(04) COMP.
002800     05  WS-CALC-RETURN-COUNT        PIC 9(04) COMP.
002900     05  FILLER                      PIC X(05) VALUE SPACES.
003000*
003100 01  WS-CALC-RESULTS.
003200     05  WS-CALC-MOMENTUM            PIC S9(03)V9(06) COMP-3.
003300     05  WS-CALC-MOM-SW              PIC 9(01).
003400         88  WS-CALC-MOM-OK                    VALUE 1.
003500     05  WS-CALC-MOVING-AVG          PIC S9(07)V9(04) COMP-3.
003600     05  WS-CALC-MA-SW               PIC 9(01).
003700         88  WS-CALC-MA-OK                     VALUE 1.
003800     05  WS-CALC-VOLATILITY          PIC S9(03)V9(06) COMP-3.
003900     05  WS-CALC-VOL-SW              PIC 9(01).
004000         88  WS-CALC-VOL-OK                     VALUE 1.
004100     05  WS-CALC-DRAWDOWN            PIC S9(03)V9(06) COMP-3.
004200     05  FILLER                      PIC X(05) VALUE SPACES.
004300*
004400 01  WS-CALC-WORK-FIELDS.
004500     05  WS-CALC-SUM                 PIC S9(09)V9(06) COMP-3.
004600     05  WS-CALC-MEAN                PIC S9(03)V9(06) COMP-3.
004700     05  WS-CALC-DEV                 PIC S9(03)V9(06) COMP-3.
004800     05  WS-CALC-SUMSQ               PIC S9(09)V9(06) COMP-3.
004900     05  WS-CALC-VARIANCE            PIC S9(05)V9(06) COMP-3.
005000     05  WS-CALC-STDDEV              PIC S9(03)V9(06) COMP-3.
005100     05  WS-CALC-WEALTH              PIC S9(05)V9(06) COMP-3.
005200     05  WS-CALC-RUN-MAX             PIC S9(05)V9(06) COMP-3.
005300     05  WS-CALC-DD-NOW              PIC S9(03)V9(06) COMP-3.
005400     05  WS-CALC-PAST-PRICE          PIC S9(07)V9(04) COMP-3.
005500     05  WS-CALC-CURR-CLOSE          PIC S9(07)V9(04) COMP-3.
005600     05  FILLER                      PIC X(05) VALUE SPACES.
005700*
005800 01  WS-CALC-SQRT-FIELDS.
005900     05  WS-CALC-SQRT-INPUT          PIC S9(05)V9(06) COMP-3.
006000     05  WS-CALC-SQRT-GUESS          PIC S9(05)V9(06) COMP-3.
006100     05  WS-CALC-SQRT-RESULT         PIC S9(05)V9(06) COMP-3.
006200     05  WS-CALC-SQRT-ITER           PIC 9(02) COMP.
006300     05  FILLER                      PIC X(05) VALUE SPACES.
006400*
006500 01  WS-MATH-CONSTANTS.
006600     05  WS-SQRT-252                 PIC S9(02)V9(06) COMP-3
006700                                      VALUE 15.874508.
006800     05  WS-SQRT-12                  PIC S9(02)V9(06) COMP-3
006900                                      VALUE 3.464102.
007000     05  FILLER                      PIC X(05) VALUE SPACES.
