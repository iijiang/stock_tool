000100******************************************************************
000200* STKPORTD.CPY
000300* EQUAL-WEIGHT PORTFOLIO SNAPSHOT WORK TABLE ENTRY - TOP-10 BY
000400* COMPOSITE RANK. BUILT IN WORKING-STORAGE BY STKRANK BEFORE THE
000500* PORTFOLIO OUTPUT LINE IS FORMATTED AND WRITTEN.
000600*------------------------------------------------------------
000700* MAINTENANCE LOG
000800* DATE     PROGRAMMER      REQUEST   DESCRIPTION
000900* -------- --------------  --------  ------------------------
001000* 02-11-91 S PRAJAPATI     SCR-0301  ORIGINAL TABLE ENTRY.
001100******************************************************************
001200 01  STK-PORTFOLIO-TABLE.
001300     05  STK-PORT-COUNT              PIC 9(04) COMP.
001400     05  STK-PORT-ENTRY OCCURS 10 TIMES
001500             INDEXED BY STK-PORT-IDX.
001600         10  STK-PORT-SYMBOL         PIC X(08).
001700         10  STK-PORT-RANK           PIC 9(04) COMP.
001800         10  STK-PORT-SCORE          PIC S9(01)V9(06) COMP-3.
001900         10  STK-PORT-EQUAL-WEIGHT   PIC S9(01)V9(06) COMP-3.
002000         10  STK-PORT-MOMENTUM-6M    PIC S9(03)V9(06) COMP-3.
002100         10  STK-PORT-MOMENTUM-12M   PIC S9(03)V9(06) COMP-3.
002200         10  STK-PORT-ABOVE-MA200    PIC 9(01).
002300         10  STK-PORT-VOLATILITY     PIC S9(03)V9(06) COMP-3.
002400         10  STK-PORT-CURR-PRICE     PIC S9(07)V9(04) COMP-3.
002500         10  FILLER                  PIC X(05).
