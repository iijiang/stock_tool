000100******************************************************************
000200* Author: S PRAJAPATI
000300* Installation: MERIDIAN ASSET MANAGEMENT - MIS DEPT
000400* Purpose: READ THE INDICATOR FILE STKIND WRITES, DROP ANY STOCK
000500*          STOCKCMP COULD NOT FULLY COMPUTE, MIN-MAX NORMALIZE
000600*          THE SURVIVING FACTORS AND COMBINE THEM INTO A
000700*          WEIGHTED COMPOSITE SCORE.  RANK THE SURVIVORS, DERIVE
000800*          THE MOMENTUM LEADERS AND TREND-FILTERED SUB-LISTS AND
000900*          THE TOP-10 EQUAL WEIGHT PORTFOLIO SNAPSHOT, PRINT THE
001000*          SCREENING REPORT AND WRITE THE RANKING AND PORTFOLIO
001100*          OUTPUT FILES.  RUN AFTER STKIND HAS PRODUCED THE
001200*          INDICATOR FILE - READS THE SAME UNIVERSE WORK FILE
001300*          STKIND READ, SOLELY TO RECOVER THE VALIDATED TOP-N
001400*          OFF THE LEADING CONTROL RECORD.
001500* Tectonics: COBC
001600******************************************************************
001700*-----------------------*
001800 IDENTIFICATION DIVISION.
001900*-----------------------*
002000 PROGRAM-ID.    STKRANK.
002100 AUTHOR.        S PRAJAPATI.
002200 INSTALLATION.  MERIDIAN ASSET MANAGEMENT - MIS DEPT.
002300 DATE-WRITTEN.  02/11/91.
002400 DATE-COMPILED.
002500 SECURITY.      COMPANY CONFIDENTIAL - QUANTITATIVE SYSTEMS GROUP.
002600*----------------------------------------------------------------*
002700* MAINTENANCE LOG
002800* DATE     PROGRAMMER      REQUEST   DESCRIPTION
002900* -------- --------------  --------  ------------------------
003000* 02/11/91 S PRAJAPATI     SCR-0301  ORIGINAL PROGRAM - RANKING
003100*                                    ENGINE AND SCREENING REPORT
003200*                                    FOR THE NEW INDICATOR FILE.
003300* 12/19/98 S PRAJAPATI     SCR-0333  Y2K AUDIT - REPORT HEADER
003400*                                    DATE ALREADY CARRIES A
003500*                                    4-DIGIT YEAR.  NO CHANGE
003600*                                    REQUIRED.
003700* 06/08/13 R DAVENPORT     SCR-0455  ADDED THE MOMENTUM-LEADERS
003800*                                    AND TREND-FILTERED SUB-
003900*                                    LISTS AND THE PORTFOLIO
004000*                                    SNAPSHOT FILE - PREVIOUSLY
004100*                                    THIS PROGRAM ONLY WROTE THE
004200*                                    TOP-N TABLE.
004300* 04/22/14 R DAVENPORT     SCR-0461  REVIEWED AGAINST THE MIS
004400*                                    DEPT COMMENTING STANDARD -
004500*                                    ADDED PARAGRAPH-LEVEL AND
004600*                                    FIELD-LEVEL NARRATIVE SO A
004700*                                    NEW PROGRAMMER CAN FOLLOW
004800*                                    THE NORMALIZE/SCORE/SORT
004900*                                    PIPELINE WITHOUT WALKING IT
005000*                                    LINE BY LINE. PULLED THE
005100*                                    BUBBLE-SORT SWAP FIELD AND
005200*                                    THE EXCHANGE SWITCH OUT TO
005300*                                    STANDALONE 77-LEVEL ITEMS
005400*                                    SINCE THEY ARE SCRATCH
005500*                                    FIELDS SHARED BY ALL THREE
005600*                                    SORTS AND DO NOT BELONG TO
005700*                                    ANY ONE OF THEM. NO LOGIC
005800*                                    CHANGED.
005900******************************************************************
006000*    THIS IS THE THIRD AND LAST STEP OF THE OVERNIGHT SCREENING
006100*    RUN. STKUNIV BUILDS THE UNIVERSE, STKIND COMPUTES THE PER-
006200*    STOCK INDICATORS, AND THIS PROGRAM TURNS THOSE INDICATORS
006300*    INTO THE ACTUAL RANKED SCREENING REPORT AND THE TWO OUTPUT
006400*    FILES (RANKING TABLE AND EQUAL-WEIGHT PORTFOLIO SNAPSHOT)
006500*    THE RESEARCH DESK READS EVERY MORNING.
006600 ENVIRONMENT DIVISION.
006700*-----------------------*
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000*    C01 DRIVES THE PRINTER SKIP-TO-CHANNEL-1 ON THE SCREENING
007100*    REPORT - THIS COMPILER TARGET NEVER ACTUALLY DRIVES A
007200*    CHANNEL-1 PRINTER BUT THE CLAUSE IS KEPT FOR PARITY WITH
007300*    THE OTHER THREE PROGRAMS AND ANY FUTURE PRINT DESTINATION.
007400     C01 IS TOP-OF-FORM
007500*    NOT REFERENCED DIRECTLY IN THIS PROGRAM'S OWN LOGIC BUT
007600*    CARRIED FORWARD SINCE STOCKCMP.CPY (NOT COPIED HERE, BUT
007700*    SOME BUILDS OF THIS SUITE PULL IT IN FOR SHARED VALIDATION)
007800*    EXPECTS THE CLASS NAME TO BE DEFINED.
007900     CLASS STK-ALPHA-CLASS IS "A" THRU "Z"
008000*    UPSI-0 IS THE STANDING VERBOSE-TRACE SWITCH FOR THIS WHOLE
008100*    SUITE - OPERATIONS FLIPS IT ON VIA JCL PARM WHEN THE
008200*    RESEARCH DESK QUESTIONS A RANKING OR A NORMALIZED SCORE.
008300     UPSI-0 ON STATUS IS WS-UPSI-VERBOSE-ON
008400            OFF STATUS IS WS-UPSI-VERBOSE-OFF.
008500 INPUT-OUTPUT SECTION.
008600 FILE-CONTROL.
008700*    THE SAME UNIVERSE WORK FILE STKIND READ - THIS PROGRAM ONLY
008800*    NEEDS ITS LEADING CONTROL RECORD, NOT THE SYMBOL LIST, SINCE
008900*    THE SYMBOL LIST HAS ALREADY BEEN CARRIED THROUGH ON THE
009000*    INDICATOR FILE BELOW.
009100     SELECT UNIV-IN-FILE   ASSIGN TO UNIVIN
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-UNIVIN-STATUS.
009400*    ONE INDICATOR RECORD PER UNIVERSE SYMBOL, WRITTEN BY STKIND.
009500     SELECT IND-IN-FILE    ASSIGN TO INDIN
009600         FILE STATUS IS WS-INDIN-STATUS.
009700*    THE FULL RANKING TABLE - EVERY SURVIVING SYMBOL, NOT JUST
009800*    THE TOP-N. THE TOP-N IS A REPORT-TIME RESTRICTION ONLY.
009900     SELECT RANK-OUT-FILE  ASSIGN TO RANKOUT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-RANKOUT-STATUS.
010200*    TOP-10 EQUAL-WEIGHT PORTFOLIO SNAPSHOT - WHAT THE TRADE
010300*    DESK ACTUALLY ACTS ON EACH MORNING.
010400     SELECT PORT-OUT-FILE  ASSIGN TO PORTOUT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-PORTOUT-STATUS.
010700*    THE HUMAN-READABLE SCREENING REPORT - FOUR SECTIONS, SEE
010800*    850-PRINT-REPORT BELOW.
010900     SELECT RPT-OUT-FILE   ASSIGN TO RPTOUT
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS WS-RPTOUT-STATUS.
011200*
011300 DATA DIVISION.
011400 FILE SECTION.
011500*    SAME COPYBOOK AND RENAME STYLE AS STKIND - THIS PROGRAM
011600*    READS THE CONTROL RECORD ONLY, NEVER THE SYMBOL RECORDS
011700*    THAT FOLLOW IT.
011800*        THE REPLACING CLAUSE RENAMES THE COPYBOOK'S GENERIC
011900*        STK-UNVW- PREFIX TO THIS PROGRAM'S OWN UNIV-IN- PREFIX -
012000*        THE SAME COPYBOOK IS SHARED WITH STKIND, WHICH RENAMES
012100*        IT DIFFERENTLY AGAIN FOR ITS OWN FIELD NAMES, SO NEITHER
012200*        PROGRAM'S WORKING-STORAGE COLLIDES WITH THE OTHER'S.
012300 FD  UNIV-IN-FILE.
012400     COPY STKUNWK REPLACING STK-UNVW-REC BY UNIV-IN-REC
012500                            STK-UNVW-TYPE BY UNIV-IN-TYPE
012600                            STK-UNVW-SYMBOL BY UNIV-IN-SYMBOL
012700                            STK-UNVW-TOPN BY UNIV-IN-TOPN
012800                            STK-UNVW-TOPN-EDIT BY UNIV-IN-TOPN-E.
012900*    SAME INDICATOR RECORD LAYOUT STKIND WRITES.
013000 FD  IND-IN-FILE RECORDING MODE F.
013100     COPY STKINDR.
013200*    RANKING TABLE OUTPUT - FIXED 120-BYTE LINE SEQUENTIAL, BUILT
013300*    UP FIELD BY FIELD IN 755-WRITE-ONE-RANK-LINE BELOW.
013400 FD  RANK-OUT-FILE.
013500 01  RANK-OUT-REC                       PIC X(120).
013600*    PORTFOLIO SNAPSHOT OUTPUT - FIXED 100-BYTE LINE.
013700 FD  PORT-OUT-FILE.
013800 01  PORT-OUT-REC                       PIC X(100).
013900*    SCREENING REPORT OUTPUT - 133-BYTE LINE, THE TRADITIONAL
014000*    PRINT-CLASS WIDTH FOR THIS SHOP'S REPORTS.
014100 FD  RPT-OUT-FILE.
014200 01  RPT-OUT-REC                        PIC X(133).
014300*
014400 WORKING-STORAGE SECTION.
014500*----------------------------------------------------------------*
014600* WORKING-STORAGE NOTES (R DAVENPORT, 04/22/14) -
014700*   THIS PROGRAM CARRIES THREE PARALLEL TABLES SIZED TO THE
014800*   SAME 2000-ENTRY LIMIT: THE SURVIVOR TABLE ITSELF (STKRANKD,
014900*   COPIED BELOW), THE MOMENTUM-ORDER PERMUTATION, AND THE
015000*   TREND-ORDER SUBSET.  THE FIRST IS DIRECTLY SORTED IN PLACE;
015100*   THE OTHER TWO ARE INDIRECT SORTS THAT ONLY EVER MOVE A
015200*   4-BYTE TABLE-ENTRY NUMBER, NEVER THE 80-BYTE SURVIVOR ROW
015300*   ITSELF - THAT IS WHY THE THREE BUBBLE SORTS BELOW (500, 550
015400*   AND 600) LOOK ALIKE BUT DO NOT SHARE A COMMON PARAGRAPH.
015500*----------------------------------------------------------------*
015600*    THE TWO SCRATCH FIELDS SHARED BY ALL THREE BUBBLE SORTS IN
015700*    THIS PROGRAM (500-SORT-BY-SCORE, 550-BUILD-MOM-ORDER AND
015800*    600-BUILD-TREND-ORDER) - STANDALONE SINCE NEITHER BELONGS
015900*    TO ANY ONE SORT'S OWN WORKING FIELDS.
016000*        WS-SORT-EXCH-SW GOES 'Y' AT THE START OF EACH PASS AND
016100*        STAYS 'Y' ONLY IF THAT PASS MADE AT LEAST ONE SWAP -
016200*        WHEN A FULL PASS MAKES NO SWAP THE LIST IS SORTED.
016300 77  WS-SORT-EXCH-SW                    PIC X(01) VALUE 'N'.
016400     88  WS-SORT-EXCHANGED                       VALUE 'Y'.
016500     88  WS-SORT-NOT-EXCHANGED                    VALUE 'N'.
016600*        HOLDS ONE TABLE-ENTRY-NUMBER DURING THE THREE-MOVE
016700*        SWAP IN THE TWO INDIRECT (SUBSCRIPT-ARRAY) SORTS -
016800*        515-SCORE-COMPARE-ADJ SWAPS WHOLE TABLE ROWS INSTEAD
016900*        AND USES ITS OWN WS-SORT-HOLD-ENTRY GROUP BELOW SINCE
017000*        AN 80-BYTE ROW WILL NOT FIT A COMP-3/COMP ELEMENTARY
017100*        ITEM.
017200 77  WS-SORT-HOLD-NUM                   PIC 9(04) COMP.
017300*----------------------------------------------------------------*
017400* REDEFINES NOTE (R DAVENPORT) - THIS PROGRAM CARRIES THREE
017500* REDEFINES CLAUSES, EACH FOR A DIFFERENT REASON:
017600*   CURRENT-DATE-NUM REDEFINES CURRENT-DATE (BELOW) LETS THE
017700*     REPORT BANNER STRING THE RUN DATE AS ONE 8-DIGIT NUMBER.
017800*   WS-SORT-HOLD-SYMBOL REDEFINES WS-SORT-HOLD-ENTRY (WS-SORT-
017900*     FIELDS BELOW) GIVES 500-SORT-BY-SCORE A NARROW VIEW OF
018000*     THE WIDE SWAP-HOLD AREA WHEN ONLY THE TICKER IS NEEDED.
018100*   WS-D-MA-ALPHA REDEFINES WS-D-MA (WS-DISPLAY-FIELDS BELOW)
018200*     LETS THE EDITED MOVING-AVERAGE FIELD STRING AS TEXT.
018300* NONE OF THE THREE OVERLAP EACH OTHER'S STORAGE - EACH IS A
018400* LOCAL, SINGLE-PURPOSE REDEFINITION OF ITS OWN GROUP.
018500*----------------------------------------------------------------*
018600*
018700*    RUN-DATE AND RUN-TIME - ACCEPTED ONCE IN 000-MAIN, USED
018800*    ONLY FOR THE START-UP DISPLAY BANNER AND THE REPORT'S
018900*    RUN-DATE LINE. NEITHER FEEDS ANY BUSINESS CALCULATION.
019000 01  SYSTEM-DATE-AND-TIME.
019100     05  CURRENT-DATE.
019200         10  CURRENT-YEAR                PIC 9(04).
019300         10  CURRENT-MONTH                PIC 9(02).
019400         10  CURRENT-DAY                  PIC 9(02).
019500*        REDEFINES LETS THE REPORT STRING THE WHOLE DATE AS ONE
019600*        8-DIGIT NUMBER WITHOUT THREE SEPARATE MOVES.
019700     05  CURRENT-DATE-NUM REDEFINES CURRENT-DATE
019800                                      PIC 9(08).
019900     05  CURRENT-TIME.
020000         10  CURRENT-HOUR                 PIC 9(02).
020100         10  CURRENT-MINUTE               PIC 9(02).
020200         10  CURRENT-SECOND                PIC 9(02).
020300         10  CURRENT-HNDSEC                PIC 9(02).
020400*    GENERAL WORK SWITCHES, FILE STATUS BYTES AND RUN COUNTERS.
020500 01  WS-FIELDS.
020600*        FILE STATUS BYTES - '00' IS SUCCESSFUL.
020700     05  WS-UNIVIN-STATUS                PIC X(02) VALUE SPACES.
020800     05  WS-INDIN-STATUS                 PIC X(02) VALUE SPACES.
020900     05  WS-RANKOUT-STATUS               PIC X(02) VALUE SPACES.
021000     05  WS-PORTOUT-STATUS               PIC X(02) VALUE SPACES.
021100     05  WS-RPTOUT-STATUS                PIC X(02) VALUE SPACES.
021200*        UPSI-0 VERBOSE SWITCH TARGETS - SEE SPECIAL-NAMES ABOVE.
021300     05  WS-UPSI-VERBOSE-ON              PIC X(01) VALUE 'N'.
021400     05  WS-UPSI-VERBOSE-OFF             PIC X(01) VALUE 'Y'.
021500*        INDICATOR-FILE END-OF-FILE SWITCH.
021600     05  WS-INDIN-EOF-SW                 PIC X(01) VALUE 'N'.
021700         88  WS-INDIN-EOF                        VALUE 'Y'.
021800*        END-OF-RUN COUNTS FOR THE OPERATOR SUMMARY - READ IS
021900*        EVERY INDICATOR RECORD SEEN, DROPPED IS ANY RECORD
022000*        STK-IND-VALID-FLAG MARKED SHORT-HISTORY IN STKIND.
022100     05  WS-TOTAL-READ                   PIC 9(05) COMP VALUE 0.
022200     05  WS-DROPPED-COUNT                PIC 9(05) COMP VALUE 0.
022300*        FATAL I/O ERROR WORK AREA - FILLED BY WHOEVER DETECTS
022400*        THE ERROR, DISPLAYED BY 950-ERR-HANDLING.
022500     05  WS-ERR-MSG                      PIC X(60) VALUE SPACES.
022600     05  WS-ERR-CDE                      PIC X(02) VALUE SPACES.
022700     05  WS-ERR-PROC                     PIC X(20) VALUE SPACES.
022800     05  FILLER                          PIC X(05) VALUE SPACES.
022900*    THE TOP-N THE REPORT ACTUALLY PRINTS - RECOVERED FROM THE
023000*    UNIVERSE CONTROL RECORD, NOT RECOMPUTED HERE. DEFAULTS TO
023100*    20 IF THE CONTROL RECORD READ FAILS FOR ANY REASON.
023200 01  WS-TOPN-FIELDS.
023300     05  WS-EFFECTIVE-TOP-N              PIC 9(04) COMP VALUE 20.
023400     05  FILLER                          PIC X(04) VALUE SPACES.
023500*
023600*    SURVIVING-STOCK WORK TABLE - COMPOSITE-SCORE ORDER ONCE
023700*    500-SORT-BY-SCORE HAS RUN.  STK-RANK-NO CARRIES THE FINAL
023800*    RANK (POSITION IN THIS TABLE AFTER THE SORT).
023900     COPY STKRANKD.
024000*
024100*    TOP-10 EQUAL-WEIGHT PORTFOLIO SNAPSHOT.
024200     COPY STKPORTD.
024300*
024400*    INDIRECT-SORT SUBSCRIPT ARRAYS - HOLD THE SUBSCRIPT OF EACH
024500*    SURVIVOR IN THE STK-RANKED-TABLE, RE-ORDERED BY MOMENTUM OR
024600*    RESTRICTED TO THE ABOVE-MA200 SUBSET, WITHOUT DISTURBING THE
024700*    TABLE'S SCORE ORDER.
024800*        EVERY SURVIVOR GETS A MOMENTUM-ORDER SLOT - THIS TABLE
024900*        IS NEVER FILTERED, ONLY RE-SORTED.
025000 01  WS-MOM-ORDER-TABLE.
025100     05  WS-MOM-ORDER-ENTRY  OCCURS 2000 TIMES
025200             INDEXED BY WS-MOM-ORDER-IDX  PIC 9(04) COMP.
025300*        ONLY THE ABOVE-MA200 SUBSET EVER GETS A SLOT HERE -
025400*        WS-TREND-ORDER-COUNT IS THE ACTUAL POPULATED LENGTH,
025500*        NOT NECESSARILY EQUAL TO STK-RANK-COUNT.
025600 01  WS-TREND-ORDER-TABLE.
025700     05  WS-TREND-ORDER-COUNT             PIC 9(04) COMP VALUE 0.
025800     05  WS-TREND-ORDER-ENTRY OCCURS 2000 TIMES
025900             INDEXED BY WS-TREND-ORDER-IDX PIC 9(04) COMP.
026000*----------------------------------------------------------------*
026100* TABLE SIZING NOTE (S PRAJAPATI, ORIGINAL) - 2000 WAS SET TO
026200* MATCH THE SYMBOL TABLE LIMIT IN STKUNIV, ITSELF SIZED WELL
026300* ABOVE THE LARGEST INDEX MEMBERSHIP LIST THE RESEARCH DESK HAS
026400* EVER SCREENED. RAISING IT WOULD MEAN RAISING IT IN STKUNIV,
026500* STKIND AND HERE TOGETHER SINCE ALL THREE PROGRAMS' TABLES
026600* MUST STAY IN STEP WITH THE SAME UNIVERSE SIZE.
026700*----------------------------------------------------------------*
026800*    MIN/MAX AND RANGE PER FACTOR - COMPUTED ONCE ACROSS THE
026900*    WHOLE SURVIVOR TABLE BY 400-COMPUTE-MIN-MAX, THEN USED BY
027000*    EVERY CALL TO 455-COMPUTE-ONE-SCORE.
027100 01  WS-NORM-FIELDS.
027200*        MIN AND MAX OF THE 6-MONTH MOMENTUM FACTOR ACROSS ALL
027300*        SURVIVORS - SEEDED FROM ROW 1 AND UPDATED ROW BY ROW
027400*        IN 410-UPDATE-ONE-MIN-MAX.
027500     05  WS-MIN-6M                       PIC S9(03)V9(06) COMP-3.
027600     05  WS-MAX-6M                       PIC S9(03)V9(06) COMP-3.
027700     05  WS-MIN-12M                      PIC S9(03)V9(06) COMP-3.
027800     05  WS-MAX-12M                      PIC S9(03)V9(06) COMP-3.
027900     05  WS-MIN-VOL                      PIC S9(03)V9(06) COMP-3.
028000     05  WS-MAX-VOL                      PIC S9(03)V9(06) COMP-3.
028100*        RANGE (MAX MINUS MIN) FOR EACH FACTOR - THE
028200*        DENOMINATOR OF THE MIN-MAX NORMALIZATION IN 455-
028300*        COMPUTE-ONE-SCORE.  A ZERO RANGE IS HANDLED THERE, NOT
028400*        HERE.
028500     05  WS-RANGE-6M                     PIC S9(03)V9(06) COMP-3.
028600     05  WS-RANGE-12M                    PIC S9(03)V9(06) COMP-3.
028700     05  WS-RANGE-VOL                     PIC S9(03)V9(06) COMP-3.
028800     05  FILLER                          PIC X(05) VALUE SPACES.
028900*    COMPOSITE-SCORE FACTOR WEIGHTS - THE RESEARCH DESK'S
029000*    STANDING WEIGHTING SCHEME (40% 6-MONTH MOMENTUM, 30%
029100*    12-MONTH MOMENTUM, 20% ABOVE-MA200 TREND FLAG, 10% INVERTED
029200*    VOLATILITY). 350-CHECK-WEIGHT-TOTAL WARNS IF THESE ARE EVER
029300*    CHANGED WITHOUT SUMMING BACK TO 1.000000.
029400 01  WS-WEIGHT-FIELDS.
029500*        THESE FOUR ARE THE ONLY VALUES IN THIS PROGRAM A
029600*        FUTURE RESEARCH DESK CHANGE REQUEST WOULD TOUCH - IF
029700*        THEY EVER MOVE, RECHECK 350-CHECK-WEIGHT-TOTAL'S
029800*        WARNING STILL MAKES SENSE.
029900     05  WS-WT-6M                        PIC S9(01)V9(06) COMP-3
030000                                          VALUE 0.400000.
030100     05  WS-WT-12M                       PIC S9(01)V9(06) COMP-3
030200                                          VALUE 0.300000.
030300     05  WS-WT-MA200                     PIC S9(01)V9(06) COMP-3
030400                                          VALUE 0.200000.
030500     05  WS-WT-VOL                       PIC S9(01)V9(06) COMP-3
030600                                          VALUE 0.100000.
030700*        WORK FIELDS FOR 350-CHECK-WEIGHT-TOTAL ONLY - NOT
030800*        REFERENCED ANYWHERE ELSE IN THE PROGRAM.
030900     05  WS-WT-TOTAL                     PIC S9(01)V9(06) COMP-3.
031000     05  WS-WT-DIFF                      PIC S9(01)V9(06) COMP-3.
031100     05  FILLER                          PIC X(05) VALUE SPACES.
031200*    SUBSCRIPTS AND SWAP-HOLD FIELDS SHARED ACROSS ALL THE
031300*    PERFORM-VARYING LOOPS IN THIS PROGRAM - THE SAME SUBSCRIPT
031400*    (WS-SORT-SUB) IS REUSED FOR EVERY TABLE WALK SINCE THEY
031500*    NEVER NEST.  WS-SORT-EXCH-SW AND WS-SORT-HOLD-NUM WERE
031600*    MOVED OUT TO STANDALONE 77-LEVEL ITEMS ABOVE - SEE THE
031700*    04/22/14 MAINTENANCE LOG ENTRY.
031800 01  WS-SORT-FIELDS.
031900     05  WS-SORT-SUB                     PIC 9(04) COMP.
032000*        WHOLE-ROW SWAP HOLD AREA FOR THE DIRECT (NOT INDIRECT)
032100*        SORT ON STK-RANK-ENTRY IN 515-SCORE-COMPARE-ADJ - AN
032200*        80-BYTE GROUP MOVE, NOT AN ELEMENTARY NUMERIC ONE, SO
032300*        IT STAYS PART OF THIS GROUP RATHER THAN GOING 77-LEVEL.
032400     05  WS-SORT-HOLD-ENTRY              PIC X(80).
032500     05  WS-SORT-HOLD-SYMBOL REDEFINES
032600             WS-SORT-HOLD-ENTRY           PIC X(08).
032700     05  FILLER                          PIC X(05) VALUE SPACES.
032800*    ACCUMULATORS FOR 700-COMPUTE-SUMMARY-STATS - MEAN, PERCENT
032900*    ABOVE MA200, TOP AND MEDIAN SCORE, PRINTED IN REPORT
033000*    SECTION 4 (870-PRINT-SECTION-4).
033100 01  WS-STAT-FIELDS.
033200*        RUNNING SUMS - RESET TO ZERO AT THE TOP OF EVERY RUN IN
033300*        700-COMPUTE-SUMMARY-STATS, NEVER CARRIED ACROSS RUNS.
033400     05  WS-SUM-6M                       PIC S9(07)V9(06) COMP-3.
033500     05  WS-SUM-12M                      PIC S9(07)V9(06) COMP-3.
033600     05  WS-SUM-VOL                      PIC S9(07)V9(06) COMP-3.
033700*        SIMPLE ARITHMETIC MEANS - SUM DIVIDED BY SURVIVOR
033800*        COUNT, PRINTED IN REPORT SECTION 4 (870-PRINT-SECTION-
033900*        4) AS A PERCENT.
034000     05  WS-MEAN-6M                      PIC S9(03)V9(06) COMP-3.
034100     05  WS-MEAN-12M                     PIC S9(03)V9(06) COMP-3.
034200     05  WS-MEAN-VOL                     PIC S9(03)V9(06) COMP-3.
034300*        COUNT OF SURVIVORS FLAGGED ABOVE-MA200 - DIVIDED BY
034400*        THE TOTAL SURVIVOR COUNT BELOW TO GET THE PERCENT.
034500     05  WS-ABOVE-COUNT                  PIC 9(05) COMP.
034600     05  WS-PCT-ABOVE-MA200              PIC S9(03)V9(02) COMP-3.
034700*        TOP SCORE IS SIMPLY ROW 1 OF THE SORTED TABLE; MEDIAN
034800*        NEEDS THE TWO SUBSCRIPT FIELDS BELOW SINCE AN EVEN
034900*        SURVIVOR COUNT AVERAGES TWO MIDDLE ROWS.
035000     05  WS-TOP-SCORE                    PIC S9(01)V9(06) COMP-3.
035100     05  WS-MEDIAN-SCORE                 PIC S9(01)V9(06) COMP-3.
035200     05  WS-MEDIAN-SUB-1                 PIC 9(04) COMP.
035300     05  WS-MEDIAN-SUB-2                 PIC 9(04) COMP.
035400     05  FILLER                          PIC X(05) VALUE SPACES.
035500*    EDITED DISPLAY FIELDS FOR THE RANKING FILE AND THE
035600*    SCREENING REPORT - EVERY COMPUTATIONAL FIELD ABOVE PASSES
035700*    THROUGH ONE OF THESE BEFORE IT IS STRING'D INTO AN OUTPUT
035800*    LINE, SINCE COMP-3 FIELDS CANNOT BE STRING'D DIRECTLY.
035900 01  WS-DISPLAY-FIELDS.
036000*        SIGNED SCORE, THREE DECIMALS OF PRECISION KEPT BEYOND
036100*        WHAT THE REPORT ACTUALLY PRINTS SO ROUNDING IN THIS
036200*        FIELD MATCHES ROUNDING IN THE UNDERLYING COMP-3 SCORE.
036300     05  WS-D-SCORE                      PIC -9.999999.
036400*        MOMENTUM FIGURES CAN BE NEGATIVE (A STOCK DOWN OVER
036500*        THE WINDOW) SO BOTH CARRY A LEADING SIGN POSITION.
036600     05  WS-D-MOM-6M                     PIC -ZZ9.99.
036700     05  WS-D-MOM-12M                    PIC -ZZ9.99.
036800*        VOLATILITY IS NEVER NEGATIVE - NO SIGN POSITION NEEDED.
036900     05  WS-D-VOL                        PIC ZZ9.99.
037000*        MOVING-AVERAGE PRICE - THE ALPHA REDEFINES LETS
037100*        755-WRITE-ONE-RANK-LINE STRING THIS FIELD AS TEXT
037200*        WITHOUT AN EXTRA MOVE.
037300     05  WS-D-MA                         PIC ZZZ,ZZ9.9999.
037400     05  WS-D-MA-ALPHA REDEFINES WS-D-MA PIC X(11).
037500     05  WS-D-PRICE                      PIC $ZZZ,ZZ9.99.
037600     05  WS-D-DRAWDOWN                   PIC 9.999999.
037700*        ONE-DECIMAL EDITED PERCENT - USED ONLY FOR THE
037800*        PERCENT-ABOVE-MA200 LINE IN REPORT SECTION 4.
037900     05  WS-D-PCT-1DP                    PIC ZZ9.9.
038000*        PORTFOLIO EQUAL WEIGHT - ALWAYS POSITIVE, NO SIGN
038100*        POSITION NEEDED.
038200     05  WS-D-WEIGHT                     PIC 9.999999.
038300     05  FILLER                          PIC X(05) VALUE SPACES.
038400*    PAGE/LINE CONTROL FOR THE SCREENING REPORT - CARRIED FORWARD
038500*    FROM THE ORIGINAL PROGRAM'S PRINTER-CLASS HABITS EVEN THOUGH
038600*    THIS RELEASE'S REPORT IS A SINGLE CONTINUOUS LISTING WITH NO
038700*    PAGE BREAKS.
038800 01  WS-PAGE-CTL.
038900     05  WS-LINE-COUNT                   PIC 9(03) COMP VALUE 99.
039000     05  WS-PAGE-COUNT                   PIC 9(03) COMP VALUE 0.
039100     05  FILLER                          PIC X(05) VALUE SPACES.
039200*
039300*    COMMON RULE AND LABEL/VALUE LINES SHARED WITH STKBTEST.
039400     COPY STKRPTH.
039500*-----------------------*
039600 PROCEDURE DIVISION.
039700*-----------------------*
039800*----------------------------------------------------------------*
039900* PIPELINE NOTES (R DAVENPORT, 04/22/14) -
040000*   THE FOUR STAGES BELOW EACH DEPEND ON THE ONE BEFORE IT AND
040100*   NONE OF THEM LOOP BACK - THIS IS DELIBERATELY A ONE-WAY
040200*   PIPELINE, NOT A STATE MACHINE, SO A NEW PROGRAMMER CAN
040300*   READ 000-MAIN TOP TO BOTTOM AND KNOW THE ORDER EVERYTHING
040400*   RUNS IN WITHOUT CHASING GO TOs.
040500*     1. LOAD    (150, 200) - PULL THE TOP-N AND THE SURVIVOR
040600*        LIST INTO WORKING STORAGE, DROPPING SHORT-HISTORY
040700*        SYMBOLS AS THEY ARE READ.
040800*     2. SCORE   (300 THRU 455) - VALIDATE, NORMALIZE, WEIGHT
040900*        AND COMBINE THE FOUR FACTORS INTO ONE COMPOSITE SCORE
041000*        PER SURVIVOR.
041100*     3. ORDER   (500 THRU 660) - THREE INDEPENDENT SORTS
041200*        (SCORE, MOMENTUM, TREND) PLUS THE PORTFOLIO BUILD -
041300*        NONE OF THE THREE SORTS TOUCHES THE OTHER TWO'S WORK.
041400*     4. PUBLISH (700 THRU 900) - SUMMARY STATISTICS, THE TWO
041500*        OUTPUT FILES, THE FOUR-SECTION REPORT, THEN CLOSE.
041600*----------------------------------------------------------------*
041700* 000-MAIN DRIVES THE ENTIRE RANKING PIPELINE TOP TO BOTTOM -
041800* LOAD, VALIDATE, NORMALIZE, SCORE, SORT THREE WAYS, BUILD THE
041900* PORTFOLIO, COMPUTE SUMMARY STATISTICS, WRITE BOTH OUTPUT FILES
042000* AND PRINT THE REPORT, THEN CLOSE AND SUMMARIZE. EACH STEP READS
042100* WHAT THE PRIOR STEP LEFT IN WORKING-STORAGE - THERE IS NO
042200* BRANCHING BETWEEN STEPS, ONLY A STRAIGHT LINE OF PERFORMS.
042300*----------------------------------------------------------------*
042400 000-MAIN.
042500*        RUN-DATE/TIME FOR THE START-UP BANNER ONLY.
042600     ACCEPT CURRENT-DATE FROM DATE.
042700     ACCEPT CURRENT-TIME FROM TIME.
042800     DISPLAY '================================================'.
042900     DISPLAY 'STKRANK - STOCK SCREENING RANKING ENGINE'.
043000     DISPLAY 'RUN DATE ' CURRENT-DATE-NUM.
043100     DISPLAY '================================================'.
043200     PERFORM 100-OPEN-FILES
043300         THRU 100-EXIT.
043400*        RECOVERS THE VALIDATED TOP-N FROM STKUNIV'S CONTROL
043500*        RECORD - SEE 150-READ-UNIV-CONTROL-REC BELOW.
043600     PERFORM 150-READ-UNIV-CONTROL-REC
043700         THRU 150-EXIT.
043800*        LOADS EVERY INDICATOR RECORD, DROPPING SHORT-HISTORY
043900*        SYMBOLS AS IT GOES - SEE 200-LOAD-INDICATOR-RECS.
044000     PERFORM 200-LOAD-INDICATOR-RECS
044100         THRU 200-EXIT.
044200*        CLAMPS THE TOP-N IF IT EXCEEDS THE SURVIVOR COUNT.
044300     PERFORM 300-VALIDATE-TOP-N
044400         THRU 300-EXIT.
044500*        SANITY-CHECKS THE FOUR FACTOR WEIGHTS SUM TO 1 - A
044600*        WARNING ONLY, NEVER A FATAL CONDITION.
044700     PERFORM 350-CHECK-WEIGHT-TOTAL
044800         THRU 350-EXIT.
044900*        ONE PASS ACROSS ALL SURVIVORS TO FIND EACH FACTOR'S
045000*        MIN AND MAX - REQUIRED BEFORE ANY SCORE CAN BE
045100*        NORMALIZED.
045200     PERFORM 400-COMPUTE-MIN-MAX
045300         THRU 400-EXIT.
045400*        NORMALIZES EACH FACTOR TO 0-1 AND COMBINES THEM INTO
045500*        THE WEIGHTED COMPOSITE SCORE - SEE 455-COMPUTE-ONE-
045600*        SCORE.
045700     PERFORM 450-COMPUTE-SCORES
045800         THRU 450-EXIT.
045900*        DESCENDING BUBBLE SORT ON THE COMPOSITE SCORE - THE
046000*        TABLE ITSELF ENDS UP IN FINAL RANK ORDER.
046100     PERFORM 500-SORT-BY-SCORE
046200         THRU 500-EXIT.
046300*        INDIRECT SORT BY 6-MONTH MOMENTUM - DOES NOT DISTURB
046400*        THE SCORE ORDER ESTABLISHED ABOVE.
046500     PERFORM 550-BUILD-MOM-ORDER
046600         THRU 550-EXIT.
046700*        INDIRECT SORT OF THE ABOVE-MA200 SUBSET BY SCORE.
046800     PERFORM 600-BUILD-TREND-ORDER
046900         THRU 600-EXIT.
047000*        TOP-10 BY SCORE, EQUAL-WEIGHTED.
047100     PERFORM 650-BUILD-PORTFOLIO
047200         THRU 650-EXIT.
047300*        MEAN, MEDIAN, PERCENT-ABOVE-MA200, TOP SCORE - PRINTED
047400*        IN SECTION 4 OF THE REPORT BELOW.
047500     PERFORM 700-COMPUTE-SUMMARY-STATS
047600         THRU 700-EXIT.
047700*        FULL SURVIVOR LIST, SCORE ORDER, EVERY ROW - NOT JUST
047800*        THE TOP-N THE REPORT BELOW ACTUALLY PRINTS.
047900     PERFORM 750-WRITE-RANKING-FILE
048000         THRU 750-EXIT.
048100*        AT MOST 10 ROWS - THE EQUAL-WEIGHT SNAPSHOT THE TRADE
048200*        DESK PICKS UP.
048300     PERFORM 800-WRITE-PORTFOLIO-FILE
048400         THRU 800-EXIT.
048500*        THE FOUR-SECTION SCREENING REPORT ITSELF - SEE THE
048600*        BANNER COMMENT ON 850-PRINT-REPORT BELOW FOR THE LAYOUT.
048700     PERFORM 850-PRINT-REPORT
048800         THRU 850-EXIT.
048900*        ALL FIVE FILES, UNCONDITIONALLY, IN THE SAME ORDER THEY
049000*        WERE OPENED - SEE THE NOTE ON 900-CLOSE-FILES ITSELF.
049100     PERFORM 900-CLOSE-FILES
049200         THRU 900-EXIT.
049300*        END-OF-RUN OPERATOR SUMMARY - READ + DROPPED SHOULD
049400*        ALWAYS EQUAL STKIND'S OWN VALID + INVALID COUNTS SINCE
049500*        BOTH PROGRAMS WALK THE SAME INDICATOR FILE.
049600     DISPLAY '================================================'.
049700     DISPLAY 'STKRANK COMPLETE - READ    ' WS-TOTAL-READ.
049800     DISPLAY 'STKRANK COMPLETE - DROPPED ' WS-DROPPED-COUNT.
049900     DISPLAY 'STKRANK COMPLETE - RANKED  ' STK-RANK-COUNT.
050000     DISPLAY '================================================'.
050100     STOP RUN.
050200*----------------------------------------------------------------*
050300* 100-OPEN-FILES OPENS ALL FIVE FILES - THE THREE OUTPUT FILES
050400* ARE NOT STATUS-CHECKED SINCE A FAILED OUTPUT OPEN ON THIS
050500* COMPILER SURFACES INSTEAD ON THE FIRST WRITE, WHICH EVERY
050600* WRITE PARAGRAPH BELOW ALREADY CHECKS.
050700*----------------------------------------------------------------*
050800 100-OPEN-FILES.
050900*        UNIVERSE WORK FILE - MUST OPEN CLEANLY OR THE CONTROL
051000*        RECORD READ IN 150 BELOW HAS NOTHING TO READ FROM.
051100     OPEN INPUT UNIV-IN-FILE.
051200     IF WS-UNIVIN-STATUS NOT = '00'
051300         MOVE 'OPEN UNIV-IN-FILE FAILED' TO WS-ERR-MSG
051400         MOVE WS-UNIVIN-STATUS TO WS-ERR-CDE
051500         MOVE '100-OPEN-FILES' TO WS-ERR-PROC
051600         PERFORM 950-ERR-HANDLING THRU 950-EXIT
051700     END-IF.
051800*        INDICATOR FILE - A FAILURE HERE USUALLY MEANS STKIND
051900*        DID NOT COMPLETE, OR COMPLETED TO THE WRONG DD.
052000     OPEN INPUT IND-IN-FILE.
052100     IF WS-INDIN-STATUS NOT = '00'
052200         MOVE 'OPEN IND-IN-FILE FAILED' TO WS-ERR-MSG
052300         MOVE WS-INDIN-STATUS TO WS-ERR-CDE
052400         MOVE '100-OPEN-FILES' TO WS-ERR-PROC
052500         PERFORM 950-ERR-HANDLING THRU 950-EXIT
052600     END-IF.
052700*        THE THREE OUTPUT FILES - SEE THE PARAGRAPH BANNER
052800*        ABOVE FOR WHY THESE ARE NOT STATUS-CHECKED HERE.
052900     OPEN OUTPUT RANK-OUT-FILE.
053000     OPEN OUTPUT PORT-OUT-FILE.
053100     OPEN OUTPUT RPT-OUT-FILE.
053200 100-EXIT.
053300     EXIT.
053400*----------------------------------------------------------------*
053500* 150-READ-UNIV-CONTROL-REC READS THE ONE LEADING CONTROL RECORD
053600* FROM THE UNIVERSE WORK FILE. UNLIKE STKIND, THIS PROGRAM NEVER
053700* READS PAST IT - THE SYMBOL RECORDS THAT FOLLOW ARE OF NO
053800* INTEREST HERE SINCE THE SAME SYMBOL LIST ARRIVES VIA THE
053900* INDICATOR FILE INSTEAD.
054000*----------------------------------------------------------------*
054100 150-READ-UNIV-CONTROL-REC.
054200*        A NON-'00' STATUS HERE IS TOLERATED RATHER THAN TREATED
054300*        AS FATAL - WS-EFFECTIVE-TOP-N SIMPLY KEEPS ITS VALUE-20
054400*        DEFAULT AND THE REPORT STILL RUNS.
054500     READ UNIV-IN-FILE.
054600     IF WS-UNIVIN-STATUS = '00'
054700         MOVE UNIV-IN-TOPN TO WS-EFFECTIVE-TOP-N
054800     END-IF.
054900 150-EXIT.
055000     EXIT.
055100*----------------------------------------------------------------*
055200* 200-LOAD-INDICATOR-RECS LOADS THE ENTIRE INDICATOR FILE INTO
055300* THE SURVIVOR TABLE, DROPPING ANY RECORD STKIND MARKED SHORT-
055400* HISTORY (STK-IND-VALID-FLAG = 0) ALONG THE WAY.
055500*----------------------------------------------------------------*
055600 200-LOAD-INDICATOR-RECS.
055700     MOVE 0 TO STK-RANK-COUNT.
055800     READ IND-IN-FILE
055900         AT END SET WS-INDIN-EOF TO TRUE
056000     END-READ.
056100     PERFORM 210-READ-ONE-INDICATOR-REC THRU 210-EXIT
056200         UNTIL WS-INDIN-EOF.
056300 200-EXIT.
056400     EXIT.
056500*    STK-IND-IS-VALID IS AN 88-LEVEL OFF STK-IND-VALID-FLAG IN
056600*    THE COPYBOOK - 1 MEANS STKIND COMPUTED THIS SYMBOL'S
056700*    INDICATORS CLEANLY, 0 MEANS IT FAILED THE 252-SESSION
056800*    MINIMUM-HISTORY EDIT AND CARRIES NO USABLE FACTOR VALUES.
056900 210-READ-ONE-INDICATOR-REC.
057000     ADD 1 TO WS-TOTAL-READ.
057100     IF STK-IND-IS-VALID
057200         PERFORM 220-ADD-SURVIVOR-TO-TABLE THRU 220-EXIT
057300     ELSE
057400         ADD 1 TO WS-DROPPED-COUNT
057500     END-IF.
057600     READ IND-IN-FILE
057700         AT END SET WS-INDIN-EOF TO TRUE
057800     END-READ.
057900 210-EXIT.
058000     EXIT.
058100*    2000 IS THE SAME HARD TABLE LIMIT USED THROUGHOUT THIS
058200*    SUITE (SEE STKUNIV'S SYMBOL TABLE) - FAR ABOVE THE LARGEST
058300*    UNIVERSE THE RESEARCH DESK HAS EVER RUN.  THE THREE RANK
058400*    FIELDS (STK-RANK-NO, MOM-RANK, TREND-RANK) ARE ZEROED HERE
058500*    AND FILLED IN LATER BY THE THREE SORT STEPS - A RANK OF
058600*    ZERO MEANS "NOT YET RANKED (OR NOT ELIGIBLE) BY THAT LIST."
058700 220-ADD-SURVIVOR-TO-TABLE.
058800     IF STK-RANK-COUNT < 2000
058900         ADD 1 TO STK-RANK-COUNT
059000*                THE 8-BYTE TICKER - THE JOIN KEY THE RANKING
059100*                FILE AND PORTFOLIO SNAPSHOT WILL BOTH CARRY
059200*                BACK OUT TO THE RESEARCH DESK.
059300         MOVE STK-IND-SYMBOL
059400             TO STK-RANK-SYMBOL(STK-RANK-COUNT)
059500*                THE TWO MOMENTUM WINDOWS FEED BOTH THE
059600*                COMPOSITE SCORE (VIA MIN-MAX NORMALIZATION)
059700*                AND THE STANDALONE MOMENTUM-LEADERS SUB-LIST.
059800         MOVE STK-IND-MOMENTUM-6M
059900             TO STK-RANK-MOMENTUM-6M(STK-RANK-COUNT)
060000         MOVE STK-IND-MOMENTUM-12M
060100             TO STK-RANK-MOMENTUM-12M(STK-RANK-COUNT)
060200*                MA50 IS CARRIED THROUGH ONLY FOR DISPLAY ON
060300*                THE RANKING FILE AND SECTION 3 OF THE REPORT -
060400*                IT PLAYS NO PART IN THE COMPOSITE SCORE ITSELF.
060500         MOVE STK-IND-MA50
060600             TO STK-RANK-MA50(STK-RANK-COUNT)
060700         MOVE STK-IND-MA200
060800             TO STK-RANK-MA200(STK-RANK-COUNT)
060900*                THE 0/1 TREND FLAG STKIND ALREADY COMPUTED
061000*                (CURRENT PRICE ABOVE OR BELOW ITS 200-DAY
061100*                MOVING AVERAGE) - USED BOTH AS A SCORE FACTOR
061200*                AND TO BUILD THE TREND-FILTERED SUBSET BELOW.
061300         MOVE STK-IND-ABOVE-MA200
061400             TO STK-RANK-ABOVE-MA200(STK-RANK-COUNT)
061500*                VOLATILITY IS "HIGHER IS WORSE" FOR THIS
061600*                SCREEN - SEE THE INVERSION IN 455-COMPUTE-ONE-
061700*                SCORE BELOW.
061800         MOVE STK-IND-VOLATILITY
061900             TO STK-RANK-VOLATILITY(STK-RANK-COUNT)
062000*                MAX-DRAWDOWN AND CURRENT PRICE ARE REPORT-ONLY
062100*                FIELDS - NEITHER FEEDS THE COMPOSITE SCORE.
062200         MOVE STK-IND-MAX-DRAWDOWN
062300             TO STK-RANK-MAX-DRAWDOWN(STK-RANK-COUNT)
062400         MOVE STK-IND-CURRENT-PRICE
062500             TO STK-RANK-CURR-PRICE(STK-RANK-COUNT)
062600*                RELATIVE STRENGTH VS THE BENCHMARK - CARRIED
062700*                THROUGH FOR THE RANKING FILE BUT NOT USED IN
062800*                THE COMPOSITE SCORE FORMULA IN THIS RELEASE.
062900         MOVE STK-IND-REL-STRENGTH
063000             TO STK-RANK-REL-STRENGTH(STK-RANK-COUNT)
063100*                ALL THREE RANK FIELDS START AT ZERO AND ARE
063200*                FILLED IN ONLY ONCE THEIR RESPECTIVE SORT STEP
063300*                (500, 550 OR 600 BELOW) HAS RUN.
063400         MOVE 0 TO STK-RANK-NO(STK-RANK-COUNT)
063500         MOVE 0 TO STK-RANK-MOM-RANK(STK-RANK-COUNT)
063600         MOVE 0 TO STK-RANK-TREND-RANK(STK-RANK-COUNT)
063700     END-IF.
063800 220-EXIT.
063900     EXIT.
064000*----------------------------------------------------------------*
064100* VALIDATION NOTE (R DAVENPORT) - THE TWO PARAGRAPHS BELOW,
064200* 300-VALIDATE-TOP-N AND 350-CHECK-WEIGHT-TOTAL, ARE THE ONLY
064300* TWO SANITY CHECKS THIS PROGRAM PERFORMS ON ITS OWN CONTROL
064400* VALUES. NEITHER STOPS THE RUN - BOTH ONLY DISPLAY A WARNING
064500* AND CARRY ON WITH A CLAMPED OR AS-IS VALUE, SINCE A HALTED
064600* OVERNIGHT RUN COSTS THE RESEARCH DESK A WHOLE TRADING DAY OF
064700* SCREENING WHILE A SLIGHTLY-OFF TOP-N OR WEIGHT SET DOES NOT.
064800*----------------------------------------------------------------*
064900*----------------------------------------------------------------*
065000* 300-VALIDATE-TOP-N CLAMPS THE REQUESTED TOP-N DOWN TO THE
065100* ACTUAL SURVIVOR COUNT IF NEEDED - A SMALL UNIVERSE OR A HEAVY
065200* DROP RATE CAN LEAVE FEWER SURVIVORS THAN THE STANDING TOP-N
065300* REQUEST.
065400*----------------------------------------------------------------*
065500 300-VALIDATE-TOP-N.
065600     IF WS-EFFECTIVE-TOP-N > STK-RANK-COUNT
065700         DISPLAY 'WARNING - REQUESTED TOP-N ' WS-EFFECTIVE-TOP-N
065800             ' EXCEEDS SURVIVOR COUNT ' STK-RANK-COUNT
065900             ' - CLAMPING'
066000         MOVE STK-RANK-COUNT TO WS-EFFECTIVE-TOP-N
066100     END-IF.
066200 300-EXIT.
066300     EXIT.
066400*----------------------------------------------------------------*
066500* 350-CHECK-WEIGHT-TOTAL IS A SANITY CHECK ONLY - IT NEVER STOPS
066600* THE RUN, IT JUST WARNS THE OPERATOR IF SOMEONE EDITED THE
066700* WEIGHT VALUES ABOVE WITHOUT MAKING THEM SUM BACK TO 1.
066800*----------------------------------------------------------------*
066900 350-CHECK-WEIGHT-TOTAL.
067000     COMPUTE WS-WT-TOTAL = WS-WT-6M + WS-WT-12M
067100                         + WS-WT-MA200 + WS-WT-VOL.
067200     COMPUTE WS-WT-DIFF = WS-WT-TOTAL - 1.000000.
067300*        ABSOLUTE VALUE OF THE DIFFERENCE - THE WARNING FIRES
067400*        WHETHER THE WEIGHTS SUM TOO HIGH OR TOO LOW.
067500     IF WS-WT-DIFF < 0
067600         COMPUTE WS-WT-DIFF = 0 - WS-WT-DIFF
067700     END-IF.
067800*        ONE CENT OF TOLERANCE FOR ROUNDING - ANYTHING TIGHTER
067900*        WOULD FALSE-ALARM ON THE COMP-3 ROUNDING THIS SHOP'S
068000*        COMPILER ALREADY DOES ON THE LITERAL VALUES ABOVE.
068100     IF WS-WT-DIFF > 0.010000
068200         DISPLAY 'WARNING - FACTOR WEIGHTS SUM TO ' WS-WT-TOTAL
068300             ' NOT 1.000000'
068400     END-IF.
068500 350-EXIT.
068600     EXIT.
068700*----------------------------------------------------------------*
068800* 400-COMPUTE-MIN-MAX FINDS THE MIN AND MAX OF EACH FACTOR THAT
068900* NEEDS MIN-MAX NORMALIZATION (6M MOMENTUM, 12M MOMENTUM,
069000* VOLATILITY) ACROSS THE ENTIRE SURVIVOR TABLE. ABOVE-MA200 IS
069100* ALREADY A 0/1 FLAG AND NEEDS NO NORMALIZATION.
069200*----------------------------------------------------------------*
069300 400-COMPUTE-MIN-MAX.
069400     IF STK-RANK-COUNT > 0
069500*            SEED MIN AND MAX FROM THE FIRST SURVIVOR SO THE
069600*            LOOP BELOW ONLY HAS TO COMPARE, NEVER INITIALIZE.
069700         MOVE STK-RANK-MOMENTUM-6M(1)  TO WS-MIN-6M WS-MAX-6M
069800         MOVE STK-RANK-MOMENTUM-12M(1) TO WS-MIN-12M WS-MAX-12M
069900         MOVE STK-RANK-VOLATILITY(1)   TO WS-MIN-VOL WS-MAX-VOL
070000         PERFORM 410-UPDATE-ONE-MIN-MAX THRU 410-EXIT
070100             VARYING WS-SORT-SUB FROM 2 BY 1
070200                 UNTIL WS-SORT-SUB > STK-RANK-COUNT
070300         COMPUTE WS-RANGE-6M  = WS-MAX-6M - WS-MIN-6M
070400         COMPUTE WS-RANGE-12M = WS-MAX-12M - WS-MIN-12M
070500         COMPUTE WS-RANGE-VOL = WS-MAX-VOL - WS-MIN-VOL
070600     END-IF.
070700 400-EXIT.
070800     EXIT.
070900*    ONE ENTRY AT A TIME - COMPARED AGAINST THE RUNNING MIN AND
071000*    MAX FOR ALL THREE FACTORS TOGETHER SINCE THEY ARE ALWAYS
071100*    NEEDED TOGETHER BY 455-COMPUTE-ONE-SCORE LATER.
071200 410-UPDATE-ONE-MIN-MAX.
071300     IF STK-RANK-MOMENTUM-6M(WS-SORT-SUB) < WS-MIN-6M
071400         MOVE STK-RANK-MOMENTUM-6M(WS-SORT-SUB) TO WS-MIN-6M
071500     END-IF.
071600     IF STK-RANK-MOMENTUM-6M(WS-SORT-SUB) > WS-MAX-6M
071700         MOVE STK-RANK-MOMENTUM-6M(WS-SORT-SUB) TO WS-MAX-6M
071800     END-IF.
071900     IF STK-RANK-MOMENTUM-12M(WS-SORT-SUB) < WS-MIN-12M
072000         MOVE STK-RANK-MOMENTUM-12M(WS-SORT-SUB) TO WS-MIN-12M
072100     END-IF.
072200     IF STK-RANK-MOMENTUM-12M(WS-SORT-SUB) > WS-MAX-12M
072300         MOVE STK-RANK-MOMENTUM-12M(WS-SORT-SUB) TO WS-MAX-12M
072400     END-IF.
072500     IF STK-RANK-VOLATILITY(WS-SORT-SUB) < WS-MIN-VOL
072600         MOVE STK-RANK-VOLATILITY(WS-SORT-SUB) TO WS-MIN-VOL
072700     END-IF.
072800     IF STK-RANK-VOLATILITY(WS-SORT-SUB) > WS-MAX-VOL
072900         MOVE STK-RANK-VOLATILITY(WS-SORT-SUB) TO WS-MAX-VOL
073000     END-IF.
073100 410-EXIT.
073200     EXIT.
073300*----------------------------------------------------------------*
073400* 450-COMPUTE-SCORES DRIVES 455-COMPUTE-ONE-SCORE ACROSS EVERY
073500* SURVIVOR - MUST RUN AFTER 400-COMPUTE-MIN-MAX SINCE EVERY
073600* NORMALIZATION BELOW DIVIDES BY A RANGE COMPUTED THERE.
073700*----------------------------------------------------------------*
073800 450-COMPUTE-SCORES.
073900     PERFORM 455-COMPUTE-ONE-SCORE THRU 455-EXIT
074000         VARYING WS-SORT-SUB FROM 1 BY 1
074100             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
074200 450-EXIT.
074300     EXIT.
074400*    A ZERO RANGE MEANS EVERY SURVIVOR HAD THE IDENTICAL VALUE
074500*    FOR THAT FACTOR (E.G. A ONE-STOCK UNIVERSE) - RATHER THAN
074600*    DIVIDE BY ZERO, THE NORMALIZED VALUE IS SET TO THE MIDPOINT
074700*    0.5 SO THAT FACTOR CONTRIBUTES NEITHER AN ADVANTAGE NOR A
074800*    PENALTY TO THE COMPOSITE SCORE.
074900 455-COMPUTE-ONE-SCORE.
075000     IF WS-RANGE-6M = 0
075100         MOVE 0.500000 TO STK-RANK-NORM-6M(WS-SORT-SUB)
075200     ELSE
075300         COMPUTE STK-RANK-NORM-6M(WS-SORT-SUB) ROUNDED =
075400             (STK-RANK-MOMENTUM-6M(WS-SORT-SUB) - WS-MIN-6M)
075500                 / WS-RANGE-6M
075600     END-IF.
075700     IF WS-RANGE-12M = 0
075800         MOVE 0.500000 TO STK-RANK-NORM-12M(WS-SORT-SUB)
075900     ELSE
076000         COMPUTE STK-RANK-NORM-12M(WS-SORT-SUB) ROUNDED =
076100             (STK-RANK-MOMENTUM-12M(WS-SORT-SUB) - WS-MIN-12M)
076200                 / WS-RANGE-12M
076300     END-IF.
076400*        VOLATILITY IS INVERTED (1 MINUS THE NORMALIZED VALUE)
076500*        SINCE LOWER VOLATILITY IS THE DESIRABLE DIRECTION FOR
076600*        THIS SCREEN - EVERY OTHER FACTOR IS "HIGHER IS BETTER"
076700*        ALREADY, SO THIS KEEPS THE COMPOSITE SCORE CONSISTENT.
076800     IF WS-RANGE-VOL = 0
076900         MOVE 0.500000 TO STK-RANK-NORM-VOL(WS-SORT-SUB)
077000     ELSE
077100         COMPUTE STK-RANK-NORM-VOL(WS-SORT-SUB) ROUNDED =
077200             1.000000 -
077300             ((STK-RANK-VOLATILITY(WS-SORT-SUB) - WS-MIN-VOL)
077400                 / WS-RANGE-VOL)
077500     END-IF.
077600*        ABOVE-MA200 IS USED DIRECTLY AS ITS OWN 0/1 "NORMALIZED"
077700*        VALUE - NO SEPARATE NORM FIELD IS CARRIED FOR IT.
077800     COMPUTE STK-RANK-SCORE(WS-SORT-SUB) ROUNDED =
077900         (WS-WT-6M * STK-RANK-NORM-6M(WS-SORT-SUB))
078000       + (WS-WT-12M * STK-RANK-NORM-12M(WS-SORT-SUB))
078100       + (WS-WT-MA200 * STK-RANK-ABOVE-MA200(WS-SORT-SUB))
078200       + (WS-WT-VOL * STK-RANK-NORM-VOL(WS-SORT-SUB)).
078300 455-EXIT.
078400     EXIT.
078500*----------------------------------------------------------------*
078600* 500-SORT-BY-SCORE IS A STABLE DESCENDING BUBBLE SORT ON
078700* STK-RANK-SCORE - TIES KEEP THEIR ORIGINAL (INPUT) ORDER SINCE
078800* WE ONLY SWAP WHEN THE LOWER ENTRY IS STRICTLY GREATER, NEVER
078900* ON EQUALITY. ONCE THE TABLE ITSELF IS SORTED, 505-ASSIGN-ONE-
079000* RANK-NO STAMPS EACH ROW WITH ITS FINAL POSITION.
079100*    A BUBBLE SORT AGAINST A 2000-ROW TABLE IS QUADRATIC WORST
079200*    CASE, BUT THE OVERNIGHT RUN HAS NO WALL-CLOCK PRESSURE AND
079300*    THE ACTUAL SURVIVOR COUNT RARELY APPROACHES THE 2000 LIMIT -
079400*    THE COBOL SORT VERB WAS CONSIDERED WHEN THIS WAS WRITTEN BUT
079500*    REJECTED SINCE THE TABLE ALREADY LIVES IN WORKING-STORAGE,
079600*    NOT ON A WORK FILE, AND A SORT WOULD HAVE MEANT AN EXTRA
079700*    UNLOAD/RELOAD PASS FOR NO REAL BENEFIT.
079800*----------------------------------------------------------------*
079900 500-SORT-BY-SCORE.
080000     MOVE 'Y' TO WS-SORT-EXCH-SW.
080100     PERFORM 510-SCORE-BUBBLE-PASS THRU 510-EXIT
080200         UNTIL WS-SORT-NOT-EXCHANGED.
080300     PERFORM 505-ASSIGN-ONE-RANK-NO THRU 505-EXIT
080400         VARYING WS-SORT-SUB FROM 1 BY 1
080500             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
080600 500-EXIT.
080700     EXIT.
080800*    RANK NUMBER IS SIMPLY THE ROW'S POSITION IN THE NOW-SORTED
080900*    TABLE - RANK 1 IS ALWAYS THE HIGHEST COMPOSITE SCORE.
081000 505-ASSIGN-ONE-RANK-NO.
081100     MOVE WS-SORT-SUB TO STK-RANK-NO(WS-SORT-SUB).
081200 505-EXIT.
081300     EXIT.
081400*    ONE FULL PASS ACROSS THE TABLE - RESETS THE EXCHANGE
081500*    SWITCH TO 'N' FIRST SO 500 ABOVE CAN TELL WHETHER ANOTHER
081600*    PASS IS NEEDED.
081700 510-SCORE-BUBBLE-PASS.
081800     MOVE 'N' TO WS-SORT-EXCH-SW.
081900     PERFORM 515-SCORE-COMPARE-ADJ THRU 515-EXIT
082000         VARYING WS-SORT-SUB FROM 1 BY 1
082100             UNTIL WS-SORT-SUB NOT LESS THAN STK-RANK-COUNT.
082200 510-EXIT.
082300     EXIT.
082400*    COMPARES TWO ADJACENT ROWS AND SWAPS THE WHOLE 80-BYTE
082500*    ENTRY (NOT JUST THE SCORE) VIA WS-SORT-HOLD-ENTRY SINCE
082600*    EVERY FIELD IN THE ROW MUST TRAVEL TOGETHER WITH IT.
082700 515-SCORE-COMPARE-ADJ.
082800     IF STK-RANK-SCORE(WS-SORT-SUB) <
082900             STK-RANK-SCORE(WS-SORT-SUB + 1)
083000         MOVE STK-RANK-ENTRY(WS-SORT-SUB)   TO WS-SORT-HOLD-ENTRY
083100         MOVE STK-RANK-ENTRY(WS-SORT-SUB + 1)
083200             TO STK-RANK-ENTRY(WS-SORT-SUB)
083300         MOVE WS-SORT-HOLD-ENTRY
083400             TO STK-RANK-ENTRY(WS-SORT-SUB + 1)
083500         SET WS-SORT-EXCHANGED TO TRUE
083600     END-IF.
083700 515-EXIT.
083800     EXIT.
083900*
084000*    MOMENTUM LEADERS - INDIRECT SORT.  WS-MOM-ORDER-TABLE STARTS
084100*    AS THE IDENTITY PERMUTATION AND IS BUBBLE-SORTED DESCENDING
084200*    ON THE MOMENTUM-6M OF THE ENTRY EACH SLOT POINTS AT, SO THE
084300*    STK-RANKED-TABLE ITSELF (ALREADY IN SCORE ORDER) IS LEFT
084400*    UNDISTURBED.
084500 550-BUILD-MOM-ORDER.
084600*        SEED THE IDENTITY PERMUTATION - SLOT N POINTS AT ROW N.
084700     PERFORM 552-INIT-ONE-MOM-ORDER THRU 552-EXIT
084800         VARYING WS-SORT-SUB FROM 1 BY 1
084900             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
085000     MOVE 'Y' TO WS-SORT-EXCH-SW.
085100     PERFORM 560-MOM-BUBBLE-PASS THRU 560-EXIT
085200         UNTIL WS-SORT-NOT-EXCHANGED.
085300*        ONCE THE PERMUTATION IS SORTED, STAMP EACH POINTED-AT
085400*        ROW WITH ITS MOMENTUM RANK - REPORT SECTION 2 (860-
085500*        PRINT-SECTION-2) READS THIS FIELD, NOT THE PERMUTATION
085600*        TABLE DIRECTLY.
085700     PERFORM 558-ASSIGN-ONE-MOM-RANK THRU 558-EXIT
085800         VARYING WS-SORT-SUB FROM 1 BY 1
085900             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
086000 550-EXIT.
086100     EXIT.
086200*    SLOT N OF THE PERMUTATION STARTS OUT POINTING AT ROW N.
086300 552-INIT-ONE-MOM-ORDER.
086400     MOVE WS-SORT-SUB TO WS-MOM-ORDER-ENTRY(WS-SORT-SUB).
086500 552-EXIT.
086600     EXIT.
086700*    WS-SORT-SUB HERE IS THE PERMUTATION POSITION (1 = HIGHEST
086800*    MOMENTUM); THE VALUE AT THAT POSITION IS THE ROW NUMBER
086900*    THAT ROW'S RANK FIELD GETS STAMPED WITH.
087000 558-ASSIGN-ONE-MOM-RANK.
087100     MOVE WS-SORT-SUB TO
087200         STK-RANK-MOM-RANK(WS-MOM-ORDER-ENTRY(WS-SORT-SUB)).
087300 558-EXIT.
087400     EXIT.
087500*    ONE FULL PASS OVER THE PERMUTATION TABLE.
087600 560-MOM-BUBBLE-PASS.
087700     MOVE 'N' TO WS-SORT-EXCH-SW.
087800     PERFORM 565-MOM-COMPARE-ADJ THRU 565-EXIT
087900         VARYING WS-SORT-SUB FROM 1 BY 1
088000             UNTIL WS-SORT-SUB NOT LESS THAN STK-RANK-COUNT.
088100 560-EXIT.
088200     EXIT.
088300*    COMPARE THE MOMENTUM-6M OF THE TWO ROWS THE ADJACENT
088400*    PERMUTATION SLOTS POINT AT - IF OUT OF ORDER, SWAP JUST THE
088500*    ROW NUMBERS (WS-SORT-HOLD-NUM), NEVER THE ROWS THEMSELVES.
088600 565-MOM-COMPARE-ADJ.
088700*        THE COMPARE READS THROUGH ONE LEVEL OF INDIRECTION ON
088800*        BOTH SIDES - WS-MOM-ORDER-ENTRY(SUB) IS A ROW NUMBER,
088900*        NOT A MOMENTUM VALUE, SO IT SUBSCRIPTS BACK INTO
089000*        STK-RANK-MOMENTUM-6M TO GET THE ACTUAL FIGURE COMPARED.
089100     IF STK-RANK-MOMENTUM-6M(WS-MOM-ORDER-ENTRY(WS-SORT-SUB))
089200         < STK-RANK-MOMENTUM-6M
089300             (WS-MOM-ORDER-ENTRY(WS-SORT-SUB + 1))
089400*                ONLY THE 4-BYTE ROW NUMBER MOVES - THE 80-BYTE
089500*                SURVIVOR ROW ITSELF NEVER MOVES IN THIS SORT.
089600         MOVE WS-MOM-ORDER-ENTRY(WS-SORT-SUB) TO WS-SORT-HOLD-NUM
089700         MOVE WS-MOM-ORDER-ENTRY(WS-SORT-SUB + 1)
089800             TO WS-MOM-ORDER-ENTRY(WS-SORT-SUB)
089900         MOVE WS-SORT-HOLD-NUM
090000             TO WS-MOM-ORDER-ENTRY(WS-SORT-SUB + 1)
090100         SET WS-SORT-EXCHANGED TO TRUE
090200     END-IF.
090300 565-EXIT.
090400     EXIT.
090500*
090600*    TREND-FILTERED - SAME INDIRECT-SORT IDEA, RESTRICTED FIRST
090700*    TO THE ABOVE-MA200 SUBSET AND RE-SORTED ON SCORE.
090800 600-BUILD-TREND-ORDER.
090900     MOVE 0 TO WS-TREND-ORDER-COUNT.
091000*        BUILD THE SUBSET FIRST - ONLY ROWS FLAGGED ABOVE-MA200
091100*        GET A SLOT IN WS-TREND-ORDER-TABLE.
091200     PERFORM 602-CHECK-ONE-TREND-CANDIDATE THRU 602-EXIT
091300         VARYING WS-SORT-SUB FROM 1 BY 1
091400             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
091500     MOVE 'Y' TO WS-SORT-EXCH-SW.
091600     PERFORM 610-TREND-BUBBLE-PASS THRU 610-EXIT
091700         UNTIL WS-SORT-NOT-EXCHANGED.
091800     PERFORM 608-ASSIGN-ONE-TREND-RANK THRU 608-EXIT
091900         VARYING WS-SORT-SUB FROM 1 BY 1
092000             UNTIL WS-SORT-SUB > WS-TREND-ORDER-COUNT.
092100 600-EXIT.
092200     EXIT.
092300*    APPENDS THE ROW NUMBER TO THE SUBSET TABLE IN ORIGINAL
092400*    (SCORE) ORDER - THE BUBBLE SORT BELOW RE-ORDERS IT.
092500 602-CHECK-ONE-TREND-CANDIDATE.
092600     IF STK-RANK-ABOVE-MA200(WS-SORT-SUB) = 1
092700         ADD 1 TO WS-TREND-ORDER-COUNT
092800         MOVE WS-SORT-SUB TO
092900             WS-TREND-ORDER-ENTRY(WS-TREND-ORDER-COUNT)
093000     END-IF.
093100 602-EXIT.
093200     EXIT.
093300*    SAME STAMPING IDEA AS 558-ASSIGN-ONE-MOM-RANK ABOVE, JUST
093400*    AGAINST THE TREND SUBSET TABLE INSTEAD OF THE FULL ONE.
093500 608-ASSIGN-ONE-TREND-RANK.
093600     MOVE WS-SORT-SUB TO
093700         STK-RANK-TREND-RANK(WS-TREND-ORDER-ENTRY(WS-SORT-SUB)).
093800 608-EXIT.
093900     EXIT.
094000*    ONE FULL PASS OVER THE TREND SUBSET TABLE ONLY - NOTE THE
094100*    UNTIL CONDITION COMPARES AGAINST WS-TREND-ORDER-COUNT, NOT
094200*    STK-RANK-COUNT.
094300 610-TREND-BUBBLE-PASS.
094400     MOVE 'N' TO WS-SORT-EXCH-SW.
094500     PERFORM 615-TREND-COMPARE-ADJ THRU 615-EXIT
094600         VARYING WS-SORT-SUB FROM 1 BY 1
094700             UNTIL WS-SORT-SUB NOT LESS THAN WS-TREND-ORDER-COUNT.
094800 610-EXIT.
094900     EXIT.
095000*    SORTED ON COMPOSITE SCORE, NOT MOMENTUM - THE TREND-
095100*    FILTERED LIST IS "BEST SCORING STOCKS THAT ARE ALSO IN AN
095200*    UPTREND", NOT "STOCKS WITH THE STRONGEST TREND."
095300 615-TREND-COMPARE-ADJ.
095400*        SAME ONE-LEVEL-OF-INDIRECTION COMPARE AS 565-MOM-
095500*        COMPARE-ADJ ABOVE, JUST AGAINST STK-RANK-SCORE INSTEAD
095600*        OF STK-RANK-MOMENTUM-6M.
095700     IF STK-RANK-SCORE(WS-TREND-ORDER-ENTRY(WS-SORT-SUB))
095800         < STK-RANK-SCORE(WS-TREND-ORDER-ENTRY(WS-SORT-SUB + 1))
095900         MOVE WS-TREND-ORDER-ENTRY(WS-SORT-SUB)
096000             TO WS-SORT-HOLD-NUM
096100         MOVE WS-TREND-ORDER-ENTRY(WS-SORT-SUB + 1)
096200             TO WS-TREND-ORDER-ENTRY(WS-SORT-SUB)
096300         MOVE WS-SORT-HOLD-NUM
096400             TO WS-TREND-ORDER-ENTRY(WS-SORT-SUB + 1)
096500         SET WS-SORT-EXCHANGED TO TRUE
096600     END-IF.
096700 615-EXIT.
096800     EXIT.
096900*----------------------------------------------------------------*
097000* 650-BUILD-PORTFOLIO TAKES THE TOP 10 ROWS OF THE ALREADY
097100* SCORE-SORTED TABLE (STK-RANK-COUNT MAY BE FEWER THAN 10) AND
097200* BUILDS THE EQUAL-WEIGHT PORTFOLIO SNAPSHOT.
097300*----------------------------------------------------------------*
097400 650-BUILD-PORTFOLIO.
097500     MOVE 0 TO STK-PORT-COUNT.
097600     PERFORM 655-ADD-ONE-TO-PORTFOLIO THRU 655-EXIT
097700         VARYING WS-SORT-SUB FROM 1 BY 1
097800             UNTIL WS-SORT-SUB > STK-RANK-COUNT
097900                 OR STK-PORT-COUNT = 10.
098000*        EQUAL WEIGHT IS 1 DIVIDED BY THE ACTUAL PORTFOLIO
098100*        COUNT, NOT A HARD-CODED 1/10 - IF FEWER THAN 10
098200*        SURVIVORS EXIST, EACH ONE GETS A LARGER SHARE.
098300     PERFORM 660-SET-ONE-WEIGHT THRU 660-EXIT
098400         VARYING WS-SORT-SUB FROM 1 BY 1
098500             UNTIL WS-SORT-SUB > STK-PORT-COUNT.
098600 650-EXIT.
098700     EXIT.
098800*    COPIES THE FIELDS THE TRADE DESK NEEDS OUT OF THE RANKING
098900*    TABLE ROW INTO THE NARROWER PORTFOLIO RECORD.
099000 655-ADD-ONE-TO-PORTFOLIO.
099100     ADD 1 TO STK-PORT-COUNT.
099200*        SYMBOL AND FINAL RANK NUMBER - THE TRADE DESK MATCHES
099300*        THE PORTFOLIO SNAPSHOT BACK TO THE FULL RANKING FILE
099400*        BY SYMBOL WHEN IT WANTS THE REST OF THE FACTOR DETAIL.
099500     MOVE STK-RANK-SYMBOL(WS-SORT-SUB)
099600         TO STK-PORT-SYMBOL(STK-PORT-COUNT).
099700     MOVE STK-RANK-NO(WS-SORT-SUB)
099800         TO STK-PORT-RANK(STK-PORT-COUNT).
099900     MOVE STK-RANK-SCORE(WS-SORT-SUB)
100000         TO STK-PORT-SCORE(STK-PORT-COUNT).
100100*        MOMENTUM AND TREND FIELDS ARE CARRIED FORWARD SO THE
100200*        SNAPSHOT IS SELF-CONTAINED - THE TRADE DESK DOES NOT
100300*        HAVE TO CROSS-REFERENCE THE RANKING FILE FOR THEM.
100400     MOVE STK-RANK-MOMENTUM-6M(WS-SORT-SUB)
100500         TO STK-PORT-MOMENTUM-6M(STK-PORT-COUNT).
100600     MOVE STK-RANK-MOMENTUM-12M(WS-SORT-SUB)
100700         TO STK-PORT-MOMENTUM-12M(STK-PORT-COUNT).
100800     MOVE STK-RANK-ABOVE-MA200(WS-SORT-SUB)
100900         TO STK-PORT-ABOVE-MA200(STK-PORT-COUNT).
101000     MOVE STK-RANK-VOLATILITY(WS-SORT-SUB)
101100         TO STK-PORT-VOLATILITY(STK-PORT-COUNT).
101200*        CURRENT PRICE - REFERENCE ONLY, THE ACTUAL FILL PRICE
101300*        THE TRADE DESK USES COMES FROM THE LIVE QUOTE AT
101400*        EXECUTION TIME, NOT THIS OVERNIGHT SNAPSHOT.
101500     MOVE STK-RANK-CURR-PRICE(WS-SORT-SUB)
101600         TO STK-PORT-CURR-PRICE(STK-PORT-COUNT).
101700 655-EXIT.
101800     EXIT.
101900*    NOTE THIS USES THE FINAL STK-PORT-COUNT (NOT WS-SORT-SUB)
102000*    AS THE DIVISOR - EVERY POSITION GETS THE SAME WEIGHT.
102100 660-SET-ONE-WEIGHT.
102200     COMPUTE STK-PORT-EQUAL-WEIGHT(WS-SORT-SUB) ROUNDED =
102300         1 / STK-PORT-COUNT.
102400 660-EXIT.
102500     EXIT.
102600*----------------------------------------------------------------*
102700* 700-COMPUTE-SUMMARY-STATS COMPUTES THE HANDFUL OF ACROSS-THE-
102800* BOARD NUMBERS PRINTED IN REPORT SECTION 4 - MEAN MOMENTUM,
102900* MEAN VOLATILITY, PERCENT ABOVE MA200, TOP SCORE, AND (VIA
103000* 705-COMPUTE-MEDIAN) THE MEDIAN SCORE.
103100*----------------------------------------------------------------*
103200 700-COMPUTE-SUMMARY-STATS.
103300*        RUNNING SUMS AND THE ABOVE-MA200 COUNTER ARE ZEROED
103400*        FRESH EACH RUN - THIS PARAGRAPH CARRIES NO STATE FROM
103500*        ANY EARLIER STEP.
103600     MOVE 0 TO WS-SUM-6M WS-SUM-12M WS-SUM-VOL WS-ABOVE-COUNT.
103700     PERFORM 702-ACCUMULATE-ONE-STAT THRU 702-EXIT
103800         VARYING WS-SORT-SUB FROM 1 BY 1
103900             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
104000     IF STK-RANK-COUNT > 0
104100*                SIMPLE ARITHMETIC MEAN - SUM OVER COUNT - FOR
104200*                ALL THREE NORMALIZED FACTORS.
104300         COMPUTE WS-MEAN-6M ROUNDED = WS-SUM-6M / STK-RANK-COUNT
104400         COMPUTE WS-MEAN-12M ROUNDED = WS-SUM-12M / STK-RANK-COUNT
104500         COMPUTE WS-MEAN-VOL ROUNDED = WS-SUM-VOL / STK-RANK-COUNT
104600*                BREADTH AS A PERCENT OF THE SURVIVOR COUNT, NOT
104700*                OF THE ORIGINAL UNIVERSE - SHORT-HISTORY DROPS
104800*                ALREADY HAPPENED BEFORE THIS PARAGRAPH RUNS.
104900         COMPUTE WS-PCT-ABOVE-MA200 ROUNDED =
105000             (WS-ABOVE-COUNT / STK-RANK-COUNT) * 100
105100*                TOP SCORE IS SIMPLY ROW 1 - THE TABLE IS
105200*                ALREADY SCORE-SORTED DESCENDING.
105300         MOVE STK-RANK-SCORE(1) TO WS-TOP-SCORE
105400     ELSE
105500         MOVE 0 TO WS-MEAN-6M WS-MEAN-12M WS-MEAN-VOL
105600         MOVE 0 TO WS-PCT-ABOVE-MA200 WS-TOP-SCORE
105700     END-IF.
105800     PERFORM 705-COMPUTE-MEDIAN THRU 705-EXIT.
105900 700-EXIT.
106000     EXIT.
106100*    ONE ROW'S CONTRIBUTION TO EACH RUNNING SUM - THE MEAN
106200*    ITSELF IS COMPUTED ONLY ONCE, BACK IN 700 ABOVE, AFTER ALL
106300*    SURVIVOR ROWS HAVE PASSED THROUGH HERE.
106400 702-ACCUMULATE-ONE-STAT.
106500     ADD STK-RANK-MOMENTUM-6M(WS-SORT-SUB) TO WS-SUM-6M.
106600     ADD STK-RANK-MOMENTUM-12M(WS-SORT-SUB) TO WS-SUM-12M.
106700     ADD STK-RANK-VOLATILITY(WS-SORT-SUB) TO WS-SUM-VOL.
106800*        COUNTS TOWARD THE PERCENT-ABOVE-MA200 STATISTIC
106900*        PRINTED IN REPORT SECTION 4 BELOW.
107000     IF STK-RANK-ABOVE-MA200(WS-SORT-SUB) = 1
107100         ADD 1 TO WS-ABOVE-COUNT
107200     END-IF.
107300 702-EXIT.
107400     EXIT.
107500*    MEDIAN OF THE SCORE-SORTED SURVIVOR LIST - THE TABLE IS
107600*    ALREADY IN DESCENDING SCORE ORDER FROM 500-SORT-BY-SCORE,
107700*    SO NO SEPARATE SORT IS NEEDED HERE, ONLY A POSITION LOOKUP.
107800 705-COMPUTE-MEDIAN.
107900     IF STK-RANK-COUNT = 0
108000         MOVE 0 TO WS-MEDIAN-SCORE
108100     ELSE
108200         COMPUTE WS-MEDIAN-SUB-1 = (STK-RANK-COUNT + 1) / 2
108300*                DIVIDE-WITH-REMAINDER TO TELL ODD FROM EVEN
108400*                COUNTS - EVEN COUNTS AVERAGE THE TWO MIDDLE
108500*                ROWS, ODD COUNTS TAKE THE SINGLE MIDDLE ROW.
108600         DIVIDE STK-RANK-COUNT BY 2
108700             GIVING WS-SORT-HOLD-NUM
108800             REMAINDER WS-SORT-SUB
108900         IF WS-SORT-SUB = 0
109000             COMPUTE WS-MEDIAN-SUB-1 = STK-RANK-COUNT / 2
109100             COMPUTE WS-MEDIAN-SUB-2 = WS-MEDIAN-SUB-1 + 1
109200             COMPUTE WS-MEDIAN-SCORE ROUNDED =
109300                 (STK-RANK-SCORE(WS-MEDIAN-SUB-1)
109400                    + STK-RANK-SCORE(WS-MEDIAN-SUB-2)) / 2
109500         ELSE
109600             MOVE STK-RANK-SCORE(WS-MEDIAN-SUB-1)
109700                 TO WS-MEDIAN-SCORE
109800         END-IF
109900     END-IF.
110000 705-EXIT.
110100     EXIT.
110200*----------------------------------------------------------------*
110300* 750-WRITE-RANKING-FILE WRITES ONE LINE PER SURVIVOR TO
110400* RANK-OUT-FILE - THE FULL TABLE, NOT JUST THE TOP-N.
110500*----------------------------------------------------------------*
110600 750-WRITE-RANKING-FILE.
110700     PERFORM 755-WRITE-ONE-RANK-LINE THRU 755-EXIT
110800         VARYING WS-SORT-SUB FROM 1 BY 1
110900             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
111000 750-EXIT.
111100     EXIT.
111200*    BUILT IN TWO STRING STATEMENTS SINCE THE FIRST FEW FIELDS
111300*    (RANK NUMBER, SYMBOL) ARE DISPLAY NUMERIC/ALPHA AND STRING
111400*    DIRECTLY, WHILE THE REST NEED THE WS-D- EDITED FIELDS BELOW
111500*    FIRST TO GET SIGN AND DECIMAL PLACEMENT RIGHT.
111600 755-WRITE-ONE-RANK-LINE.
111700     MOVE SPACES TO RANK-OUT-REC.
111800*        FIRST STRING - RANK NUMBER AND SYMBOL ONLY, BOTH
111900*        ALREADY DISPLAY-FORMATTED IN THE SURVIVOR TABLE.
112000     STRING STK-RANK-NO(WS-SORT-SUB)         DELIMITED BY SIZE
112100            ' '                               DELIMITED BY SIZE
112200            STK-RANK-SYMBOL(WS-SORT-SUB)      DELIMITED BY SIZE
112300            ' '                               DELIMITED BY SIZE
112400       INTO RANK-OUT-REC
112500     END-STRING.
112600*        COMP-3 FACTORS ARE STORED AS FRACTIONS (0.0512 = 5.12%)
112700*        - MULTIPLYING BY 100 HERE IS PURELY A DISPLAY
112800*        CONVENIENCE SO THE OUTPUT FILE READS AS A PERCENT.
112900     MOVE STK-RANK-SCORE(WS-SORT-SUB) TO WS-D-SCORE.
113000     COMPUTE WS-D-MOM-6M =
113100         STK-RANK-MOMENTUM-6M(WS-SORT-SUB) * 100.
113200     COMPUTE WS-D-MOM-12M =
113300         STK-RANK-MOMENTUM-12M(WS-SORT-SUB) * 100.
113400     COMPUTE WS-D-VOL =
113500         STK-RANK-VOLATILITY(WS-SORT-SUB) * 100.
113600     MOVE STK-RANK-MA50(WS-SORT-SUB) TO WS-D-MA.
113700     MOVE STK-RANK-MAX-DRAWDOWN(WS-SORT-SUB) TO WS-D-DRAWDOWN.
113800     MOVE STK-RANK-CURR-PRICE(WS-SORT-SUB) TO WS-D-PRICE.
113900*        RANK-OUT-REC(1:20) RE-USES THE FIRST 20 BYTES JUST
114000*        BUILT ABOVE RATHER THAN RETYPING RANK NUMBER AND
114100*        SYMBOL INTO THIS SECOND STRING.
114200     STRING RANK-OUT-REC(1:20)                DELIMITED BY SIZE
114300*                COMPOSITE SCORE, SIX-DECIMAL SIGNED EDIT.
114400            WS-D-SCORE                        DELIMITED BY SIZE
114500            ' '                                DELIMITED BY SIZE
114600*                6-MONTH MOMENTUM, AS A SIGNED PERCENT.
114700            WS-D-MOM-6M                        DELIMITED BY SIZE
114800            ' '                                DELIMITED BY SIZE
114900*                12-MONTH MOMENTUM, AS A SIGNED PERCENT.
115000            WS-D-MOM-12M                       DELIMITED BY SIZE
115100            ' '                                DELIMITED BY SIZE
115200*                ABOVE-MA200 FLAG, PRINTED AS THE RAW 0/1
115300*                RATHER THAN AN EDITED FIELD - THE DOWNSTREAM
115400*                CONSUMER TREATS THIS COLUMN AS A BOOLEAN.
115500            STK-RANK-ABOVE-MA200(WS-SORT-SUB)  DELIMITED BY SIZE
115600            ' '                                DELIMITED BY SIZE
115700*                60-SESSION VOLATILITY, AS AN UNSIGNED PERCENT.
115800            WS-D-VOL                           DELIMITED BY SIZE
115900            ' '                                DELIMITED BY SIZE
116000*                50-SESSION MOVING AVERAGE, VIA THE ALPHA
116100*                REDEFINES SO NO SEPARATE EDIT MOVE IS NEEDED.
116200            WS-D-MA                            DELIMITED BY SIZE
116300            ' '                                DELIMITED BY SIZE
116400*                MAXIMUM DRAWDOWN, UNSIGNED SINCE IT IS ALWAYS
116500*                A NEGATIVE-DIRECTION MAGNITUDE BY DEFINITION.
116600            WS-D-DRAWDOWN                      DELIMITED BY SIZE
116700            ' '                                DELIMITED BY SIZE
116800*                LAST CLOSING PRICE, DOLLAR-EDITED.
116900            WS-D-PRICE                         DELIMITED BY SIZE
117000       INTO RANK-OUT-REC
117100     END-STRING.
117200     WRITE RANK-OUT-REC.
117300 755-EXIT.
117400     EXIT.
117500*----------------------------------------------------------------*
117600* 800-WRITE-PORTFOLIO-FILE WRITES ONE LINE PER PORTFOLIO
117700* POSITION - AT MOST 10, PER 650-BUILD-PORTFOLIO ABOVE.
117800*----------------------------------------------------------------*
117900 800-WRITE-PORTFOLIO-FILE.
118000     PERFORM 805-WRITE-ONE-PORT-LINE THRU 805-EXIT
118100         VARYING WS-SORT-SUB FROM 1 BY 1
118200             UNTIL WS-SORT-SUB > STK-PORT-COUNT.
118300 800-EXIT.
118400     EXIT.
118500*    ONE LINE PER PORTFOLIO POSITION - SYMBOL, ORIGINAL RANKING-
118600*    TABLE POSITION, COMPOSITE SCORE AND THE EQUAL WEIGHT
118700*    655/660 ABOVE ASSIGNED IT.
118800 805-WRITE-ONE-PORT-LINE.
118900     MOVE SPACES TO PORT-OUT-REC.
119000*        SCORE AND WEIGHT BOTH NEED THE EDITED WS-D- FORM
119100*        BEFORE THEY CAN BE STRING'D - SYMBOL AND RANK ARE
119200*        ALREADY DISPLAY FIELDS AND STRING DIRECTLY.
119300     MOVE STK-PORT-SCORE(WS-SORT-SUB) TO WS-D-SCORE.
119400     MOVE STK-PORT-EQUAL-WEIGHT(WS-SORT-SUB) TO WS-D-WEIGHT.
119500     STRING STK-PORT-SYMBOL(WS-SORT-SUB)      DELIMITED BY SIZE
119600            ' '                                DELIMITED BY SIZE
119700*                ORIGINAL RANKING-TABLE POSITION, NOT THIS
119800*                LINE'S PORTFOLIO POSITION - LETS THE TRADE
119900*                DESK CROSS-REFERENCE BACK TO THE FULL SCREEN.
120000            STK-PORT-RANK(WS-SORT-SUB)         DELIMITED BY SIZE
120100            ' '                                DELIMITED BY SIZE
120200            WS-D-SCORE                         DELIMITED BY SIZE
120300            ' '                                DELIMITED BY SIZE
120400*                EQUAL WEIGHT - SEE 660-SET-ONE-WEIGHT, ALWAYS
120500*                1 DIVIDED BY THE ACTUAL PORTFOLIO SIZE.
120600            WS-D-WEIGHT                        DELIMITED BY SIZE
120700       INTO PORT-OUT-REC
120800     END-STRING.
120900     WRITE PORT-OUT-REC.
121000 805-EXIT.
121100     EXIT.
121200*----------------------------------------------------------------*
121300* 850-PRINT-REPORT PRINTS THE FOUR-SECTION SCREENING REPORT -
121400* TITLE/RUN-DATE BANNER, THEN TOP-N BY SCORE, MOMENTUM LEADERS,
121500* TREND-FILTERED STOCKS, AND SUMMARY STATISTICS IN THAT ORDER.
121600*    THE 133-BYTE RECORD IS BUILT AS A SINGLE CONTINUOUS LISTING,
121700*    NO PAGE BREAKS OR HEADING REPEAT - THE RESEARCH DESK PRINTS
121800*    THIS TO A DESKTOP LASER PRINTER, NOT A HIGH-SPEED IMPACT
121900*    PRINTER WITH FANFOLD FORMS, SO CARRIAGE CONTROL BEYOND THE
122000*    C01 TOP-OF-FORM DECLARED IN SPECIAL-NAMES SERVES NO PURPOSE
122100*    HERE.
122200*----------------------------------------------------------------*
122300 850-PRINT-REPORT.
122400*        BANNER LINE ONE - TITLE ONLY.
122500     MOVE SPACES TO RPT-OUT-REC.
122600     MOVE 'STOCK SCREENING REPORT' TO RPT-OUT-REC.
122700     WRITE RPT-OUT-REC.
122800*        BANNER LINE TWO - RUN DATE AND THE SURVIVOR COUNT AFTER
122900*        THE SHORT-HISTORY EDIT DROPPED WHATEVER STKIND FLAGGED.
123000     STRING 'RUN DATE ' DELIMITED BY SIZE
123100            CURRENT-DATE-NUM DELIMITED BY SIZE
123200            '   SYMBOLS ANALYZED ' DELIMITED BY SIZE
123300            STK-RANK-COUNT DELIMITED BY SIZE
123400       INTO RPT-OUT-REC
123500     END-STRING.
123600     WRITE RPT-OUT-REC.
123700     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
123800     PERFORM 855-PRINT-SECTION-1 THRU 855-EXIT.
123900     PERFORM 860-PRINT-SECTION-2 THRU 860-EXIT.
124000     PERFORM 865-PRINT-SECTION-3 THRU 865-EXIT.
124100     PERFORM 870-PRINT-SECTION-4 THRU 870-EXIT.
124200 850-EXIT.
124300     EXIT.
124400*    SECTION 1 - EVERY SURVIVOR RANKED BY COMPOSITE SCORE, BUT
124500*    ONLY THE FIRST WS-EFFECTIVE-TOP-N ROWS ARE ACTUALLY PRINTED
124600*    - THE FULL LIST STILL GOES OUT TO RANK-OUT-FILE ABOVE.
124700 855-PRINT-SECTION-1.
124800     MOVE SPACES TO RPT-OUT-REC.
124900     STRING 'TOP ' DELIMITED BY SIZE
125000            WS-EFFECTIVE-TOP-N DELIMITED BY SIZE
125100            ' STOCKS (BY COMPOSITE SCORE)' DELIMITED BY SIZE
125200       INTO RPT-OUT-REC
125300     END-STRING.
125400     WRITE RPT-OUT-REC.
125500*        COLUMN-HEADING LINE - LITERAL, NOT BUILT FIELD BY
125600*        FIELD, SINCE HEADINGS NEVER VARY RUN TO RUN.
125700     MOVE 'RANK  SYMBOL  SCORE    MOM-6M%  MOM-12M% MA2 VOL%'
125800         TO RPT-OUT-REC.
125900     WRITE RPT-OUT-REC.
126000     PERFORM 857-PRINT-ONE-RANK-LINE THRU 857-EXIT
126100         VARYING WS-SORT-SUB FROM 1 BY 1
126200             UNTIL WS-SORT-SUB > WS-EFFECTIVE-TOP-N.
126300 855-EXIT.
126400     EXIT.
126500*    ONE DETAIL LINE PER ROW - NOTE THIS WALKS THE TABLE BY
126600*    POSITION (WS-SORT-SUB), NOT BY RANK NUMBER, WHICH IS THE
126700*    SAME THING SINCE THE TABLE IS ALREADY SCORE-SORTED.
126800 857-PRINT-ONE-RANK-LINE.
126900*        SCORE PRINTS AT ITS FULL SIX-DECIMAL PRECISION -
127000*        MOMENTUM AND VOLATILITY ARE CONVERTED TO A PERCENT
127100*        FIRST SINCE THE UNDERLYING COMP-3 IS A FRACTION.
127200     MOVE STK-RANK-SCORE(WS-SORT-SUB) TO WS-D-SCORE.
127300     COMPUTE WS-D-MOM-6M =
127400         STK-RANK-MOMENTUM-6M(WS-SORT-SUB) * 100.
127500     COMPUTE WS-D-MOM-12M =
127600         STK-RANK-MOMENTUM-12M(WS-SORT-SUB) * 100.
127700     COMPUTE WS-D-VOL = STK-RANK-VOLATILITY(WS-SORT-SUB) * 100.
127800     MOVE SPACES TO RPT-OUT-REC.
127900*        RANK, SYMBOL, SCORE, THE TWO MOMENTUM WINDOWS, THE
128000*        ABOVE-MA200 FLAG AND VOLATILITY - IN THE SAME COLUMN
128100*        ORDER AS THE HEADING LINE IN 855 ABOVE.
128200*                RANK NUMBER FIRST - THIS IS THE SAME NUMBER
128300*                755-WRITE-ONE-RANK-LINE PUT IN THE RANKING
128400*                FILE, NOT RECOMPUTED HERE.
128500     STRING STK-RANK-NO(WS-SORT-SUB)     DELIMITED BY SIZE
128600            '   '                         DELIMITED BY SIZE
128700            STK-RANK-SYMBOL(WS-SORT-SUB)  DELIMITED BY SIZE
128800            '   '                         DELIMITED BY SIZE
128900            WS-D-SCORE                    DELIMITED BY SIZE
129000            '  '                          DELIMITED BY SIZE
129100            WS-D-MOM-6M                   DELIMITED BY SIZE
129200            '  '                          DELIMITED BY SIZE
129300            WS-D-MOM-12M                  DELIMITED BY SIZE
129400            '  '                          DELIMITED BY SIZE
129500*                MA2 COLUMN HEADS THE ABOVE-MA200 FLAG - KEPT
129600*                SHORT TO FIT THE 50-BYTE REPORT COLUMN LAYOUT.
129700            STK-RANK-ABOVE-MA200(WS-SORT-SUB) DELIMITED BY SIZE
129800            '   '                         DELIMITED BY SIZE
129900            WS-D-VOL                      DELIMITED BY SIZE
130000       INTO RPT-OUT-REC
130100     END-STRING.
130200     WRITE RPT-OUT-REC.
130300 857-EXIT.
130400     EXIT.
130500*    SECTION 2 - THE TOP 10 BY 6-MONTH MOMENTUM (WHICH MAY
130600*    DIFFER FROM THE TOP 10 BY COMPOSITE SCORE) - WALKS THE
130700*    WHOLE SURVIVOR TABLE BUT ONLY PRINTS ROWS WHOSE MOM-RANK
130800*    FALLS IN 1 THRU 10.
130900 860-PRINT-SECTION-2.
131000     MOVE SPACES TO RPT-OUT-REC.
131100*        SECTION TITLE, THEN COLUMN HEADINGS - SAME TWO-LINE
131200*        PATTERN AS SECTION 1 ABOVE AND SECTION 3 BELOW.
131300     MOVE 'TOP 10 MOMENTUM LEADERS (BY 6M RETURN)' TO RPT-OUT-REC.
131400     WRITE RPT-OUT-REC.
131500     MOVE 'MOM-RK SYMBOL   MOM-6M%  MOM-12M% SCORE      PRICE'
131600         TO RPT-OUT-REC.
131700     WRITE RPT-OUT-REC.
131800     PERFORM 862-PRINT-ONE-MOM-LINE THRU 862-EXIT
131900         VARYING WS-SORT-SUB FROM 1 BY 1
132000             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
132100 860-EXIT.
132200     EXIT.
132300*    ONLY ROWS WITH A MOM-RANK OF 1 THROUGH 10 PRINT - A MOM-
132400*    RANK OF ZERO WOULD NEVER MATCH SINCE EVERY SURVIVOR GETS A
132500*    RANK FROM 550-BUILD-MOM-ORDER, BUT THE > 0 GUARD IS KEPT
132600*    FOR SYMMETRY WITH 867-PRINT-ONE-TREND-LINE BELOW WHERE A
132700*    ZERO RANK GENUINELY MEANS "NOT ELIGIBLE."
132800 862-PRINT-ONE-MOM-LINE.
132900*        THE ROWS THAT PASS THIS TEST ARE PRINTED IN MOM-RANK
133000*        ORDER SINCE THE OUTER PERFORM IN 860 ABOVE WALKS THE
133100*        TABLE IN SCORE ORDER BUT ONLY MOM-RANKS 1-10 SURVIVE
133200*        THE FILTER, AND EACH ROW NUMBER APPEARS AT MOST ONCE.
133300     IF STK-RANK-MOM-RANK(WS-SORT-SUB) > 0
133400         AND STK-RANK-MOM-RANK(WS-SORT-SUB) < 11
133500         COMPUTE WS-D-MOM-6M =
133600             STK-RANK-MOMENTUM-6M(WS-SORT-SUB) * 100
133700         COMPUTE WS-D-MOM-12M =
133800             STK-RANK-MOMENTUM-12M(WS-SORT-SUB) * 100
133900         MOVE STK-RANK-SCORE(WS-SORT-SUB) TO WS-D-SCORE
134000         MOVE STK-RANK-CURR-PRICE(WS-SORT-SUB) TO WS-D-PRICE
134100         MOVE SPACES TO RPT-OUT-REC
134200*                MOM-RK IS THE COLUMN THIS SECTION SORTS BY -
134300*                THE SAME STOCK'S COMPOSITE-SCORE RANK MAY BE
134400*                COMPLETELY DIFFERENT AND IS NOT PRINTED HERE.
134500         STRING STK-RANK-MOM-RANK(WS-SORT-SUB) DELIMITED BY SIZE
134600                '   '                       DELIMITED BY SIZE
134700                STK-RANK-SYMBOL(WS-SORT-SUB) DELIMITED BY SIZE
134800                '  '                         DELIMITED BY SIZE
134900                WS-D-MOM-6M                  DELIMITED BY SIZE
135000                '  '                         DELIMITED BY SIZE
135100                WS-D-MOM-12M                 DELIMITED BY SIZE
135200                '  '                         DELIMITED BY SIZE
135300*                SCORE IS SHOWN FOR CONTEXT ONLY - THIS SECTION
135400*                DOES NOT SORT ON IT.
135500                WS-D-SCORE                   DELIMITED BY SIZE
135600                '  '                         DELIMITED BY SIZE
135700                WS-D-PRICE                   DELIMITED BY SIZE
135800           INTO RPT-OUT-REC
135900         END-STRING
136000         WRITE RPT-OUT-REC
136100     END-IF.
136200 862-EXIT.
136300     EXIT.
136400*----------------------------------------------------------------*
136500* SECTION 3 - THE TOP 10 TREND-FILTERED (ABOVE-MA200) STOCKS BY
136600* COMPOSITE SCORE. A ZERO TREND-RANK GENUINELY MEANS THE STOCK
136700* NEVER MADE THE ABOVE-MA200 SUBSET AT ALL.
136800*    HEADING NOTE (R DAVENPORT) - THE COLUMN HEADING BELOW STILL
136900*    CARRIES BOTH "MA50" AND "MA200" FROM THE ORIGINAL LAYOUT.
137000*    STK-RANK-MA200 IS CARRIED INTO THE SURVIVOR TABLE BACK IN
137100*    220-ADD-SURVIVOR-TO-TABLE ABOVE, BUT 867-PRINT-ONE-TREND-
137200*    LINE BELOW NEVER MOVES IT INTO THE DETAIL LINE - ONLY MA50
137300*    (VIA THE WS-D-MA-ALPHA REDEFINES) ACTUALLY PRINTS. LEFT AS
137400*    IS SINCE THE TRADE DESK READS THIS REPORT BY COLUMN POSITION
137500*    AND A HEADING CHANGE WOULD RIPPLE INTO THEIR OWN SPREADSHEET
137600*    MACROS FOR NO FUNCTIONAL GAIN.
137700*----------------------------------------------------------------*
137800 865-PRINT-SECTION-3.
137900     MOVE SPACES TO RPT-OUT-REC.
138000*        SAME TWO-LINE TITLE/HEADING PATTERN AS SECTIONS 1 AND
138100*        2 ABOVE.
138200     MOVE 'TOP 10 TREND-FILTERED STOCKS (ABOVE MA200)'
138300         TO RPT-OUT-REC.
138400     WRITE RPT-OUT-REC.
138500     MOVE 'TRD-RK SYMBOL   SCORE      MOM-6M%  MA50       MA200'
138600         TO RPT-OUT-REC.
138700     WRITE RPT-OUT-REC.
138800     PERFORM 867-PRINT-ONE-TREND-LINE THRU 867-EXIT
138900         VARYING WS-SORT-SUB FROM 1 BY 1
139000             UNTIL WS-SORT-SUB > STK-RANK-COUNT.
139100 865-EXIT.
139200     EXIT.
139300*    SAME SHAPE AS 862-PRINT-ONE-MOM-LINE ABOVE, AGAINST
139400*    TREND-RANK INSTEAD OF MOM-RANK.
139500 867-PRINT-ONE-TREND-LINE.
139600*        UNLIKE MOM-RANK, A TREND-RANK OF ZERO IS COMMON - IT
139700*        MEANS THE STOCK NEVER ENTERED THE ABOVE-MA200 SUBSET
139800*        600-BUILD-TREND-ORDER BUILT, SO IT NEVER GOT A RANK
139900*        AT ALL, NOT JUST A RANK OUTSIDE THE TOP 10.
140000     IF STK-RANK-TREND-RANK(WS-SORT-SUB) > 0
140100         AND STK-RANK-TREND-RANK(WS-SORT-SUB) < 11
140200         MOVE STK-RANK-SCORE(WS-SORT-SUB) TO WS-D-SCORE
140300         COMPUTE WS-D-MOM-6M =
140400             STK-RANK-MOMENTUM-6M(WS-SORT-SUB) * 100
140500         MOVE STK-RANK-MA50(WS-SORT-SUB) TO WS-D-MA
140600         MOVE SPACES TO RPT-OUT-REC
140700*                TRD-RK, NOT MOM-RANK OR THE OVERALL SCORE
140800*                RANK - THIS COLUMN IS THIS SECTION'S OWN SORT
140900*                KEY, POSITION WITHIN THE ABOVE-MA200 SUBSET.
141000         STRING STK-RANK-TREND-RANK(WS-SORT-SUB) DELIMITED BY SIZE
141100                '   '                       DELIMITED BY SIZE
141200                STK-RANK-SYMBOL(WS-SORT-SUB) DELIMITED BY SIZE
141300                '  '                         DELIMITED BY SIZE
141400                WS-D-SCORE                   DELIMITED BY SIZE
141500                '  '                         DELIMITED BY SIZE
141600                WS-D-MOM-6M                  DELIMITED BY SIZE
141700                '  '                         DELIMITED BY SIZE
141800*                MA50 VIA THE ALPHA REDEFINES, SAME AS 755-
141900*                WRITE-ONE-RANK-LINE ABOVE.
142000                WS-D-MA                      DELIMITED BY SIZE
142100           INTO RPT-OUT-REC
142200         END-STRING
142300         WRITE RPT-OUT-REC
142400     END-IF.
142500 867-EXIT.
142600     EXIT.
142700*----------------------------------------------------------------*
142800* 870-PRINT-SECTION-4 PRINTS THE SUMMARY STATISTICS BLOCK USING
142900* THE SHARED LABEL/VALUE LINE LAYOUT FROM STKRPTH.CPY - THE SAME
143000* LAYOUT STKBTEST USES FOR ITS OWN SUMMARY BLOCK.
143100*----------------------------------------------------------------*
143200 870-PRINT-SECTION-4.
143300     MOVE SPACES TO RPT-OUT-REC.
143400     MOVE 'SUMMARY STATISTICS' TO RPT-OUT-REC.
143500     WRITE RPT-OUT-REC.
143600     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
143700*        SEVEN LABEL/VALUE LINES, ONE STATISTIC PER LINE -
143800*        EACH ONE CLEARS THE SHARED LINE, MOVES ITS OWN LABEL
143900*        AND VALUE INTO IT, THEN WRITES. THE ORDER HERE HAS NO
144000*        SIGNIFICANCE BEYOND WHAT READS BEST TO THE RESEARCH
144100*        DESK - COUNT, THE THREE AVERAGES, BREADTH, THEN THE
144200*        TWO SCORE EXTREMES.
144300*        LINE 1 - RAW SURVIVOR COUNT, NO EDITING NEEDED.
144400     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
144500     MOVE 'TOTAL STOCKS ANALYZED' TO STK-RPT-LV-LABEL.
144600     MOVE STK-RANK-COUNT TO STK-RPT-LV-VALUE.
144700     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
144800*        LINE 2 - MEAN 6-MONTH MOMENTUM, FRACTION TURNED PERCENT.
144900     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
145000     MOVE 'AVERAGE 6M MOMENTUM PCT' TO STK-RPT-LV-LABEL.
145100     COMPUTE WS-D-MOM-6M = WS-MEAN-6M * 100.
145200     MOVE WS-D-MOM-6M TO STK-RPT-LV-VALUE.
145300     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
145400*        LINE 3 - MEAN 12-MONTH MOMENTUM, SAME TREATMENT.
145500     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
145600     MOVE 'AVERAGE 12M MOMENTUM PCT' TO STK-RPT-LV-LABEL.
145700     COMPUTE WS-D-MOM-12M = WS-MEAN-12M * 100.
145800     MOVE WS-D-MOM-12M TO STK-RPT-LV-VALUE.
145900     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
146000*        LINE 4 - MEAN VOLATILITY, SAME TREATMENT.
146100     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
146200     MOVE 'AVERAGE VOLATILITY PCT' TO STK-RPT-LV-LABEL.
146300     COMPUTE WS-D-VOL = WS-MEAN-VOL * 100.
146400     MOVE WS-D-VOL TO STK-RPT-LV-VALUE.
146500     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
146600*        BREADTH INDICATOR - WHAT SHARE OF THE SCREENED
146700*        UNIVERSE IS CURRENTLY IN AN UPTREND, NOT JUST HOW ANY
146800*        ONE STOCK IS DOING.
146900     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
147000     MOVE 'PERCENT ABOVE MA200' TO STK-RPT-LV-LABEL.
147100     MOVE WS-PCT-ABOVE-MA200 TO WS-D-PCT-1DP.
147200     MOVE WS-D-PCT-1DP TO STK-RPT-LV-VALUE.
147300     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
147400*        LINE 6 - HIGHEST COMPOSITE SCORE IN THE SURVIVOR TABLE,
147500*        I.E. RANK 1'S SCORE.
147600     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
147700     MOVE 'TOP SCORE' TO STK-RPT-LV-LABEL.
147800     MOVE WS-TOP-SCORE TO WS-D-SCORE.
147900     MOVE WS-D-SCORE TO STK-RPT-LV-VALUE.
148000     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
148100*        MEDIAN ALONGSIDE THE TOP SCORE GIVES THE RESEARCH DESK
148200*        A QUICK READ ON HOW SPREAD OUT THE SCORES ARE - A
148300*        MEDIAN CLOSE TO THE TOP SCORE MEANS A TIGHTLY BUNCHED
148400*        UNIVERSE, A LOW MEDIAN MEANS A LONG TAIL OF WEAK
148500*        SCORES BELOW A FEW STANDOUTS.
148600     MOVE SPACES TO STK-RPT-LABEL-VALUE-LINE.
148700     MOVE 'MEDIAN SCORE' TO STK-RPT-LV-LABEL.
148800     MOVE WS-MEDIAN-SCORE TO WS-D-SCORE.
148900     MOVE WS-D-SCORE TO STK-RPT-LV-VALUE.
149000     WRITE RPT-OUT-REC FROM STK-RPT-LABEL-VALUE-LINE.
149100     WRITE RPT-OUT-REC FROM STK-RPT-RULE-LINE.
149200 870-EXIT.
149300     EXIT.
149400*----------------------------------------------------------------*
149500* SCOPE NOTE (R DAVENPORT) - THIS PROGRAM DELIBERATELY STOPS AT
149600* THE FOUR-FACTOR COMPOSITE SCORE AND THE THREE DERIVED LISTS
149700* ABOVE. IT DOES NOT COMPUTE CROSS-STOCK CORRELATION, DOES NOT
149800* SIZE POSITIONS BY VOLATILITY OR ANY MEASURE OTHER THAN EQUAL
149900* WEIGHT, AND DOES NOT PLACE OR SIMULATE ANY TRADE - THE
150000* PORTFOLIO SNAPSHOT IS A SCREENING OUTPUT FOR THE RESEARCH DESK
150100* TO REVIEW, NOT AN EXECUTION INSTRUCTION. ANY OF THAT WOULD BE
150200* A SEPARATE PROGRAM READING THIS ONE'S OUTPUT FILES, THE SAME
150300* WAY THIS PROGRAM READS STKIND'S.
150400*----------------------------------------------------------------*
150500*----------------------------------------------------------------*
150600* 900-CLOSE-FILES - NORMAL END-OF-RUN CLOSE OF ALL FIVE FILES.
150700*----------------------------------------------------------------*
150800 900-CLOSE-FILES.
150900*        SAME FIVE FILES OPENED IN 100-OPEN-FILES ABOVE, IN THE
151000*        SAME ORDER - NEITHER ORDER MATTERS TO THIS COMPILER
151100*        BUT KEEPING THEM PARALLEL MAKES THE TWO PARAGRAPHS
151200*        EASY TO EYEBALL AGAINST EACH OTHER.
151300     CLOSE UNIV-IN-FILE.
151400     CLOSE IND-IN-FILE.
151500     CLOSE RANK-OUT-FILE.
151600     CLOSE PORT-OUT-FILE.
151700     CLOSE RPT-OUT-FILE.
151800 900-EXIT.
151900     EXIT.
152000*----------------------------------------------------------------*
152100* 950-ERR-HANDLING - COMMON FATAL I/O ERROR ROUTINE. DISPLAYS
152200* WHAT WAS BEING DONE AND THE STATUS CODE RETURNED, CLOSES
152300* WHATEVER IS OPEN, AND ABENDS THE RUN. THE OPERATIONS DESK KEYS
152400* OFF THE PROCEDURE NAME IN THE MESSAGE TO OPEN THE RIGHT TICKET.
152500*----------------------------------------------------------------*
152600 950-ERR-HANDLING.
152700*        THREE-LINE DIAGNOSTIC - PROCEDURE NAME, FREE-TEXT
152800*        MESSAGE, AND THE RAW TWO-BYTE FILE STATUS CODE THE
152900*        CALLING PARAGRAPH MOVED INTO WS-ERR-CDE.
153000     DISPLAY '*** STKRANK I/O ERROR ***'.
153100     DISPLAY 'PROCEDURE - ' WS-ERR-PROC.
153200     DISPLAY 'MESSAGE   - ' WS-ERR-MSG.
153300     DISPLAY 'STATUS    - ' WS-ERR-CDE.
153400*        CLOSE EVERYTHING UNCONDITIONALLY - A FILE THAT WAS
153500*        NEVER OPENED CLOSES AS A NO-OP ON THIS COMPILER, SO
153600*        THERE IS NO NEED TO TRACK WHICH OF THE FIVE OPENS
153700*        SUCCEEDED BEFORE THE ONE THAT FAILED.
153800     CLOSE UNIV-IN-FILE.
153900     CLOSE IND-IN-FILE.
154000     CLOSE RANK-OUT-FILE.
154100     CLOSE PORT-OUT-FILE.
154200     CLOSE RPT-OUT-FILE.
154300     STOP RUN.
154400 950-EXIT.
154500     EXIT.
