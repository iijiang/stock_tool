000100******************************************************************
000200* STKBTMR.CPY
000300* BACKTEST MONTHLY RESULT WORK TABLE ENTRY - ONE PER REBALANCE
000400* PERIOD. ACCUMULATED IN WORKING-STORAGE BY STKBTEST DURING THE
000500* ROTATION LOOP, THEN FORMATTED TO THE MONTHLY-RETURNS OUTPUT
000600* FILE AND FED INTO THE PERFORMANCE METRICS PARAGRAPHS.
000700*------------------------------------------------------------
000800* MAINTENANCE LOG
000900* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001000* -------- --------------  --------  ------------------------
001100* 06-19-93 S PRAJAPATI     SCR-0310  ORIGINAL TABLE, 30 YEAR
001200*                                    (360 MONTH) CAPACITY.
001300******************************************************************
001400 01  STK-BT-MONTHLY-TABLE.
001500     05  STK-BTM-COUNT               PIC 9(04) COMP.
001600     05  STK-BTM-ENTRY OCCURS 360 TIMES
001700             INDEXED BY STK-BTM-IDX.
001800         10  STK-BTM-PERIOD-END      PIC 9(08).
001900         10  STK-BTM-PORT-RETURN     PIC S9(03)V9(06) COMP-3.
002000         10  STK-BTM-BENCH-RETURN    PIC S9(03)V9(06) COMP-3.
002100         10  STK-BTM-IN-CASH         PIC 9(01).
002200         10  STK-BTM-N-SELECTED      PIC 9(04) COMP.
002300         10  STK-BTM-SEL-SYMBOLS     PIC X(90).
002400         10  FILLER                  PIC X(05).
