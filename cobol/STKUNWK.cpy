000100******************************************************************
000200* STKUNWK.CPY
000300* UNIVERSE WORK FILE RECORD - THE SORTED, DE-DUPLICATED SYMBOL
000400* LIST STKUNIV PRODUCES FOR STKIND AND STKBTEST TO CONSUME. THE
000500* FIRST RECORD ON THE FILE IS ALWAYS A CONTROL RECORD (TYPE 'C')
000600* CARRYING THE VALIDATED TOP-N SO THE DOWNSTREAM STEPS DO NOT
000700* EACH HAVE TO RE-CLAMP IT AGAINST THE UNIVERSE SIZE. EVERY
000800* RECORD AFTER THAT IS A SYMBOL RECORD (TYPE 'S'). CALLERS
000900* READING THIS FILE SHOULD COPY REPLACING STK-UNVW- WITH THEIR
001000* OWN PREFIX, E.G.
001100*     COPY STKUNWK REPLACING STK-UNVW-REC BY UNIV-IN-REC
001200*                            STK-UNVW-TYPE BY UNIV-IN-TYPE
001300*                            STK-UNVW-SYMBOL BY UNIV-IN-SYMBOL
001400*                            STK-UNVW-TOPN BY UNIV-IN-TOPN
001500*                            STK-UNVW-TOPN-EDIT BY UNIV-IN-TOPN-E.
001600*------------------------------------------------------------
001700* MAINTENANCE LOG
001800* DATE     PROGRAMMER      REQUEST   DESCRIPTION
001900* -------- --------------  --------  ------------------------
002000* 06/08/13 R DAVENPORT     SCR-0455  ORIGINAL COPYBOOK - LIFTED
002100*                                    THE WORK RECORD OUT OF
002200*                                    STKUNIV SO STKIND AND
002300*                                    STKBTEST COULD SHARE THE
002400*                                    LAYOUT INSTEAD OF EACH
002500*                                    HAND-CODING THEIR OWN.
002600******************************************************************
002700 01  STK-UNVW-REC.
002800     05  STK-UNVW-TYPE               PIC X(01).
002900     05  STK-UNVW-SYMBOL             PIC X(08).
003000     05  STK-UNVW-TOPN               PIC 9(04).
003100     05  STK-UNVW-TOPN-EDIT REDEFINES
003200             STK-UNVW-TOPN            PIC ZZZ9.
003300     05  FILLER                      PIC X(67).
