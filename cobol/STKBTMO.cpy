000100******************************************************************
000200* STKBTMO.CPY
000300* BACKTEST MONTHLY RESULT OUTPUT RECORD - ONE PER REBALANCE
000400* PERIOD. FLAT FILE IMAGE OF THE STK-BT-MONTHLY-TABLE ENTRY IN
000500* STKBTMR.CPY, WRITTEN BY STKBTEST AFTER THE ROTATION LOOP ENDS.
000600*------------------------------------------------------------
000700* MAINTENANCE LOG
000800* DATE     PROGRAMMER      REQUEST   DESCRIPTION
000900* -------- --------------  --------  ------------------------
001000* 06-19-93 S PRAJAPATI     SCR-0310  ORIGINAL RECORD.
001100******************************************************************
001200 01  STK-BTMO-REC.
001300     05  STK-BTMO-PERIOD-END-DATE   PIC 9(08).
001400     05  STK-BTMO-PORTFOLIO-RETURN  PIC S9(03)V9(06) COMP-3.
001500     05  STK-BTMO-BENCH-RETURN      PIC S9(03)V9(06) COMP-3.
001600     05  STK-BTMO-IN-CASH           PIC 9(01).
001700     05  STK-BTMO-N-SELECTED        PIC 9(04).
001800     05  STK-BTMO-SELECTED-SYMBOLS  PIC X(90).
001900     05  FILLER                     PIC X(05).
